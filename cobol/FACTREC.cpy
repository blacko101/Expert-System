000100******************************************************************
000200* FACTREC  -  CASE-FACT / DIAGNOSIS-RESULT / SYMPTOM-TEXT /      *
000300*             VALIDATION-ISSUE RECORD LAYOUTS FOR THE FAULT      *
000400*             DIAGNOSIS RULE ENGINE BATCH SUITE                  *
000500*             (DIAGRUN, RULECHK, FACTXTR)                       *
000600******************************************************************
000700* ONE FACT RECORD PER OBSERVED FACT ON FACTS-FILE.  FACTS-FILE   *
000800* IS SORTED ASCENDING BY CASE-ID; A CASE IS ALL THE FACT RECS    *
000900* CARRYING THE SAME CASE-ID (CONTROL BREAK IN DIAGRUN).          *
001000******************************************************************
001100 01  FD-FACT-REC.
001200     05  FD-FACT-CASE-ID         PIC 9(6).
001300     05  FD-FACT-NAME            PIC X(24).
001400     05  FD-FACT-KIND            PIC X(1).
001500         88  FD-FACT-IS-NUMERIC       VALUE "N".
001600         88  FD-FACT-IS-STRING        VALUE "S".
001700         88  FD-FACT-IS-BOOLEAN       VALUE "B".
001800     05  FD-FACT-NUM             PIC S9(7)V9(2).
001900     05  FD-FACT-STR             PIC X(20).
002000     05  FD-FACT-BOOL            PIC X(1).
002100         88  FD-FACT-BOOL-TRUE        VALUE "T".
002200         88  FD-FACT-BOOL-FALSE       VALUE "F".
002300     05  FILLER                  PIC X(16).
002400
002500******************************************************************
002600* ONE DIAGNOSIS RESULT RECORD PER RANKED CANDIDATE ON DIAG-FILE  *
002700******************************************************************
002800 01  FD-DIAG-REC.
002900     05  FD-DIAG-CASE-ID         PIC 9(6).
003000     05  FD-DIAG-RANK            PIC 9(2).
003100     05  FD-DIAG-RULE-ID         PIC 9(3).
003200     05  FD-DIAG-RULE-NAME       PIC X(50).
003300     05  FD-DIAG-CONFIDENCE      PIC 9V9(4).
003400     05  FD-DIAG-MATCH-RATIO     PIC 9V9(4).
003500     05  FD-DIAG-SCORE           PIC 9V9(4).
003600     05  FD-DIAG-SEVERITY        PIC X(8).
003700     05  FD-DIAG-REMEDY          PIC X(70).
003800     05  FILLER                  PIC X(10).
003900
004000******************************************************************
004100* ONE SYMPTOM-TEXT RECORD PER CASE ON SYMPTOM-FILE               *
004200******************************************************************
004300 01  FD-SYMPTOM-REC.
004400     05  FD-SYMPTOM-CASE-ID      PIC 9(6).
004500     05  FD-SYMPTOM-TEXT         PIC X(120).
004600
004700******************************************************************
004800* ONE VALIDATION-ISSUE RECORD PER RULE PROBLEM ON ISSUES-FILE    *
004900******************************************************************
005000 01  FD-ISSUE-REC.
005100     05  FD-ISSUE-RULE-ID        PIC X(6).
005200     05  FD-ISSUE-TEXT           PIC X(60).
005300     05  FILLER                  PIC X(14).
005400
005500* NUMERIC VIEW OF THE KEY FIELD - SOME CALLERS CARRY A CASE ID
005600* THERE INSTEAD OF A RULE ID AND NEED TO TEST IT FOR NUMERIC
005700* BEFORE SORTING ISSUES-FILE FOR THE EXCEPTION REPORT.
005800 01  FD-ISSUE-REC-NUM REDEFINES FD-ISSUE-REC.
005900     05  FD-ISSUE-ID-NUM         PIC 9(6).
006000     05  FILLER                  PIC X(74).
