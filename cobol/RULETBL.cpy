000100******************************************************************
000200* RULETBL  -  IN-MEMORY KNOWLEDGE BASE - 100 RULES, UP TO 5      *
000300*             POSITIVE CONDITIONS AND UP TO 3 NOT-CONDITIONS     *
000400*             PER RULE.  RULE 100 IS THE FALLBACK "INSUFFICIENT  *
000500*             DATA TO DIAGNOSE" RULE AND CARRIES NO CONDITIONS.  *
000600*             WORKING-STORAGE ONLY - COPY RULETAB FILLS THIS     *
000700*             TABLE FROM RULES-FILE BUT THE TABLE ITSELF NEVER   *
000800*             GOES IN THE FILE SECTION, OR EVERY READ RULES-FILE *
000900*             WOULD WIPE OUT WHAT WE HAVE BUILT SO FAR.          *
001000******************************************************************
001100 01  RULE-TABLE-CONTROL.
001200     05  RULE-TABLE-COUNT        PIC 9(3) COMP.
001300     05  FILLER                  PIC X(4).
001400
001500 01  RULE-TABLE.
001600     05  RULE-TAB-ENTRY OCCURS 100 TIMES INDEXED BY RULE-IDX.
001700         10  RT-RULE-ID          PIC 9(3).
001800         10  RT-RULE-NAME        PIC X(50).
001900         10  RT-RULE-CONF        PIC 9V9(4).
002000         10  RT-RULE-EVID        PIC X(60).
002100         10  RT-RULE-REMEDY      PIC X(70).
002200         10  RT-COND-COUNT       PIC 9(2) COMP.
002300         10  RT-COND-ENTRY OCCURS 5 TIMES
002400                         INDEXED BY COND-IDX.
002500             15  RT-COND-FACT    PIC X(24).
002600             15  RT-COND-OP      PIC X(2).
002700             15  RT-COND-KIND    PIC X(1).
002800             15  RT-COND-NUM     PIC S9(7)V9(2).
002900             15  RT-COND-STR     PIC X(20).
003000             15  RT-COND-BOOL    PIC X(1).
003100             15  RT-COND-WEIGHT  PIC 9V9(2).
003200         10  RT-NOTCOND-COUNT    PIC 9(1) COMP.
003300         10  RT-NOTCOND-ENTRY OCCURS 3 TIMES
003400                         INDEXED BY NOTCOND-IDX.
003500             15  RT-NOTCOND-FACT   PIC X(24).
003600             15  RT-NOTCOND-OP     PIC X(2).
003700             15  RT-NOTCOND-KIND   PIC X(1).
003800             15  RT-NOTCOND-NUM    PIC S9(7)V9(2).
003900             15  RT-NOTCOND-STR    PIC X(20).
004000             15  RT-NOTCOND-BOOL   PIC X(1).
004100             15  RT-NOTCOND-WEIGHT PIC 9V9(2).
004200         10  FILLER              PIC X(10).
