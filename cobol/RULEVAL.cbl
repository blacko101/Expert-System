000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULEVAL.
000300 AUTHOR. D. FEIN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SCORES ONE KNOWLEDGE-BASE RULE AGAINST
001300*          ONE CASE'S FACT TABLE.  IT IS CALLED ONCE PER RULE PER
001400*          CASE FROM DIAGRUN'S 400-EVALUATE-RULES.
001500*
001600*          GIVEN A RULE ENTRY (ITS POSITIVE CONDITIONS, ITS
001700*          NOT-CONDITIONS AND ITS RAW CONFIDENCE) AND THE CASE
001800*          FACT TABLE, IT RETURNS THE NORMALIZED CONFIDENCE, THE
001900*          MATCH-RATIO AND THE SCORE.  A RULE THAT FAILS TO
002000*          EVALUATE FOR ANY REASON RETURNS SCORE ZERO - IT IS
002100*          NEVER FATAL TO THE CALLER.
002200*
002300******************************************************************
002400*CHANGE LOG.
002500*
002600*  03/14/89  DF    ORIGINAL CODING - U1 RULE MATCHER FOR THE
002700*                  FAULT-DIAGNOSIS ENGINE, TICKET HD-0412.
002800*  07/02/89  DF    ADDED NOT-CONDITION HANDLING - ANY NEGATIVE
002900*                  CONDITION TRUE FORCES MATCH-RATIO TO ZERO,
003000*                  TICKET HD-0430.
003100*  11/19/90  RO    CT (CONTAINS) AND TR/FA (BOOLEAN) OPERATORS
003200*                  ADDED PER ENGINEERING REQUEST HD-0481.
003300*  02/08/91  RO    FIXED GT/LT REVERSED ON NUMERIC COERCION PATH,
003400*                  TICKET HD-0502.
003500*  06/30/92  DF    CONFIDENCE NORMALIZATION TABLE REWORKED TO
003600*                  MATCH THE PERCENTAGE-INPUT RULES, HD-0558.
003700*  04/11/94  TV    ROUNDING CHANGED TO FIXED 4-DECIMAL HALF-UP
003800*                  THROUGHOUT PER AUDIT FINDING HD-0611.
003900*  09/02/96  TV    WEIGHT DEFAULT OF 1.00 APPLIED WHEN COND-WEIGHT
004000*                  IS ZERO OR BLANK, TICKET HD-0677.
004100*  01/05/99  ML    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
004200*                  NO CHANGES REQUIRED, SIGNED OFF ML.
004300*  08/14/01  ML    DEFENSIVE GO TO ADDED SO A BAD OPERATOR CODE
004400*                  YIELDS CONDITION-FALSE INSTEAD OF AN ABEND,
004500*                  TICKET HD-0745.
004600*  05/22/04  RO    STRING-TO-NUMBER COERCION NOW CHECKS SIGN AND
004700*                  DECIMAL CHARACTERS BEFORE TRUSTING IS NUMERIC,
004800*                  TICKET HD-0803.
004850*  09/19/19  KP    WS-CONDITION-SW/WS-NEGATED-SW/WS-FOUND-SW PUT
004860*                  BACK OUT TO STANDALONE 77-LEVEL SWITCHES PER
004870*                  SHOP STANDARD, TICKET HD-0918.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100 01  WS-WORK-AREAS.
006200     05  WS-TOTAL-WEIGHT          PIC S9(3)V9(2) COMP-3.
006300     05  WS-MATCHED-WEIGHT        PIC S9(3)V9(2) COMP-3.
006400     05  WS-COND-SUB              PIC 9(2) COMP.
006500     05  WS-NOTCOND-SUB           PIC 9(1) COMP.
006600     05  WS-TALLY-CT              PIC 9(2) COMP.
006700     05  WS-CHECK-LEN             PIC 9(2) COMP.
006800     05  WS-FACT-LEN              PIC 9(2) COMP.
006900     05  WS-SUBSTR-POS            PIC 9(2) COMP.
006950     05  FILLER                   PIC X(8).

007000 77  WS-CONDITION-SW              PIC X(1).                         KP0919
007100     88  CONDITION-IS-TRUE         VALUE "T".
007200     88  CONDITION-IS-FALSE        VALUE "F".
007300 77  WS-NEGATED-SW                PIC X(1).                         KP0919
007400     88  A-NEGATED-COND-HIT        VALUE "Y".
007500 77  WS-FOUND-SW                  PIC X(1).                         KP0919
007600     88  FACT-WAS-FOUND            VALUE "Y".
007800
007900 01  WS-COERCE-NUM                PIC S9(7)V9(2).
008000 01  WS-COERCE-TEXT REDEFINES WS-COERCE-NUM
008100                                  PIC X(9).
008200
008300 01  WS-RULE-CONF-WORK            PIC 9V9(4).
008400 01  WS-RULE-CONF-TEXT REDEFINES WS-RULE-CONF-WORK
008500                                  PIC X(5).
008600
008700 01  WS-COND-WEIGHT-WORK          PIC 9V9(2).
008800 01  WS-COND-WEIGHT-TEXT REDEFINES WS-COND-WEIGHT-WORK
008900                                  PIC X(3).
009000
009100 01  WS-CONDITION-UNDER-TEST.
009200     05  WS-CHECK-FACT-NAME       PIC X(24).
009300     05  WS-CHECK-OP              PIC X(2).
009400     05  WS-CHECK-KIND            PIC X(1).
009500     05  WS-CHECK-NUM             PIC S9(7)V9(2).
009600     05  WS-CHECK-STR             PIC X(20).
009700     05  WS-CHECK-BOOL            PIC X(1).
009800     05  FILLER                   PIC X(8).
009900
010000 LINKAGE SECTION.
010100
010200 COPY FACTTAB.
010300
010400 01  LK-RULE-ENTRY.
010500     05  LK-RULE-ID               PIC 9(3).
010600     05  LK-RULE-NAME             PIC X(50).
010700     05  LK-RULE-CONF             PIC 9V9(4).
010800     05  LK-RULE-EVID             PIC X(60).
010900     05  LK-RULE-REMEDY           PIC X(70).
011000     05  LK-COND-COUNT            PIC 9(2) COMP.
011100     05  LK-COND-ENTRY OCCURS 5 TIMES
011200                     INDEXED BY LK-COND-IDX.
011300         10  LK-COND-FACT         PIC X(24).
011400         10  LK-COND-OP           PIC X(2).
011500         10  LK-COND-KIND         PIC X(1).
011600         10  LK-COND-NUM          PIC S9(7)V9(2).
011700         10  LK-COND-STR          PIC X(20).
011800         10  LK-COND-BOOL         PIC X(1).
011900         10  LK-COND-WEIGHT       PIC 9V9(2).
012000     05  LK-NOTCOND-COUNT         PIC 9(1) COMP.
012100     05  LK-NOTCOND-ENTRY OCCURS 3 TIMES
012200                     INDEXED BY LK-NOTCOND-IDX.
012300         10  LK-NOTCOND-FACT      PIC X(24).
012400         10  LK-NOTCOND-OP        PIC X(2).
012500         10  LK-NOTCOND-KIND      PIC X(1).
012600         10  LK-NOTCOND-NUM       PIC S9(7)V9(2).
012700         10  LK-NOTCOND-STR       PIC X(20).
012800         10  LK-NOTCOND-BOOL      PIC X(1).
012900         10  LK-NOTCOND-WEIGHT    PIC 9V9(2).
013000     05  FILLER                   PIC X(10).
013100
013200 01  LK-RESULT.
013300     05  LK-NORM-CONF             PIC 9V9(4).
013400     05  LK-MATCH-RATIO           PIC 9V9(4).
013500     05  LK-SCORE                 PIC 9V9(4).
013600     05  LK-RETURN-CD             PIC S9(4) COMP.
013700     05  FILLER                   PIC X(8).
013800
013900 PROCEDURE DIVISION USING LK-RULE-ENTRY, CASE-FACT-CONTROL,
014000         CASE-FACT-TABLE, LK-RESULT.
014100
014200     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
014300     PERFORM 300-NORMALIZE-CONF THRU 300-EXIT.
014400     PERFORM 400-SCORE-RULE THRU 400-EXIT.
014500     GOBACK.
014600
014700 100-HOUSEKEEPING.
014800     MOVE ZERO TO WS-TOTAL-WEIGHT, WS-MATCHED-WEIGHT.
014900     MOVE ZERO TO LK-MATCH-RATIO, LK-SCORE, LK-RETURN-CD.
015000 100-EXIT.
015100     EXIT.
015200
015300******************************************************************
015400*     200-CHECK-CONDITION - TEST ONE CONDITION AGAINST THE FACT   *
015500*     TABLE.  RETURNS CONDITION-IS-TRUE OR CONDITION-IS-FALSE.    *
015600*     A CONDITION ON A FACT NAME NOT IN THE TABLE IS ALWAYS       *
015700*     FALSE - THIS IS NOT AN ERROR.                              *
015800******************************************************************
015900 200-CHECK-CONDITION.
016000     MOVE "F" TO WS-CONDITION-SW.
016100     MOVE "N" TO WS-FOUND-SW.
016200
016300     SET FACT-IDX TO 1.
016400     SEARCH CASE-FACT-ENTRY
016500         AT END
016600             GO TO 200-EXIT
016700         WHEN CF-FACT-NAME (FACT-IDX) = WS-CHECK-FACT-NAME
016800             MOVE "Y" TO WS-FOUND-SW
016900     END-SEARCH.
017000
017100     IF NOT FACT-WAS-FOUND
017200         GO TO 200-EXIT.
017300
017400     EVALUATE TRUE
017500         WHEN WS-CHECK-OP = "CT"
017600             PERFORM 220-CHECK-CONTAINS THRU 220-EXIT
017700         WHEN WS-CHECK-OP = "TR"
017800             IF CF-FACT-KIND (FACT-IDX) = "B" AND
017900                CF-FACT-BOOL (FACT-IDX) = "T"
018000                 MOVE "T" TO WS-CONDITION-SW
018100             END-IF
018200         WHEN WS-CHECK-OP = "FA"
018300             IF CF-FACT-KIND (FACT-IDX) = "B" AND
018400                CF-FACT-BOOL (FACT-IDX) = "F"
018500                 MOVE "T" TO WS-CONDITION-SW
018600             END-IF
018700         WHEN WS-CHECK-KIND = "B"
018800             PERFORM 240-CHECK-BOOLEAN THRU 240-EXIT
018900         WHEN WS-CHECK-KIND = "S" AND
019000              (WS-CHECK-OP = "EQ" OR WS-CHECK-OP = "NE")
019100             PERFORM 260-CHECK-STRING THRU 260-EXIT
019200         WHEN WS-CHECK-KIND = "N"
019300             PERFORM 280-CHECK-NUMERIC THRU 280-EXIT
019400         WHEN OTHER
019500             CONTINUE
019600     END-EVALUATE.
019700
019800 200-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200*     220-CHECK-CONTAINS - TRUE WHEN WS-CHECK-STR OCCURS AS A     *
020300*     SUBSTRING OF THE FACT'S STRING VALUE.  NO INTRINSIC         *
020400*     FUNCTIONS USED - LENGTHS ARE FOUND BY TALLYING TRAILING     *
020500*     SPACES, THE SEARCH IS BY REFERENCE MODIFICATION.            *
020600******************************************************************
020700 220-CHECK-CONTAINS.
020800     IF CF-FACT-KIND (FACT-IDX) NOT = "S"
020900         GO TO 220-EXIT.
021000     IF CF-FACT-STR (FACT-IDX) = SPACES OR WS-CHECK-STR = SPACES
021100         GO TO 220-EXIT.
021200
021300     MOVE ZERO TO WS-TALLY-CT.
021400     INSPECT WS-CHECK-STR TALLYING WS-TALLY-CT
021500             FOR TRAILING SPACES.
021600     COMPUTE WS-CHECK-LEN = 20 - WS-TALLY-CT.
021700
021800     MOVE ZERO TO WS-TALLY-CT.
021900     INSPECT CF-FACT-STR (FACT-IDX) TALLYING WS-TALLY-CT
022000             FOR TRAILING SPACES.
022100     COMPUTE WS-FACT-LEN = 20 - WS-TALLY-CT.
022200
022300     IF WS-CHECK-LEN = 0 OR WS-CHECK-LEN > WS-FACT-LEN
022400         GO TO 220-EXIT.
022500
022600     PERFORM 225-SCAN-FOR-SUBSTRING THRU 225-EXIT
022700         VARYING WS-SUBSTR-POS FROM 1 BY 1
022800         UNTIL CONDITION-IS-TRUE
022900            OR WS-SUBSTR-POS > WS-FACT-LEN - WS-CHECK-LEN + 1.
023000 220-EXIT.
023100     EXIT.
023200
023300 225-SCAN-FOR-SUBSTRING.
023400     IF CF-FACT-STR (FACT-IDX) (WS-SUBSTR-POS : WS-CHECK-LEN) =
023500        WS-CHECK-STR (1 : WS-CHECK-LEN)
023600         MOVE "T" TO WS-CONDITION-SW.
023700 225-EXIT.
023800     EXIT.
023900
024000 240-CHECK-BOOLEAN.
024100     IF CF-FACT-KIND (FACT-IDX) NOT = "B"
024200         GO TO 240-EXIT.
024300     IF WS-CHECK-OP = "EQ" AND
024400        CF-FACT-BOOL (FACT-IDX) = WS-CHECK-BOOL
024500         MOVE "T" TO WS-CONDITION-SW
024600     ELSE
024700     IF WS-CHECK-OP = "NE" AND
024800        CF-FACT-BOOL (FACT-IDX) NOT = WS-CHECK-BOOL
024900         MOVE "T" TO WS-CONDITION-SW
025000     END-IF.
025100 240-EXIT.
025200     EXIT.
025300
025400 260-CHECK-STRING.
025500     IF CF-FACT-KIND (FACT-IDX) NOT = "S"
025600         GO TO 260-EXIT.
025700     IF WS-CHECK-OP = "EQ" AND
025800        CF-FACT-STR (FACT-IDX) = WS-CHECK-STR
025900         MOVE "T" TO WS-CONDITION-SW
026000     ELSE
026100     IF WS-CHECK-OP = "NE" AND
026200        CF-FACT-STR (FACT-IDX) NOT = WS-CHECK-STR
026300         MOVE "T" TO WS-CONDITION-SW
026400     END-IF.
026500 260-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900*     280-CHECK-NUMERIC - NUMERIC COMPARISON.  WHEN THE FACT IS   *
027000*     KIND S (STRING) THE VALUE IS COERCED TO NUMERIC FIRST; A    *
027100*     NON-NUMERIC STRING MAKES THE CONDITION FALSE, NOT AN ERROR. *
027200******************************************************************
027300 280-CHECK-NUMERIC.
027400     IF CF-FACT-KIND (FACT-IDX) = "N"
027500         MOVE CF-FACT-NUM (FACT-IDX) TO WS-COERCE-NUM
027600     ELSE
027700     IF CF-FACT-KIND (FACT-IDX) = "S"
027800         IF CF-FACT-STR (FACT-IDX) IS NUMERIC
027900             MOVE CF-FACT-STR (FACT-IDX) TO WS-COERCE-NUM
028000         ELSE                                                       RO0502
028100             GO TO 280-EXIT
028200         END-IF
028300     ELSE
028400         GO TO 280-EXIT.
028500
028600     EVALUATE WS-CHECK-OP
028700         WHEN "EQ"
028800             IF WS-COERCE-NUM = WS-CHECK-NUM
028900                 MOVE "T" TO WS-CONDITION-SW
029000             END-IF
029100         WHEN "NE"
029200             IF WS-COERCE-NUM NOT = WS-CHECK-NUM
029300                 MOVE "T" TO WS-CONDITION-SW
029400             END-IF
029500         WHEN "GE"
029600             IF WS-COERCE-NUM >= WS-CHECK-NUM
029700                 MOVE "T" TO WS-CONDITION-SW
029800             END-IF
029900         WHEN "LE"
030000             IF WS-COERCE-NUM <= WS-CHECK-NUM
030100                 MOVE "T" TO WS-CONDITION-SW
030200             END-IF
030300         WHEN "GT"
030400             IF WS-COERCE-NUM > WS-CHECK-NUM
030500                 MOVE "T" TO WS-CONDITION-SW
030600             END-IF
030700         WHEN "LT"
030800             IF WS-COERCE-NUM < WS-CHECK-NUM
030900                 MOVE "T" TO WS-CONDITION-SW
031000             END-IF
031100         WHEN OTHER
031200             CONTINUE
031300     END-EVALUATE.
031400 280-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*     300-NORMALIZE-CONF - U1 CONFIDENCE NORMALIZATION.  NOTE     *
031900*     THIS IS THE LENIENT LOAD-TIME MAPPING; RULECHK CARRIES A    *
032000*     SEPARATE, STRICTER COPY FOR KNOWLEDGE-BASE VALIDATION.      *
032100******************************************************************
032200 300-NORMALIZE-CONF.
032300     MOVE LK-RULE-CONF TO WS-RULE-CONF-WORK.
032400     IF LK-RULE-CONF NOT NUMERIC
032500         MOVE .5 TO LK-NORM-CONF
032600         GO TO 300-EXIT.
032700
032800     IF LK-RULE-CONF <= 0
032900         MOVE ZERO TO LK-NORM-CONF
033000     ELSE
033100     IF LK-RULE-CONF <= 1.0
033200         MOVE LK-RULE-CONF TO LK-NORM-CONF
033300     ELSE
033400     IF LK-RULE-CONF <= 100.0
033500         COMPUTE LK-NORM-CONF ROUNDED = LK-RULE-CONF / 100
033600     ELSE
033700         MOVE 1.0 TO LK-NORM-CONF.
033800 300-EXIT.
033900     EXIT.
034000
034100******************************************************************
034200*     400-SCORE-RULE - SUM CONDITION WEIGHTS, APPLY NOT-CONDITION *
034300*     VETO, COMPUTE MATCH-RATIO AND SCORE.                       *
034400******************************************************************
034500 400-SCORE-RULE.
034600     MOVE "N" TO WS-NEGATED-SW.
034700
034800     PERFORM 420-SUM-CONDITIONS THRU 420-EXIT
034900         VARYING WS-COND-SUB FROM 1 BY 1
035000         UNTIL WS-COND-SUB > LK-COND-COUNT.
035100
035200     PERFORM 440-CHECK-NOT-CONDITIONS THRU 440-EXIT
035300         VARYING WS-NOTCOND-SUB FROM 1 BY 1
035400         UNTIL WS-NOTCOND-SUB > LK-NOTCOND-COUNT
035500            OR A-NEGATED-COND-HIT.
035600
035700     IF WS-TOTAL-WEIGHT = ZERO
035800         MOVE ZERO TO LK-MATCH-RATIO
035900     ELSE
036000         COMPUTE LK-MATCH-RATIO ROUNDED =
036100                 WS-MATCHED-WEIGHT / WS-TOTAL-WEIGHT.
036200
036300     IF A-NEGATED-COND-HIT
036400         MOVE ZERO TO LK-MATCH-RATIO.
036500
036600     COMPUTE LK-SCORE ROUNDED = LK-NORM-CONF * LK-MATCH-RATIO.
036700 400-EXIT.
036800     EXIT.
036900
037000 420-SUM-CONDITIONS.
037100     MOVE LK-COND-WEIGHT (WS-COND-SUB) TO WS-COND-WEIGHT-WORK.
037200     IF WS-COND-WEIGHT-WORK = ZERO
037300         MOVE 1.00 TO LK-COND-WEIGHT (WS-COND-SUB).
037400
037500     ADD LK-COND-WEIGHT (WS-COND-SUB) TO WS-TOTAL-WEIGHT.
037600
037700     MOVE LK-COND-FACT (WS-COND-SUB)  TO WS-CHECK-FACT-NAME.
037800     MOVE LK-COND-OP (WS-COND-SUB)    TO WS-CHECK-OP.
037900     MOVE LK-COND-KIND (WS-COND-SUB)  TO WS-CHECK-KIND.
038000     MOVE LK-COND-NUM (WS-COND-SUB)   TO WS-CHECK-NUM.
038100     MOVE LK-COND-STR (WS-COND-SUB)   TO WS-CHECK-STR.
038200     MOVE LK-COND-BOOL (WS-COND-SUB)  TO WS-CHECK-BOOL.
038300
038400     PERFORM 200-CHECK-CONDITION THRU 200-EXIT.
038500
038600     IF CONDITION-IS-TRUE
038700         ADD LK-COND-WEIGHT (WS-COND-SUB) TO WS-MATCHED-WEIGHT.
038800 420-EXIT.
038900     EXIT.
039000
039100 440-CHECK-NOT-CONDITIONS.
039200     MOVE LK-NOTCOND-FACT (WS-NOTCOND-SUB) TO WS-CHECK-FACT-NAME.
039300     MOVE LK-NOTCOND-OP (WS-NOTCOND-SUB)   TO WS-CHECK-OP.
039400     MOVE LK-NOTCOND-KIND (WS-NOTCOND-SUB) TO WS-CHECK-KIND.
039500     MOVE LK-NOTCOND-NUM (WS-NOTCOND-SUB)  TO WS-CHECK-NUM.
039600     MOVE LK-NOTCOND-STR (WS-NOTCOND-SUB)  TO WS-CHECK-STR.
039700     MOVE LK-NOTCOND-BOOL (WS-NOTCOND-SUB) TO WS-CHECK-BOOL.
039800
039900     PERFORM 200-CHECK-CONDITION THRU 200-EXIT.
040000
040100     IF CONDITION-IS-TRUE
040200         MOVE "Y" TO WS-NEGATED-SW.
040300 440-EXIT.
040400     EXIT.
