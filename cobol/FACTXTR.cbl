000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FACTXTR.
000300 AUTHOR. M. LOPEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCANS THE FREE-TEXT SYMPTOM DESCRIPTION
001300*          FOR EACH CASE (U5 OF THE FAULT DIAGNOSIS RULE ENGINE)
001400*          AND TURNS WHATEVER IT RECOGNIZES INTO FACT RECORDS
001500*          DIAGRUN CAN RUN THE KNOWLEDGE BASE AGAINST.
001600*
001700*          IT CONTAINS A SINGLE SYMPTOM-TEXT RECORD PER CASE.
001800*
001900*          THE PROGRAM DETECTS WHETHER THE CASE IS A NETWORK
002000*          PROBLEM OR A COMPUTER PROBLEM FROM THE WORDING, SCANS
002100*          FOR THE KEY FACTS OF WHICHEVER DOMAIN IT FOUND (PLUS A
002200*          GENERAL NUMERIC AND BOOLEAN FALLBACK PASS THAT IS NOT
002300*          DOMAIN-GATED), RANGE-CHECKS ANY NUMBER IT PULLS OUT OF
002400*          THE TEXT, CALLS COMPCHK TO DECIDE IF ENOUGH WAS FOUND TO
002500*          BOTHER DIAGNOSING THE CASE, AND WRITES ONE FACT RECORD
002600*          PER FACT RECOGNIZED.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   SYMPTOM-FILE
003100
003200         OUTPUT FILE PRODUCED    -   FACTS-FILE
003300
003400         OUTPUT FILE PRODUCED    -   ISSUES-FILE
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG.
004000*
004100*  04/18/89  ML    ORIGINAL CODING - TICKET HD-0448.
004200*  10/02/89  ML    BEEP-CODES STRING FACT ADDED, HD-0461.
004300*  03/19/92  DF    DOMAIN-DETECTION WORD LIST WIDENED AFTER A RUN
004400*                  OF COMPUTER CASES CAME BACK "UNKNOWN", HD-0533.
004500*  01/09/99  ML    Y2K REVIEW - WS-DATE IS 6 DIGITS, CENTURY NOT
004600*                  CARRIED, NO DATE ARITHMETIC DONE, NO CHANGES
004700*                  REQUIRED, SIGNED OFF ML.
004800*  05/27/01  RO    RANGE EDIT ON CPU-TEMP TIGHTENED TO 150 AFTER
004900*                  A BAD SCRAPE PRODUCED A 900-DEGREE READING,
005000*                  TICKET HD-0704.
005100*  11/15/04  ML    REWRITE PER SUPPORT DESK AUDIT HD-0821.  THREE   ML0821
005200*  11/15/04  ML    PROBLEMS FIXED: (1) GATEWAY-PING, WIFI-CONNECT-  ML0821
005300*  11/15/04  ML    ED, ETH-LINK AND DISPLAY WERE COMING OUT AS A    ML0821
005400*  11/15/04  ML    HARD-CODED BOOLEAN "T" INSTEAD OF THE FAIL/      ML0821
005500*  11/15/04  ML    SUCCESS, DOWN/UP, NO/YES STRING VALUES THE RULE  ML0821
005600*  11/15/04  ML    BASE ACTUALLY MATCHES AGAINST, SO RULES KEYED    ML0821
005700*  11/15/04  ML    ON THOSE FACTS NEVER FIRED FROM SCRAPED TEXT;    ML0821
005800*  11/15/04  ML    (2) NONE OF THE FOUR COULD EVER COME BACK NEG-   ML0821
005900*  11/15/04  ML    ATIVE BECAUSE THE OLD CODE ONLY CHECKED FOR THE  ML0821
006000*  11/15/04  ML    KEYWORD, NEVER FOR A "NOT CONNECTED" OR "NO      ML0821
006100*  11/15/04  ML    POWER" PHRASE - ADDED REAL NEGATION SCANS; (3)   ML0821
006200*  11/15/04  ML    A NETWORK/COMPUTER HIT TIE LEFT THE CASE DOMAIN  ML0821
006300*  11/15/04  ML    BLANK INSTEAD OF DEFAULTING TO NETWORK.  DOMAIN  ML0821
006400*  11/15/04  ML    WORD LISTS WIDENED TO THE FULL SUPPORT-DESK      ML0821
006500*  11/15/04  ML    GLOSSARY WITH THE +2 BONUS-WORD RULE, AND SPEED  ML0821
006600*  11/15/04  ML    /TEMPERATURE UNIT PARSING AND THE GENERAL NUM-   ML0821
006700*  11/15/04  ML    ERIC/BOOLEAN FALLBACK PASSES WERE ADDED SO A     ML0821
006800*  11/15/04  ML    CASE THAT MENTIONS NO KEY PHRASE STILL PICKS UP  ML0821
006900*  11/15/04  ML    WHATEVER NUMBERS OR YES/NO WORDING IT CAN FIND.  ML0821
007000*  11/15/04  ML    TICKET HD-0821.                                  ML0821
007050*  09/19/19  TV    WIFI-CONNECTED WAS STILL COMING OUT AS THE       TV0919
007060*  09/19/19  TV    FAIL/SUCCESS STRING PATTERN - RULECHK'S KB       TV0919
007070*  09/19/19  TV    AUDIT OF RULE 3 SHOWED THE RULE TABLE EXPECTS    TV0919
007080*  09/19/19  TV    WIFI-CONNECTED AS A TRUE/FALSE FACT, SAME AS     TV0919
007090*  09/19/19  TV    PC-POWER.  320-SCAN-WIFI-CONNECTED AND THE       TV0919
007095*  09/19/19  TV    GENERAL BOOLEAN FALLBACK NOW SET KIND "B" AND    TV0919
007096*  09/19/19  TV    CF-FACT-BOOL T/F, TICKET HD-0919.                TV0919
007097*  09/19/19  TV    WS-DIGIT-DONE-SW AND WS-CASE-SKIP-SW PUT BACK    TV0919
007098*  09/19/19  TV    OUT TO STANDALONE 77-LEVEL SWITCHES PER SHOP     TV0919
007099*  09/19/19  TV    STANDARD, TICKET HD-0920.                        TV0919
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT SYMPTOM-FILE
008600     ASSIGN TO UT-S-SYMPTOM
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT FACTS-FILE
009100     ASSIGN TO UT-S-FACTS
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT ISSUES-FILE
009600     ASSIGN TO UT-S-ISSUES
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC  PIC X(130).
010900
011000****** QSAM FILES - THE FD RECORD IS A PLAIN BUFFER, THE REAL
011100****** FIELD-LEVEL LAYOUT IS THE COPY FACTREC RECORD IN WORKING
011200****** STORAGE, MOVED IN AND OUT WITH READ INTO / WRITE FROM
011300 FD  SYMPTOM-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 126 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYMPTOM-REC-DATA.
011900 01  SYMPTOM-REC-DATA            PIC X(126).
012000
012100 FD  FACTS-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 77 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FACT-REC-DATA.
012700 01  FACT-REC-DATA               PIC X(77).
012800
012900 FD  ISSUES-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 80 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS ISSUE-REC-DATA.
013500 01  ISSUE-REC-DATA              PIC X(80).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 COPY FACTREC.
014000
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                  PIC X(2).
014300         88 CODE-WRITE    VALUE SPACES.
014400     05  FILLER                  PIC X(4).
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014800         88 NO-MORE-DATA VALUE "N".
014900     05 WS-SCAN-FOUND-SW         PIC X(01) VALUE "N".
015000         88 SCAN-KEYWORD-FOUND       VALUE "Y".
015500     05 WS-NET-BONUS-SW          PIC X(01) VALUE "N".
015600         88 NET-BONUS-WORD-FOUND     VALUE "Y".
015700     05 WS-CPU-BONUS-SW          PIC X(01) VALUE "N".
015800         88 CPU-BONUS-WORD-FOUND     VALUE "Y".
015900     05 WS-FACT-FOUND-SW         PIC X(01) VALUE "N".
016000         88 FACT-ALREADY-SET        VALUE "Y".
016100     05 WS-WIFI-MENTIONED-SW     PIC X(01) VALUE "N".
016200         88 WIFI-MENTIONED          VALUE "Y".
016300     05 WS-ETH-MENTIONED-SW      PIC X(01) VALUE "N".
016400         88 ETH-MENTIONED           VALUE "Y".
016500     05 WS-PWR-MENTIONED-SW      PIC X(01) VALUE "N".
016600         88 PWR-MENTIONED           VALUE "Y".
016700     05 WS-POS-WORD-SW           PIC X(01) VALUE "N".
016800         88 POS-WORD-FOUND          VALUE "Y".
016900     05 WS-NEG-WORD-SW           PIC X(01) VALUE "N".
017000         88 NEG-WORD-FOUND          VALUE "Y".
017100     05 FILLER                   PIC X(11).
017150
017160 77  WS-DIGIT-DONE-SW            PIC X(01) VALUE "N".               TV0919
017170     88 DIGIT-RUN-ENDED              VALUE "Y".
017180 77  WS-CASE-SKIP-SW             PIC X(01) VALUE "N".               TV0919
017190     88 SKIP-THIS-CASE               VALUE "Y".
017200
017300 01  COUNTERS-AND-ACCUMULATORS.
017400     05 CASES-READ               PIC 9(5) COMP.
017500     05 CASES-SKIPPED            PIC 9(5) COMP.
017600     05 FACTS-WRITTEN            PIC 9(5) COMP.
017700     05 ISSUES-WRITTEN           PIC 9(5) COMP.
017800     05 CASES-NEED-MORE-INFO      PIC 9(5) COMP.
017900     05 WS-KW-SUB                 PIC 9(2) COMP.
018000     05 WS-SCAN-POS                PIC 9(3) COMP.
018100     05 WS-SCAN-POS2                PIC 9(3) COMP.
018200     05 WS-SCAN-POS3                 PIC 9(3) COMP.
018300     05 WS-SCAN-FROM-POS              PIC 9(3) COMP.
018400     05 WS-SCAN-KEY-LEN              PIC 9(3) COMP.
018500     05 WS-DIGIT-ACCUM                PIC 9(5) COMP.
018600     05 WS-DIGIT-COUNT                 PIC 9(2) COMP.
018700     05 WS-DIGIT-START-POS             PIC 9(3) COMP.
018800     05 WS-DIGIT-RUN-END-POS            PIC 9(3) COMP.
018900     05 WS-UNIT-CHECK-POS                PIC 9(3) COMP.
019000     05 NET-KW-IDX                        PIC 9(2) COMP.
019100     05 CPU-KW-IDX                         PIC 9(2) COMP.
019200     05 NET-BONUS-IDX                       PIC 9(1) COMP.
019300     05 CPU-BONUS-IDX                        PIC 9(1) COMP.
019400     05 SPEED-UNIT-IDX                        PIC 9(1) COMP.
019500     05 WS-NUMBER-SEQ                          PIC 9(1) COMP.
019600     05 FILLER                         PIC X(04).
019700
019800******************************************************************
019900* KEYWORD-TO-FACT TABLE - ONE ROW PER NUMERIC FACT THAT NEEDS A
020000* RANGE CHECK (U5 RANGE VALIDATION).  LOADED AT HOUSEKEEPING.
020100* MIXED PICTURE SIZES RULE OUT A COMPILE-TIME FILLER TABLE SO THE
020200* ROWS ARE BUILT BY MOVE IN 050-LOAD-KEYWDS, AS THEY ALWAYS WERE.
020300******************************************************************
020400 01  WS-KEYWORD-TABLE.
020500     05  WS-KEYWORD-ENTRY OCCURS 3 TIMES INDEXED BY KW-IDX.
020600         10  KW-FACT-NAME         PIC X(24).
020700         10  KW-RANGE-LOW         PIC S9(5)V9(2).
020800         10  KW-RANGE-HIGH        PIC S9(5)V9(2).
020900         10  FILLER               PIC X(10).
021000
021100 01  WS-SCAN-WORK.
021200     05  WS-SCAN-TEXT-LEN        PIC 9(3) COMP.
021300     05  WS-KW-END-POS           PIC 9(3) COMP.
021400     05  WS-DIGIT-CHAR           PIC X(1).
021500     05  WS-DIGIT-VALUE REDEFINES WS-DIGIT-CHAR
021600                                 PIC 9(1).
021700     05  FILLER                  PIC X(04).
021800
021900 01  WS-DOMAIN-HIT-COUNTS.
022000     05  WS-NETWORK-HITS         PIC 9(2) COMP.
022100     05  WS-COMPUTER-HITS        PIC 9(2) COMP.
022200     05  FILLER                  PIC X(04).
022300
022400******************************************************************
022500* DOMAIN-DETECTION WORD LISTS (U5) - NETWORK/COMPUTER KEYWORD
022600* COUNTS PLUS THE +2 "ANY OF THESE" BONUS WORDS FOR EACH DOMAIN.
022700******************************************************************
022800 01  WS-NET-KEYWORD-WORK.
022900     05  FILLER PIC X(20) VALUE "ping".
023000     05  FILLER PIC X(20) VALUE "latency".
023100     05  FILLER PIC X(20) VALUE "response time".
023200     05  FILLER PIC X(20) VALUE "speed".
023300     05  FILLER PIC X(20) VALUE "bandwidth".
023400     05  FILLER PIC X(20) VALUE "throughput".
023500     05  FILLER PIC X(20) VALUE "mbps".
023600     05  FILLER PIC X(20) VALUE "connect".
023700     05  FILLER PIC X(20) VALUE "disconnect".
023800     05  FILLER PIC X(20) VALUE "drop".
023900     05  FILLER PIC X(20) VALUE "stable".
024000     05  FILLER PIC X(20) VALUE "unstable".
024100     05  FILLER PIC X(20) VALUE "wifi".
024200     05  FILLER PIC X(20) VALUE "wireless".
024300     05  FILLER PIC X(20) VALUE "wi-fi".
024400     05  FILLER PIC X(20) VALUE "ethernet".
024500     05  FILLER PIC X(20) VALUE "wired".
024600     05  FILLER PIC X(20) VALUE "cable".
024700     05  FILLER PIC X(20) VALUE "router".
024800     05  FILLER PIC X(20) VALUE "gateway".
024900     05  FILLER PIC X(20) VALUE "modem".
025000     05  FILLER PIC X(20) VALUE "dns".
025100     05  FILLER PIC X(20) VALUE "domain".
025200     05  FILLER PIC X(20) VALUE "website".
025300     05  FILLER PIC X(20) VALUE "ip".
025400     05  FILLER PIC X(20) VALUE "address".
025500     05  FILLER PIC X(20) VALUE "192.168".
025600     05  FILLER PIC X(20) VALUE "10.0".
025700 01  WS-NET-KEYWORD-TABLE REDEFINES WS-NET-KEYWORD-WORK.
025800     05  WS-NET-KEYWORD-ENTRY PIC X(20) OCCURS 28 TIMES
025900                               INDEXED BY NET-KW-TAB-IDX.
026000
026100 01  WS-NET-BONUS-WORK.
026200     05  FILLER PIC X(20) VALUE "network".
026300     05  FILLER PIC X(20) VALUE "internet".
026400     05  FILLER PIC X(20) VALUE "wifi".
026500     05  FILLER PIC X(20) VALUE "ethernet".
026600     05  FILLER PIC X(20) VALUE "router".
026700 01  WS-NET-BONUS-TABLE REDEFINES WS-NET-BONUS-WORK.
026800     05  WS-NET-BONUS-ENTRY PIC X(20) OCCURS 5 TIMES
026900                               INDEXED BY NET-BONUS-TAB-IDX.
027000
027100 01  WS-CPU-KEYWORD-WORK.
027200     05  FILLER PIC X(20) VALUE "temp".
027300     05  FILLER PIC X(20) VALUE "temperature".
027400     05  FILLER PIC X(20) VALUE "hot".
027500     05  FILLER PIC X(20) VALUE "overheat".
027600     05  FILLER PIC X(20) VALUE "cool".
027700     05  FILLER PIC X(20) VALUE "power".
027800     05  FILLER PIC X(20) VALUE "turn on".
027900     05  FILLER PIC X(20) VALUE "start".
028000     05  FILLER PIC X(20) VALUE "boot".
028100     05  FILLER PIC X(20) VALUE "screen".
028200     05  FILLER PIC X(20) VALUE "display".
028300     05  FILLER PIC X(20) VALUE "monitor".
028400     05  FILLER PIC X(20) VALUE "black".
028500     05  FILLER PIC X(20) VALUE "blank".
028600     05  FILLER PIC X(20) VALUE "slow".
028700     05  FILLER PIC X(20) VALUE "lag".
028800     05  FILLER PIC X(20) VALUE "freeze".
028900     05  FILLER PIC X(20) VALUE "crash".
029000     05  FILLER PIC X(20) VALUE "hang".
029100     05  FILLER PIC X(20) VALUE "beep".
029200     05  FILLER PIC X(20) VALUE "noise".
029300     05  FILLER PIC X(20) VALUE "sound".
029400     05  FILLER PIC X(20) VALUE "click".
029500     05  FILLER PIC X(20) VALUE "grind".
029600     05  FILLER PIC X(20) VALUE "memory".
029700     05  FILLER PIC X(20) VALUE "ram".
029800     05  FILLER PIC X(20) VALUE "out of memory".
029900     05  FILLER PIC X(20) VALUE "disk".
030000     05  FILLER PIC X(20) VALUE "hard drive".
030100     05  FILLER PIC X(20) VALUE "ssd".
030200     05  FILLER PIC X(20) VALUE "storage".
030300 01  WS-CPU-KEYWORD-TABLE REDEFINES WS-CPU-KEYWORD-WORK.
030400     05  WS-CPU-KEYWORD-ENTRY PIC X(20) OCCURS 31 TIMES
030500                               INDEXED BY CPU-KW-TAB-IDX.
030600
030700 01  WS-CPU-BONUS-WORK.
030800     05  FILLER PIC X(20) VALUE "computer".
030900     05  FILLER PIC X(20) VALUE "pc".
031000     05  FILLER PIC X(20) VALUE "hardware".
031100     05  FILLER PIC X(20) VALUE "software".
031200     05  FILLER PIC X(20) VALUE "windows".
031300 01  WS-CPU-BONUS-TABLE REDEFINES WS-CPU-BONUS-WORK.
031400     05  WS-CPU-BONUS-ENTRY PIC X(20) OCCURS 5 TIMES
031500                               INDEXED BY CPU-BONUS-TAB-IDX.
031600
031700******************************************************************
031800* PER-FACT TRIGGER/NEGATION/POSITIVE PHRASE LISTS (U5).  EACH
031900* LIST IS SCANNED WITH THE SAME 900-SCAN-FOR-KEYWORD SUBSTRING
032000* SEARCH USED FOR THE DOMAIN WORDS ABOVE - A "PHRASE" IS JUST A
032100* LONGER KEYWORD TO THAT PARAGRAPH.
032200******************************************************************
032300 01  WS-WIFI-TRIG-WORK.
032400     05  FILLER PIC X(20) VALUE "wifi".
032500     05  FILLER PIC X(20) VALUE "wireless".
032600 01  WS-WIFI-TRIG-TABLE REDEFINES WS-WIFI-TRIG-WORK.
032700     05  WS-WIFI-TRIG-ENTRY PIC X(20) OCCURS 2 TIMES.
032800
032900 01  WS-WIFI-NEG-WORK.
033000     05  FILLER PIC X(20) VALUE "not connect".
033100     05  FILLER PIC X(20) VALUE "disconnect".
033200     05  FILLER PIC X(20) VALUE "drop".
033300     05  FILLER PIC X(20) VALUE "no wifi".
033400 01  WS-WIFI-NEG-TABLE REDEFINES WS-WIFI-NEG-WORK.
033500     05  WS-WIFI-NEG-ENTRY PIC X(20) OCCURS 4 TIMES.
033600
033700 01  WS-WIFI-POS-WORK.
033800     05  FILLER PIC X(20) VALUE "connect".
033900     05  FILLER PIC X(20) VALUE "connected".
034000     05  FILLER PIC X(20) VALUE "working wifi".
034100 01  WS-WIFI-POS-TABLE REDEFINES WS-WIFI-POS-WORK.
034200     05  WS-WIFI-POS-ENTRY PIC X(20) OCCURS 3 TIMES.
034300
034400 01  WS-GTW-TRIG-WORK.
034500     05  FILLER PIC X(20) VALUE "router".
034600     05  FILLER PIC X(20) VALUE "gateway".
034700     05  FILLER PIC X(20) VALUE "modem".
034800 01  WS-GTW-TRIG-TABLE REDEFINES WS-GTW-TRIG-WORK.
034900     05  WS-GTW-TRIG-ENTRY PIC X(20) OCCURS 3 TIMES.
035000
035100 01  WS-GTW-NEG-WORK.
035200     05  FILLER PIC X(20) VALUE "not ping".
035300     05  FILLER PIC X(20) VALUE "cant ping".
035400     05  FILLER PIC X(20) VALUE "ping fail".
035500 01  WS-GTW-NEG-TABLE REDEFINES WS-GTW-NEG-WORK.
035600     05  WS-GTW-NEG-ENTRY PIC X(20) OCCURS 3 TIMES.
035700
035800 01  WS-DNS-TRIG-WORK.
035900     05  FILLER PIC X(20) VALUE "dns".
036000     05  FILLER PIC X(20) VALUE "website".
036100     05  FILLER PIC X(20) VALUE "domain".
036200 01  WS-DNS-TRIG-TABLE REDEFINES WS-DNS-TRIG-WORK.
036300     05  WS-DNS-TRIG-ENTRY PIC X(20) OCCURS 3 TIMES.
036400
036500 01  WS-DNS-NEG-WORK.
036600     05  FILLER PIC X(20) VALUE "not work".
036700     05  FILLER PIC X(20) VALUE "not load".
036800     05  FILLER PIC X(20) VALUE "cant access".
036900 01  WS-DNS-NEG-TABLE REDEFINES WS-DNS-NEG-WORK.
037000     05  WS-DNS-NEG-ENTRY PIC X(20) OCCURS 3 TIMES.
037100
037200 01  WS-ETH-TRIG-WORK.
037300     05  FILLER PIC X(20) VALUE "ethernet".
037400     05  FILLER PIC X(20) VALUE "wired".
037500     05  FILLER PIC X(20) VALUE "cable".
037600 01  WS-ETH-TRIG-TABLE REDEFINES WS-ETH-TRIG-WORK.
037700     05  WS-ETH-TRIG-ENTRY PIC X(20) OCCURS 3 TIMES.
037800
037900 01  WS-ETH-NEG-WORK.
038000     05  FILLER PIC X(20) VALUE "not work".
038100     05  FILLER PIC X(20) VALUE "down".
038200     05  FILLER PIC X(20) VALUE "disconnect".
038300 01  WS-ETH-NEG-TABLE REDEFINES WS-ETH-NEG-WORK.
038400     05  WS-ETH-NEG-ENTRY PIC X(20) OCCURS 3 TIMES.
038500
038600 01  WS-TEMP-TRIG-WORK.
038700     05  FILLER PIC X(20) VALUE "temp".
038800     05  FILLER PIC X(20) VALUE "temperature".
038900     05  FILLER PIC X(20) VALUE "hot".
039000     05  FILLER PIC X(20) VALUE "overheat".
039100 01  WS-TEMP-TRIG-TABLE REDEFINES WS-TEMP-TRIG-WORK.
039200     05  WS-TEMP-TRIG-ENTRY PIC X(20) OCCURS 4 TIMES.
039300
039400 01  WS-PWR-TRIG-WORK.
039500     05  FILLER PIC X(20) VALUE "power".
039600     05  FILLER PIC X(20) VALUE "turn on".
039700     05  FILLER PIC X(20) VALUE "start".
039800     05  FILLER PIC X(20) VALUE "boot".
039900 01  WS-PWR-TRIG-TABLE REDEFINES WS-PWR-TRIG-WORK.
040000     05  WS-PWR-TRIG-ENTRY PIC X(20) OCCURS 4 TIMES.
040100
040200 01  WS-PWR-NEG-WORK.
040300     05  FILLER PIC X(20) VALUE "not power".
040400     05  FILLER PIC X(20) VALUE "wont turn".
040500     05  FILLER PIC X(20) VALUE "no power".
040600     05  FILLER PIC X(20) VALUE "dead".
040700 01  WS-PWR-NEG-TABLE REDEFINES WS-PWR-NEG-WORK.
040800     05  WS-PWR-NEG-ENTRY PIC X(20) OCCURS 4 TIMES.
040900
041000 01  WS-DISP-TRIG-WORK.
041100     05  FILLER PIC X(20) VALUE "screen".
041200     05  FILLER PIC X(20) VALUE "display".
041300     05  FILLER PIC X(20) VALUE "monitor".
041400 01  WS-DISP-TRIG-TABLE REDEFINES WS-DISP-TRIG-WORK.
041500     05  WS-DISP-TRIG-ENTRY PIC X(20) OCCURS 3 TIMES.
041600
041700 01  WS-DISP-NEG-WORK.
041800     05  FILLER PIC X(20) VALUE "not show".
041900     05  FILLER PIC X(20) VALUE "blank".
042000     05  FILLER PIC X(20) VALUE "black".
042100     05  FILLER PIC X(20) VALUE "no display".
042200 01  WS-DISP-NEG-TABLE REDEFINES WS-DISP-NEG-WORK.
042300     05  WS-DISP-NEG-ENTRY PIC X(20) OCCURS 4 TIMES.
042400
042500 01  WS-SLOW-TRIG-WORK.
042600     05  FILLER PIC X(20) VALUE "slow".
042700     05  FILLER PIC X(20) VALUE "lag".
042800     05  FILLER PIC X(20) VALUE "freeze".
042900     05  FILLER PIC X(20) VALUE "unresponsive".
043000 01  WS-SLOW-TRIG-TABLE REDEFINES WS-SLOW-TRIG-WORK.
043100     05  WS-SLOW-TRIG-ENTRY PIC X(20) OCCURS 4 TIMES.
043200
043300 01  WS-BEEP-MEM-WORK.
043400     05  FILLER PIC X(20) VALUE "memory".
043500     05  FILLER PIC X(20) VALUE "ram".
043600 01  WS-BEEP-MEM-TABLE REDEFINES WS-BEEP-MEM-WORK.
043700     05  WS-BEEP-MEM-ENTRY PIC X(20) OCCURS 2 TIMES.
043800
043900 01  WS-BEEP-GPU-WORK.
044000     05  FILLER PIC X(20) VALUE "graphics".
044100     05  FILLER PIC X(20) VALUE "gpu".
044200 01  WS-BEEP-GPU-TABLE REDEFINES WS-BEEP-GPU-WORK.
044300     05  WS-BEEP-GPU-ENTRY PIC X(20) OCCURS 2 TIMES.
044400
044500 01  WS-PING-TRIG-WORK.
044600     05  FILLER PIC X(20) VALUE "ping".
044700     05  FILLER PIC X(20) VALUE "latency".
044800     05  FILLER PIC X(20) VALUE "ms".
044900     05  FILLER PIC X(20) VALUE "millisecond".
045000 01  WS-PING-TRIG-TABLE REDEFINES WS-PING-TRIG-WORK.
045100     05  WS-PING-TRIG-ENTRY PIC X(20) OCCURS 4 TIMES.
045200
045300 01  WS-SPD-TRIG-WORK.
045400     05  FILLER PIC X(20) VALUE "speed".
045500     05  FILLER PIC X(20) VALUE "mbps".
045600     05  FILLER PIC X(20) VALUE "bandwidth".
045700 01  WS-SPD-TRIG-TABLE REDEFINES WS-SPD-TRIG-WORK.
045800     05  WS-SPD-TRIG-ENTRY PIC X(20) OCCURS 3 TIMES.
045900
046000 01  WS-SPEED-UNIT-WORK.
046100     05  FILLER PIC X(4) VALUE "mbps".
046200     05  FILLER PIC X(4) VALUE "mb/s".
046300     05  FILLER PIC X(4) VALUE "mb  ".
046400     05  FILLER PIC X(4) VALUE "kbps".
046500     05  FILLER PIC X(4) VALUE "kb/s".
046600 01  WS-SPEED-UNIT-TABLE REDEFINES WS-SPEED-UNIT-WORK.
046700     05  WS-SPEED-UNIT-ENTRY PIC X(4) OCCURS 5 TIMES.
046800
046900 01  WS-SPEED-UNIT-KILO-WORK.
047000     05  FILLER PIC X(1) VALUE "N".
047100     05  FILLER PIC X(1) VALUE "N".
047200     05  FILLER PIC X(1) VALUE "N".
047300     05  FILLER PIC X(1) VALUE "Y".
047400     05  FILLER PIC X(1) VALUE "Y".
047500 01  WS-SPEED-UNIT-KILO-TABLE REDEFINES WS-SPEED-UNIT-KILO-WORK.
047600     05  WS-SPEED-UNIT-KILO PIC X(1) OCCURS 5 TIMES.
047700
047800 01  WS-GENBOOL-POS-WORK.
047900     05  FILLER PIC X(20) VALUE "yes".
048000     05  FILLER PIC X(20) VALUE "works".
048100     05  FILLER PIC X(20) VALUE "working".
048200     05  FILLER PIC X(20) VALUE "connected".
048300     05  FILLER PIC X(20) VALUE "up".
048400     05  FILLER PIC X(20) VALUE "ok".
048500     05  FILLER PIC X(20) VALUE "fine".
048600 01  WS-GENBOOL-POS-TABLE REDEFINES WS-GENBOOL-POS-WORK.
048700     05  WS-GENBOOL-POS-ENTRY PIC X(20) OCCURS 7 TIMES.
048800
048900 01  WS-GENBOOL-NEG-WORK.
049000     05  FILLER PIC X(20) VALUE "no".
049100     05  FILLER PIC X(20) VALUE "not".
049200     05  FILLER PIC X(20) VALUE "doesnt".
049300     05  FILLER PIC X(20) VALUE "wont".
049400     05  FILLER PIC X(20) VALUE "cant".
049500     05  FILLER PIC X(20) VALUE "failed".
049600     05  FILLER PIC X(20) VALUE "down".
049700 01  WS-GENBOOL-NEG-TABLE REDEFINES WS-GENBOOL-NEG-WORK.
049800     05  WS-GENBOOL-NEG-ENTRY PIC X(20) OCCURS 7 TIMES.
049900
050000 01  WS-MISC-FIELDS.
050100     05  WS-SCAN-KEYWORD         PIC X(20).
050200     05  WS-NEW-FACT-NAME        PIC X(24).
050300     05  WS-NEW-FACT-KIND        PIC X(1).
050400     05  WS-FIND-FACT-NAME       PIC X(24).
050500     05  WS-TEMP-RAW             PIC S9(5)V9(2) COMP-3.
050600     05  WS-TEMP-CELSIUS         PIC S9(5)V9(2) COMP-3.
050700     05  FILLER                  PIC X(09).
050800
050900 01  WS-ISSUE-WORK-REC.
051000     05  WS-ISSUE-CASE-TEXT       PIC X(6).
051100     05  WS-ISSUE-MSG             PIC X(60).
051200     05  FILLER                   PIC X(04).
051300
051400 01  WS-COMPLETE-FLAG            PIC X(1).
051500     88  WS-CASE-IS-COMPLETE          VALUE "Y".
051600     88  WS-CASE-NEEDS-MORE-INFO      VALUE "N".
051700
051800 COPY FACTTAB.
051900
052000 COPY ABENDREC.
052100
052200 PROCEDURE DIVISION.
052300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
052400     PERFORM 100-MAINLINE THRU 100-EXIT
052500             UNTIL NO-MORE-DATA.
052600     PERFORM 999-CLEANUP THRU 999-EXIT.
052700     MOVE +0 TO RETURN-CODE.
052800     GOBACK.
052900
053000 000-HOUSEKEEPING.
053100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
053200     DISPLAY "******** BEGIN JOB FACTXTR ********".
053300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
053400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
053500     PERFORM 050-LOAD-KEYWDS THRU 050-EXIT
053600         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > 3.
053700     PERFORM 910-READ-SYMPTOM THRU 910-EXIT.
053800     IF NO-MORE-DATA
053900         MOVE "EMPTY SYMPTOM FILE" TO ABEND-REASON
054000         GO TO 1000-ABEND-RTN.
054100 000-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500*     050-LOAD-KEYWDS - BUILD THE 3-ROW NUMERIC-FACT RANGE TABLE.
054600*     ROW 1 IS PING-LATENCY, ROW 2 SPEED-MBPS, ROW 3 CPU-TEMP - THE
054700*     THREE FACTS U5 RANGE-VALIDATES.  THE WORD LISTS THAT DRIVE
054800*     DOMAIN DETECTION AND FACT SCANNING ARE PLAIN VALUE-CLAUSE
054900*     TABLES DECLARED ABOVE, NOT BUILT HERE.
055000******************************************************************
055100 050-LOAD-KEYWDS.
055200     MOVE "050-LOAD-KEYWDS" TO PARA-NAME.
055300     EVALUATE KW-IDX
055400         WHEN 1
055500             MOVE "ping_latency"      TO KW-FACT-NAME (KW-IDX)
055600             MOVE 0                    TO KW-RANGE-LOW (KW-IDX)
055700             MOVE 10000                  TO KW-RANGE-HIGH (KW-IDX)
055800         WHEN 2
055900             MOVE "speed_mbps"        TO KW-FACT-NAME (KW-IDX)
056000             MOVE 0                    TO KW-RANGE-LOW (KW-IDX)
056100             MOVE 10000                  TO KW-RANGE-HIGH (KW-IDX)
056200         WHEN 3
056300             MOVE "cpu_temp"          TO KW-FACT-NAME (KW-IDX)
056400             MOVE 0                    TO KW-RANGE-LOW (KW-IDX)
056500             MOVE 200                    TO KW-RANGE-HIGH (KW-IDX)
056600     END-EVALUATE.
056700 050-EXIT.
056800     EXIT.
056900
057000******************************************************************
057100*     100-MAINLINE - ONE SYMPTOM RECORD PER CASE PER PASS.
057200******************************************************************
057300 100-MAINLINE.
057400     MOVE "100-MAINLINE" TO PARA-NAME.
057500     MOVE "N" TO WS-CASE-SKIP-SW.
057600     ADD 1 TO CASES-READ.
057700     INITIALIZE CASE-FACT-CONTROL, CASE-FACT-TABLE.
057800
057900     PERFORM 150-VALIDATE-TEXT-LENGTH THRU 150-EXIT.
058000
058100     IF NOT SKIP-THIS-CASE
058200         PERFORM 200-DETECT-DOMAIN THRU 200-EXIT
058300         PERFORM 300-SCAN-ALL-FACTS THRU 300-EXIT
058400         PERFORM 365-GENERAL-NUMERIC-FALLBACK THRU 365-EXIT
058500         PERFORM 370-GENERAL-BOOLEAN-FALLBACK THRU 370-EXIT
058600         PERFORM 390-RANGE-VALIDATE-ALL THRU 390-EXIT
058700         PERFORM 400-APPLY-COMPLETENESS THRU 400-EXIT
058800         PERFORM 470-WRITE-FACT-RECS THRU 470-EXIT
058900             VARYING FACT-IDX FROM 1 BY 1
059000             UNTIL FACT-IDX > CASE-FACT-COUNT
059100     ELSE
059200         ADD 1 TO CASES-SKIPPED.
059300
059400     PERFORM 910-READ-SYMPTOM THRU 910-EXIT.
059500 100-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900*     150-VALIDATE-TEXT-LENGTH - TEXT UNDER 3 CHARACTERS AFTER
060000*     TRIMMING TRAILING BLANKS ISN'T WORTH SCANNING (U5 INPUT
060100*     VALIDATION).
060200******************************************************************
060300 150-VALIDATE-TEXT-LENGTH.
060400     MOVE "150-VALIDATE-TEXT-LENGTH" TO PARA-NAME.
060500     MOVE ZERO TO WS-SCAN-TEXT-LEN.
060600     INSPECT FD-SYMPTOM-TEXT TALLYING WS-SCAN-TEXT-LEN
060700         FOR CHARACTERS BEFORE INITIAL SPACE.
060800
060900     IF WS-SCAN-TEXT-LEN < 3
061000         MOVE "Y" TO WS-CASE-SKIP-SW
061100         MOVE FD-SYMPTOM-CASE-ID TO WS-ISSUE-CASE-TEXT
061200         MOVE "SYMPTOM TEXT BLANK OR TOO SHORT TO SCAN" TO
061300              WS-ISSUE-MSG
061400         PERFORM 480-WRITE-ISSUE THRU 480-EXIT.
061500 150-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900*     200-DETECT-DOMAIN - U5 DOMAIN SCORING.  A TIE, INCLUDING
062000*     NO HITS AT ALL ON EITHER SIDE, DEFAULTS TO NETWORK.
062100******************************************************************
062200 200-DETECT-DOMAIN.
062300     MOVE "200-DETECT-DOMAIN" TO PARA-NAME.
062400     MOVE ZERO TO WS-NETWORK-HITS, WS-COMPUTER-HITS.
062500     MOVE "N" TO WS-NET-BONUS-SW.
062600     MOVE "N" TO WS-CPU-BONUS-SW.
062700
062800     PERFORM 210-COUNT-ONE-NET-WORD THRU 210-EXIT
062900         VARYING NET-KW-IDX FROM 1 BY 1 UNTIL NET-KW-IDX > 28.
063000     PERFORM 220-COUNT-ONE-CPU-WORD THRU 220-EXIT
063100         VARYING CPU-KW-IDX FROM 1 BY 1 UNTIL CPU-KW-IDX > 31.
063200     PERFORM 230-CHECK-ONE-NET-BONUS THRU 230-EXIT
063300         VARYING NET-BONUS-IDX FROM 1 BY 1
063400         UNTIL NET-BONUS-IDX > 5 OR NET-BONUS-WORD-FOUND.
063500     PERFORM 240-CHECK-ONE-CPU-BONUS THRU 240-EXIT
063600         VARYING CPU-BONUS-IDX FROM 1 BY 1
063700         UNTIL CPU-BONUS-IDX > 5 OR CPU-BONUS-WORD-FOUND.
063800
063900     IF NET-BONUS-WORD-FOUND
064000         ADD 2 TO WS-NETWORK-HITS.
064100     IF CPU-BONUS-WORD-FOUND
064200         ADD 2 TO WS-COMPUTER-HITS.
064300
064400     IF WS-NETWORK-HITS > WS-COMPUTER-HITS
064500         MOVE "NETWORK " TO CASE-FACT-DOMAIN
064600     ELSE
064700         IF WS-COMPUTER-HITS > WS-NETWORK-HITS
064800             MOVE "COMPUTER" TO CASE-FACT-DOMAIN
064900         ELSE
065000             MOVE "NETWORK " TO CASE-FACT-DOMAIN.
065100 200-EXIT.
065200     EXIT.
065300
065400 210-COUNT-ONE-NET-WORD.
065500     MOVE WS-NET-KEYWORD-ENTRY (NET-KW-IDX) TO WS-SCAN-KEYWORD.
065600     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
065700     IF SCAN-KEYWORD-FOUND
065800         ADD 1 TO WS-NETWORK-HITS.
065900 210-EXIT.
066000     EXIT.
066100
066200 220-COUNT-ONE-CPU-WORD.
066300     MOVE WS-CPU-KEYWORD-ENTRY (CPU-KW-IDX) TO WS-SCAN-KEYWORD.
066400     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
066500     IF SCAN-KEYWORD-FOUND
066600         ADD 1 TO WS-COMPUTER-HITS.
066700 220-EXIT.
066800     EXIT.
066900
067000 230-CHECK-ONE-NET-BONUS.
067100     MOVE WS-NET-BONUS-ENTRY (NET-BONUS-IDX) TO WS-SCAN-KEYWORD.
067200     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
067300     IF SCAN-KEYWORD-FOUND
067400         MOVE "Y" TO WS-NET-BONUS-SW.
067500 230-EXIT.
067600     EXIT.
067700
067800 240-CHECK-ONE-CPU-BONUS.
067900     MOVE WS-CPU-BONUS-ENTRY (CPU-BONUS-IDX) TO WS-SCAN-KEYWORD.
068000     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
068100     IF SCAN-KEYWORD-FOUND
068200         MOVE "Y" TO WS-CPU-BONUS-SW.
068300 240-EXIT.
068400     EXIT.
068500
068600******************************************************************
068700*     300-SCAN-ALL-FACTS - ONE PARAGRAPH PER U5 FACT, GATED BY
068800*     WHETHER THE CASE'S DOMAIN MATCHES (OR IS STILL UNKNOWN).
068900******************************************************************
069000 300-SCAN-ALL-FACTS.
069100     MOVE "300-SCAN-ALL-FACTS" TO PARA-NAME.
069200     IF CASE-IS-NETWORK OR CASE-DOMAIN-UNKNOWN
069300         PERFORM 310-SCAN-PING-LATENCY THRU 310-EXIT
069400         PERFORM 315-SCAN-SPEED-MBPS THRU 315-EXIT
069500         PERFORM 320-SCAN-WIFI-CONNECTED THRU 320-EXIT
069600         PERFORM 325-SCAN-GATEWAY-PING THRU 325-EXIT
069700         PERFORM 330-SCAN-PING-DOMAIN THRU 330-EXIT
069800         PERFORM 335-SCAN-ETH-LINK THRU 335-EXIT.
069900     IF CASE-IS-COMPUTER OR CASE-DOMAIN-UNKNOWN
070000         PERFORM 340-SCAN-CPU-TEMP THRU 340-EXIT
070100         PERFORM 345-SCAN-PC-POWER THRU 345-EXIT
070200         PERFORM 350-SCAN-DISPLAY THRU 350-EXIT
070300         PERFORM 355-SCAN-SLOW-PERFORMANCE THRU 355-EXIT
070400         PERFORM 360-SCAN-BEEP-CODES THRU 360-EXIT.
070500 300-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900*     305-ADD-FACT - SHARED BOOKKEEPING FOR A NEW CASE-FACT-TABLE
071000*     ROW.  CALLER LOADS WS-NEW-FACT-NAME/WS-NEW-FACT-KIND FIRST;
071100*     FACT-IDX POINTS AT THE NEW ROW ON RETURN SO THE CALLER CAN
071200*     FILL IN CF-FACT-NUM/STR/BOOL.
071300******************************************************************
071400 305-ADD-FACT.
071500     IF CASE-FACT-COUNT >= 50
071600         GO TO 305-EXIT.
071700     ADD 1 TO CASE-FACT-COUNT.
071800     SET FACT-IDX TO CASE-FACT-COUNT.
071900     MOVE WS-NEW-FACT-NAME TO CF-FACT-NAME (FACT-IDX).
072000     MOVE WS-NEW-FACT-KIND TO CF-FACT-KIND (FACT-IDX).
072100 305-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500*     310-SCAN-PING-LATENCY - FIRST NUMBER ANYWHERE IN THE TEXT
072600*     WHEN PING/LATENCY/MS/MILLISECOND IS MENTIONED.
072700******************************************************************
072800 310-SCAN-PING-LATENCY.
072900     MOVE "310-SCAN-PING-LATENCY" TO PARA-NAME.
073000     MOVE "N" TO WS-SCAN-FOUND-SW.
073100     PERFORM 906-TRY-PING-TRIG THRU 906-EXIT
073200         VARYING WS-KW-SUB FROM 1 BY 1
073300         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
073400     IF NOT SCAN-KEYWORD-FOUND
073500         GO TO 310-EXIT.
073600
073700     MOVE 1 TO WS-SCAN-FROM-POS.
073800     PERFORM 930-FIND-NEXT-NUMBER THRU 930-EXIT.
073900     IF WS-DIGIT-COUNT = 0
074000         GO TO 310-EXIT.
074100
074200     MOVE "ping_latency" TO WS-NEW-FACT-NAME.
074300     MOVE "N" TO WS-NEW-FACT-KIND.
074400     PERFORM 305-ADD-FACT THRU 305-EXIT.
074500     IF FACT-IDX NOT > CASE-FACT-COUNT
074600         MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX).
074700 310-EXIT.
074800     EXIT.
074900
075000 906-TRY-PING-TRIG.
075100     MOVE WS-PING-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
075200     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
075300 906-EXIT.
075400     EXIT.
075500
075600******************************************************************
075700*     315-SCAN-SPEED-MBPS - A NUMBER DIRECTLY FOLLOWED BY A SPEED
075800*     UNIT (MBPS, MB/S, MB, KBPS, KB/S), DIVIDED BY 1000 WHEN THE
075900*     UNIT STARTS WITH K.
076000******************************************************************
076100 315-SCAN-SPEED-MBPS.
076200     MOVE "315-SCAN-SPEED-MBPS" TO PARA-NAME.
076300     MOVE "N" TO WS-SCAN-FOUND-SW.
076400     PERFORM 907-TRY-SPD-TRIG THRU 907-EXIT
076500         VARYING WS-KW-SUB FROM 1 BY 1
076600         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
076700     IF NOT SCAN-KEYWORD-FOUND
076800         GO TO 315-EXIT.
076900
077000     MOVE 1 TO WS-SCAN-FROM-POS.
077100     MOVE "N" TO WS-DIGIT-DONE-SW.
077200     MOVE ZERO TO SPEED-UNIT-IDX.
077300     PERFORM 940-TRY-ONE-SPEED-NUMBER THRU 940-EXIT
077400         UNTIL SPEED-UNIT-IDX > 0 OR WS-SCAN-FROM-POS > 120
077500         OR DIGIT-RUN-ENDED.
077600     IF SPEED-UNIT-IDX = 0
077700         GO TO 315-EXIT.
077800
077900     MOVE "speed_mbps" TO WS-NEW-FACT-NAME.
078000     MOVE "N" TO WS-NEW-FACT-KIND.
078100     PERFORM 305-ADD-FACT THRU 305-EXIT.
078200     IF FACT-IDX NOT > CASE-FACT-COUNT
078300         IF WS-SPEED-UNIT-KILO (SPEED-UNIT-IDX) = "Y"
078400             COMPUTE CF-FACT-NUM (FACT-IDX) ROUNDED =
078500                     WS-DIGIT-ACCUM / 1000
078600         ELSE
078700             MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX).
078800 315-EXIT.
078900     EXIT.
079000
079100 907-TRY-SPD-TRIG.
079200     MOVE WS-SPD-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
079300     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
079400 907-EXIT.
079500     EXIT.
079600
079700 940-TRY-ONE-SPEED-NUMBER.
079800     PERFORM 930-FIND-NEXT-NUMBER THRU 930-EXIT.
079900     IF WS-DIGIT-COUNT = 0
080000         MOVE "Y" TO WS-DIGIT-DONE-SW
080100         MOVE ZERO TO SPEED-UNIT-IDX
080200         GO TO 940-EXIT.
080300     MOVE WS-DIGIT-RUN-END-POS TO WS-UNIT-CHECK-POS.
080400     IF FD-SYMPTOM-TEXT (WS-UNIT-CHECK-POS : 1) = SPACE
080500         ADD 1 TO WS-UNIT-CHECK-POS.
080600     MOVE "N" TO WS-SCAN-FOUND-SW.
080700     PERFORM 945-CHECK-ONE-SPEED-UNIT THRU 945-EXIT
080800         VARYING SPEED-UNIT-IDX FROM 1 BY 1
080900         UNTIL SPEED-UNIT-IDX > 5 OR SCAN-KEYWORD-FOUND.
081000     IF NOT SCAN-KEYWORD-FOUND
081100         MOVE ZERO TO SPEED-UNIT-IDX
081200         MOVE WS-DIGIT-RUN-END-POS TO WS-SCAN-FROM-POS.
081300 940-EXIT.
081400     EXIT.
081500
081600 945-CHECK-ONE-SPEED-UNIT.
081700     IF FD-SYMPTOM-TEXT (WS-UNIT-CHECK-POS : 4) =
081800        WS-SPEED-UNIT-ENTRY (SPEED-UNIT-IDX)
081900         MOVE "Y" TO WS-SCAN-FOUND-SW.
082000 945-EXIT.
082100     EXIT.
082200
082300******************************************************************
082400*     320-SCAN-WIFI-CONNECTED - TRUE/FALSE BOOLEAN FACT (SEE
082500*     COND-KIND "B" IN RULETAB - SAME FAMILY AS PC-POWER).          TV0919
082600*     A NEGATIVE PHRASE WINS OVER A POSITIVE ONE; NEITHER LEAVES    TV0919
082700*     THE FACT UNSET FOR THE GENERAL BOOLEAN FALLBACK TO PICK UP.
082800******************************************************************
082900 320-SCAN-WIFI-CONNECTED.
083000     MOVE "320-SCAN-WIFI-CONNECTED" TO PARA-NAME.
083100     MOVE "N" TO WS-SCAN-FOUND-SW.
083200     PERFORM 908-TRY-WIFI-TRIG THRU 908-EXIT
083300         VARYING WS-KW-SUB FROM 1 BY 1
083400         UNTIL WS-KW-SUB > 2 OR SCAN-KEYWORD-FOUND.
083500     IF NOT SCAN-KEYWORD-FOUND
083600         GO TO 320-EXIT.
083700     MOVE "Y" TO WS-WIFI-MENTIONED-SW.
083800
083900     MOVE "N" TO WS-SCAN-FOUND-SW.
084000     PERFORM 909-TRY-WIFI-NEG THRU 909-EXIT
084100         VARYING WS-KW-SUB FROM 1 BY 1
084200         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
084300     IF SCAN-KEYWORD-FOUND
084400         MOVE "wifi_connected" TO WS-NEW-FACT-NAME
084500         MOVE "B" TO WS-NEW-FACT-KIND                               TV0919
084600         PERFORM 305-ADD-FACT THRU 305-EXIT
084700         IF FACT-IDX NOT > CASE-FACT-COUNT
084800             MOVE "F" TO CF-FACT-BOOL (FACT-IDX)                    TV0919
084900         GO TO 320-EXIT.
085000
085100     MOVE "N" TO WS-SCAN-FOUND-SW.
085200     PERFORM 910-TRY-WIFI-POS THRU 910-POS-EXIT
085300         VARYING WS-KW-SUB FROM 1 BY 1
085400         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
085500     IF SCAN-KEYWORD-FOUND
085600         MOVE "wifi_connected" TO WS-NEW-FACT-NAME
085700         MOVE "B" TO WS-NEW-FACT-KIND                               TV0919
085800         PERFORM 305-ADD-FACT THRU 305-EXIT
085900         IF FACT-IDX NOT > CASE-FACT-COUNT
086000             MOVE "T" TO CF-FACT-BOOL (FACT-IDX).                   TV0919
086100 320-EXIT.
086200     EXIT.
086300
086400 908-TRY-WIFI-TRIG.
086500     MOVE WS-WIFI-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
086600     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
086700 908-EXIT.
086800     EXIT.
086900
087000 909-TRY-WIFI-NEG.
087100     MOVE WS-WIFI-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
087200     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
087300 909-EXIT.
087400     EXIT.
087500
087600 910-TRY-WIFI-POS.
087700     MOVE WS-WIFI-POS-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
087800     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
087900 910-POS-EXIT.
088000     EXIT.
088100
088200******************************************************************
088300*     325-SCAN-GATEWAY-PING - ROUTER/GATEWAY/MODEM MENTIONED.
088400******************************************************************
088500 325-SCAN-GATEWAY-PING.
088600     MOVE "325-SCAN-GATEWAY-PING" TO PARA-NAME.
088700     MOVE "N" TO WS-SCAN-FOUND-SW.
088800     PERFORM 911-TRY-GTW-TRIG THRU 911-EXIT
088900         VARYING WS-KW-SUB FROM 1 BY 1
089000         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
089100     IF NOT SCAN-KEYWORD-FOUND
089200         GO TO 325-EXIT.
089300
089400     MOVE "N" TO WS-SCAN-FOUND-SW.
089500     PERFORM 912-TRY-GTW-NEG THRU 912-EXIT
089600         VARYING WS-KW-SUB FROM 1 BY 1
089700         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
089800     IF SCAN-KEYWORD-FOUND
089900         MOVE "gateway_ping" TO WS-NEW-FACT-NAME
090000         MOVE "S" TO WS-NEW-FACT-KIND
090100         PERFORM 305-ADD-FACT THRU 305-EXIT
090200         IF FACT-IDX NOT > CASE-FACT-COUNT
090300             MOVE "fail" TO CF-FACT-STR (FACT-IDX)
090400         GO TO 325-EXIT.
090500
090600     MOVE "ping" TO WS-SCAN-KEYWORD.
090700     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
090800     IF SCAN-KEYWORD-FOUND
090900         MOVE "gateway_ping" TO WS-NEW-FACT-NAME
091000         MOVE "S" TO WS-NEW-FACT-KIND
091100         PERFORM 305-ADD-FACT THRU 305-EXIT
091200         IF FACT-IDX NOT > CASE-FACT-COUNT
091300             MOVE "success" TO CF-FACT-STR (FACT-IDX).
091400 325-EXIT.
091500     EXIT.
091600
091700 911-TRY-GTW-TRIG.
091800     MOVE WS-GTW-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
091900     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
092000 911-EXIT.
092100     EXIT.
092200
092300 912-TRY-GTW-NEG.
092400     MOVE WS-GTW-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
092500     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
092600 912-EXIT.
092700     EXIT.
092800
092900******************************************************************
093000*     330-SCAN-PING-DOMAIN - DNS/WEBSITE/DOMAIN MENTIONED.
093100******************************************************************
093200 330-SCAN-PING-DOMAIN.
093300     MOVE "330-SCAN-PING-DOMAIN" TO PARA-NAME.
093400     MOVE "N" TO WS-SCAN-FOUND-SW.
093500     PERFORM 913-TRY-DNS-TRIG THRU 913-EXIT
093600         VARYING WS-KW-SUB FROM 1 BY 1
093700         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
093800     IF NOT SCAN-KEYWORD-FOUND
093900         GO TO 330-EXIT.
094000
094100     MOVE "N" TO WS-SCAN-FOUND-SW.
094200     PERFORM 914-TRY-DNS-NEG THRU 914-EXIT
094300         VARYING WS-KW-SUB FROM 1 BY 1
094400         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
094500     IF SCAN-KEYWORD-FOUND
094600         MOVE "ping_domain" TO WS-NEW-FACT-NAME
094700         MOVE "S" TO WS-NEW-FACT-KIND
094800         PERFORM 305-ADD-FACT THRU 305-EXIT
094900         IF FACT-IDX NOT > CASE-FACT-COUNT
095000             MOVE "fail" TO CF-FACT-STR (FACT-IDX)
095100         GO TO 330-EXIT.
095200
095300     MOVE "ping" TO WS-SCAN-KEYWORD.
095400     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
095500     IF SCAN-KEYWORD-FOUND
095600         MOVE "ping_domain" TO WS-NEW-FACT-NAME
095700         MOVE "S" TO WS-NEW-FACT-KIND
095800         PERFORM 305-ADD-FACT THRU 305-EXIT
095900         IF FACT-IDX NOT > CASE-FACT-COUNT
096000             MOVE "success" TO CF-FACT-STR (FACT-IDX).
096100 330-EXIT.
096200     EXIT.
096300
096400 913-TRY-DNS-TRIG.
096500     MOVE WS-DNS-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
096600     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
096700 913-EXIT.
096800     EXIT.
096900
097000 914-TRY-DNS-NEG.
097100     MOVE WS-DNS-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
097200     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
097300 914-EXIT.
097400     EXIT.
097500
097600******************************************************************
097700*     335-SCAN-ETH-LINK - ETHERNET/WIRED/CABLE MENTIONED.  THE
097800*     ELSE HERE IS UNCONDITIONAL - ONCE TRIGGERED, ETH-LINK IS
097900*     ALWAYS SET TO UP OR DOWN.
098000******************************************************************
098100 335-SCAN-ETH-LINK.
098200     MOVE "335-SCAN-ETH-LINK" TO PARA-NAME.
098300     MOVE "N" TO WS-SCAN-FOUND-SW.
098400     PERFORM 915-TRY-ETH-TRIG THRU 915-EXIT
098500         VARYING WS-KW-SUB FROM 1 BY 1
098600         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
098700     IF NOT SCAN-KEYWORD-FOUND
098800         GO TO 335-EXIT.
098900     MOVE "Y" TO WS-ETH-MENTIONED-SW.
099000
099100     MOVE "N" TO WS-SCAN-FOUND-SW.
099200     PERFORM 916-TRY-ETH-NEG THRU 916-EXIT
099300         VARYING WS-KW-SUB FROM 1 BY 1
099400         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
099500     MOVE "eth_link" TO WS-NEW-FACT-NAME.
099600     MOVE "S" TO WS-NEW-FACT-KIND.
099700     PERFORM 305-ADD-FACT THRU 305-EXIT.
099800     IF FACT-IDX NOT > CASE-FACT-COUNT
099900         IF SCAN-KEYWORD-FOUND
100000             MOVE "down" TO CF-FACT-STR (FACT-IDX)
100100         ELSE
100200             MOVE "up" TO CF-FACT-STR (FACT-IDX).
100300 335-EXIT.
100400     EXIT.
100500
100600 915-TRY-ETH-TRIG.
100700     MOVE WS-ETH-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
100800     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
100900 915-EXIT.
101000     EXIT.
101100
101200 916-TRY-ETH-NEG.
101300     MOVE WS-ETH-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
101400     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
101500 916-EXIT.
101600     EXIT.
101700
101800******************************************************************
101900*     340-SCAN-CPU-TEMP - NUMBER FOLLOWED BY A TEMPERATURE UNIT
102000*     (C/CELSIUS OR F/FAHRENHEIT - BOTH SPELLINGS START WITH THE
102100*     SAME LETTER SO TESTING THE LEADING LETTER COVERS BOTH).
102200*     CONVERTS F TO C.  NO PARSABLE NUMBER DEFAULTS TO 85.
102300******************************************************************
102400 340-SCAN-CPU-TEMP.
102500     MOVE "340-SCAN-CPU-TEMP" TO PARA-NAME.
102600     MOVE "N" TO WS-SCAN-FOUND-SW.
102700     PERFORM 917-TRY-TEMP-TRIG THRU 917-EXIT
102800         VARYING WS-KW-SUB FROM 1 BY 1
102900         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
103000     IF NOT SCAN-KEYWORD-FOUND
103100         GO TO 340-EXIT.
103200
103300     MOVE 1 TO WS-SCAN-FROM-POS.
103400     MOVE "N" TO WS-DIGIT-DONE-SW.
103500     MOVE SPACE TO WS-DIGIT-CHAR.
103600     PERFORM 950-TRY-ONE-TEMP-NUMBER THRU 950-EXIT
103700         UNTIL WS-DIGIT-CHAR = "C" OR WS-DIGIT-CHAR = "F"
103800         OR WS-SCAN-FROM-POS > 120 OR DIGIT-RUN-ENDED.
103900
104000     MOVE "cpu_temp" TO WS-NEW-FACT-NAME.
104100     MOVE "N" TO WS-NEW-FACT-KIND.
104200     PERFORM 305-ADD-FACT THRU 305-EXIT.
104300     IF FACT-IDX NOT > CASE-FACT-COUNT
104400         IF WS-DIGIT-CHAR = "F"
104500             COMPUTE WS-TEMP-RAW = WS-DIGIT-ACCUM
104600             COMPUTE WS-TEMP-CELSIUS ROUNDED =
104700                     (WS-TEMP-RAW - 32) * 5 / 9
104800             MOVE WS-TEMP-CELSIUS TO CF-FACT-NUM (FACT-IDX)
104900         ELSE
105000             IF WS-DIGIT-CHAR = "C"
105100                 MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX)
105200             ELSE
105300                 MOVE 85 TO CF-FACT-NUM (FACT-IDX).
105400 340-EXIT.
105500     EXIT.
105600
105700 917-TRY-TEMP-TRIG.
105800     MOVE WS-TEMP-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
105900     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
106000 917-EXIT.
106100     EXIT.
106200
106300 950-TRY-ONE-TEMP-NUMBER.
106400     PERFORM 930-FIND-NEXT-NUMBER THRU 930-EXIT.
106500     IF WS-DIGIT-COUNT = 0
106600         MOVE "Y" TO WS-DIGIT-DONE-SW
106700         MOVE SPACE TO WS-DIGIT-CHAR
106800         GO TO 950-EXIT.
106900     MOVE WS-DIGIT-RUN-END-POS TO WS-UNIT-CHECK-POS.
107000     IF FD-SYMPTOM-TEXT (WS-UNIT-CHECK-POS : 1) = SPACE
107100         ADD 1 TO WS-UNIT-CHECK-POS.
107200     MOVE FD-SYMPTOM-TEXT (WS-UNIT-CHECK-POS : 1) TO WS-DIGIT-CHAR.
107300     IF WS-DIGIT-CHAR = "c"
107400         MOVE "C" TO WS-DIGIT-CHAR
107500     ELSE
107600         IF WS-DIGIT-CHAR = "f"
107700             MOVE "F" TO WS-DIGIT-CHAR
107800         ELSE
107900             MOVE WS-DIGIT-RUN-END-POS TO WS-SCAN-FROM-POS
108000             MOVE SPACE TO WS-DIGIT-CHAR.
108100 950-EXIT.
108200     EXIT.
108300
108400******************************************************************
108500*     345-SCAN-PC-POWER - POWER/TURN ON/START/BOOT MENTIONED.
108600*     UNCONDITIONAL ELSE - ALWAYS SET ONCE TRIGGERED.
108700******************************************************************
108800 345-SCAN-PC-POWER.
108900     MOVE "345-SCAN-PC-POWER" TO PARA-NAME.
109000     MOVE "N" TO WS-SCAN-FOUND-SW.
109100     PERFORM 918-TRY-PWR-TRIG THRU 918-EXIT
109200         VARYING WS-KW-SUB FROM 1 BY 1
109300         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
109400     IF NOT SCAN-KEYWORD-FOUND
109500         GO TO 345-EXIT.
109600     MOVE "Y" TO WS-PWR-MENTIONED-SW.
109700
109800     MOVE "N" TO WS-SCAN-FOUND-SW.
109900     PERFORM 919-TRY-PWR-NEG THRU 919-EXIT
110000         VARYING WS-KW-SUB FROM 1 BY 1
110100         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
110200     MOVE "pc_power" TO WS-NEW-FACT-NAME.
110300     MOVE "B" TO WS-NEW-FACT-KIND.
110400     PERFORM 305-ADD-FACT THRU 305-EXIT.
110500     IF FACT-IDX NOT > CASE-FACT-COUNT
110600         IF SCAN-KEYWORD-FOUND
110700             MOVE "F" TO CF-FACT-BOOL (FACT-IDX)
110800         ELSE
110900             MOVE "T" TO CF-FACT-BOOL (FACT-IDX).
111000 345-EXIT.
111100     EXIT.
111200
111300 918-TRY-PWR-TRIG.
111400     MOVE WS-PWR-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
111500     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
111600 918-EXIT.
111700     EXIT.
111800
111900 919-TRY-PWR-NEG.
112000     MOVE WS-PWR-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
112100     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
112200 919-EXIT.
112300     EXIT.
112400
112500******************************************************************
112600*     350-SCAN-DISPLAY - SCREEN/DISPLAY/MONITOR MENTIONED.
112700*     UNCONDITIONAL ELSE - ALWAYS SET ONCE TRIGGERED.
112800******************************************************************
112900 350-SCAN-DISPLAY.
113000     MOVE "350-SCAN-DISPLAY" TO PARA-NAME.
113100     MOVE "N" TO WS-SCAN-FOUND-SW.
113200     PERFORM 921-TRY-DISP-TRIG THRU 921-EXIT
113300         VARYING WS-KW-SUB FROM 1 BY 1
113400         UNTIL WS-KW-SUB > 3 OR SCAN-KEYWORD-FOUND.
113500     IF NOT SCAN-KEYWORD-FOUND
113600         GO TO 350-EXIT.
113700
113800     MOVE "N" TO WS-SCAN-FOUND-SW.
113900     PERFORM 922-TRY-DISP-NEG THRU 922-EXIT
114000         VARYING WS-KW-SUB FROM 1 BY 1
114100         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
114200     MOVE "display" TO WS-NEW-FACT-NAME.
114300     MOVE "S" TO WS-NEW-FACT-KIND.
114400     PERFORM 305-ADD-FACT THRU 305-EXIT.
114500     IF FACT-IDX NOT > CASE-FACT-COUNT
114600         IF SCAN-KEYWORD-FOUND
114700             MOVE "no" TO CF-FACT-STR (FACT-IDX)
114800         ELSE
114900             MOVE "yes" TO CF-FACT-STR (FACT-IDX).
115000 350-EXIT.
115100     EXIT.
115200
115300 921-TRY-DISP-TRIG.
115400     MOVE WS-DISP-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
115500     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
115600 921-EXIT.
115700     EXIT.
115800
115900 922-TRY-DISP-NEG.
116000     MOVE WS-DISP-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
116100     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
116200 922-EXIT.
116300     EXIT.
116400
116500******************************************************************
116600*     355-SCAN-SLOW-PERFORMANCE - SLOW/LAG/FREEZE/UNRESPONSIVE.
116700******************************************************************
116800 355-SCAN-SLOW-PERFORMANCE.
116900     MOVE "355-SCAN-SLOW-PERFORMANCE" TO PARA-NAME.
117000     MOVE "N" TO WS-SCAN-FOUND-SW.
117100     PERFORM 923-TRY-SLOW-TRIG THRU 923-EXIT
117200         VARYING WS-KW-SUB FROM 1 BY 1
117300         UNTIL WS-KW-SUB > 4 OR SCAN-KEYWORD-FOUND.
117400     IF NOT SCAN-KEYWORD-FOUND
117500         GO TO 355-EXIT.
117600
117700     MOVE "slow_performance" TO WS-NEW-FACT-NAME.
117800     MOVE "B" TO WS-NEW-FACT-KIND.
117900     PERFORM 305-ADD-FACT THRU 305-EXIT.
118000     IF FACT-IDX NOT > CASE-FACT-COUNT
118100         MOVE "T" TO CF-FACT-BOOL (FACT-IDX).
118200 355-EXIT.
118300     EXIT.
118400
118500 923-TRY-SLOW-TRIG.
118600     MOVE WS-SLOW-TRIG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
118700     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
118800 923-EXIT.
118900     EXIT.
119000
119100******************************************************************
119200*     360-SCAN-BEEP-CODES - "BEEP" MENTIONED.  MEMORY/RAM GIVES
119300*     "MEM", GRAPHICS/GPU GIVES "GPU", ELSE "UNKNOWN".
119400******************************************************************
119500 360-SCAN-BEEP-CODES.
119600     MOVE "360-SCAN-BEEP-CODES" TO PARA-NAME.
119700     MOVE "beep" TO WS-SCAN-KEYWORD.
119800     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
119900     IF NOT SCAN-KEYWORD-FOUND
120000         GO TO 360-EXIT.
120100
120200     MOVE "beep_codes" TO WS-NEW-FACT-NAME.
120300     MOVE "S" TO WS-NEW-FACT-KIND.
120400     PERFORM 305-ADD-FACT THRU 305-EXIT.
120500     IF FACT-IDX > CASE-FACT-COUNT
120600         GO TO 360-EXIT.
120700
120800     MOVE "N" TO WS-SCAN-FOUND-SW.
120900     PERFORM 924-TRY-BEEP-MEM THRU 924-EXIT
121000         VARYING WS-KW-SUB FROM 1 BY 1
121100         UNTIL WS-KW-SUB > 2 OR SCAN-KEYWORD-FOUND.
121200     IF SCAN-KEYWORD-FOUND
121300         MOVE "mem" TO CF-FACT-STR (FACT-IDX)
121400         GO TO 360-EXIT.
121500
121600     MOVE "N" TO WS-SCAN-FOUND-SW.
121700     PERFORM 925-TRY-BEEP-GPU THRU 925-EXIT
121800         VARYING WS-KW-SUB FROM 1 BY 1
121900         UNTIL WS-KW-SUB > 2 OR SCAN-KEYWORD-FOUND.
122000     IF SCAN-KEYWORD-FOUND
122100         MOVE "gpu" TO CF-FACT-STR (FACT-IDX)
122200     ELSE
122300         MOVE "unknown" TO CF-FACT-STR (FACT-IDX).
122400 360-EXIT.
122500     EXIT.
122600
122700 924-TRY-BEEP-MEM.
122800     MOVE WS-BEEP-MEM-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
122900     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
123000 924-EXIT.
123100     EXIT.
123200
123300 925-TRY-BEEP-GPU.
123400     MOVE WS-BEEP-GPU-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
123500     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
123600 925-EXIT.
123700     EXIT.
123800
123900******************************************************************
124000*     365-GENERAL-NUMERIC-FALLBACK - U5 "AFTER THE ABOVE" PASS.
124100*     THE 1ST NUMBER IN THE TEXT FILLS PING-LATENCY IF STILL
124200*     UNSET, THE 2ND FILLS SPEED-MBPS IF UNSET AND UNDER 1000,
124300*     THE 3RD FILLS CPU-TEMP IF UNSET AND UNDER 200.  RUNS FOR
124400*     EVERY CASE REGARDLESS OF DOMAIN.
124500******************************************************************
124600 365-GENERAL-NUMERIC-FALLBACK.
124700     MOVE "365-GENERAL-NUMERIC-FALLBACK" TO PARA-NAME.
124800     MOVE 1 TO WS-SCAN-FROM-POS.
124900     MOVE ZERO TO WS-NUMBER-SEQ.
125000     PERFORM 926-NEXT-FALLBACK-NUMBER THRU 926-EXIT
125100         VARYING WS-NUMBER-SEQ FROM 1 BY 1
125200         UNTIL WS-NUMBER-SEQ > 3 OR WS-SCAN-FROM-POS > 120.
125300 365-EXIT.
125400     EXIT.
125500
125600 926-NEXT-FALLBACK-NUMBER.
125700     PERFORM 930-FIND-NEXT-NUMBER THRU 930-EXIT.
125800     IF WS-DIGIT-COUNT = 0
125900         MOVE 121 TO WS-SCAN-FROM-POS
126000         GO TO 926-EXIT.
126100     MOVE WS-DIGIT-RUN-END-POS TO WS-SCAN-FROM-POS.
126200
126300     EVALUATE WS-NUMBER-SEQ
126400         WHEN 1
126500             MOVE "ping_latency" TO WS-FIND-FACT-NAME
126600             PERFORM 500-FIND-FACT THRU 500-EXIT
126700             IF NOT FACT-ALREADY-SET
126800                 MOVE "ping_latency" TO WS-NEW-FACT-NAME
126900                 MOVE "N" TO WS-NEW-FACT-KIND
127000                 PERFORM 305-ADD-FACT THRU 305-EXIT
127100                 IF FACT-IDX NOT > CASE-FACT-COUNT
127200                     MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX)
127300             END-IF
127400         WHEN 2
127500             MOVE "speed_mbps" TO WS-FIND-FACT-NAME
127600             PERFORM 500-FIND-FACT THRU 500-EXIT
127700             IF NOT FACT-ALREADY-SET AND WS-DIGIT-ACCUM < 1000
127800                 MOVE "speed_mbps" TO WS-NEW-FACT-NAME
127900                 MOVE "N" TO WS-NEW-FACT-KIND
128000                 PERFORM 305-ADD-FACT THRU 305-EXIT
128100                 IF FACT-IDX NOT > CASE-FACT-COUNT
128200                     MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX)
128300             END-IF
128400         WHEN 3
128500             MOVE "cpu_temp" TO WS-FIND-FACT-NAME
128600             PERFORM 500-FIND-FACT THRU 500-EXIT
128700             IF NOT FACT-ALREADY-SET AND WS-DIGIT-ACCUM < 200
128800                 MOVE "cpu_temp" TO WS-NEW-FACT-NAME
128900                 MOVE "N" TO WS-NEW-FACT-KIND
129000                 PERFORM 305-ADD-FACT THRU 305-EXIT
129100                 IF FACT-IDX NOT > CASE-FACT-COUNT
129200                     MOVE WS-DIGIT-ACCUM TO CF-FACT-NUM (FACT-IDX)
129300             END-IF
129400     END-EVALUATE.
129500 926-EXIT.
129600     EXIT.
129700
129800******************************************************************
129900*     370-GENERAL-BOOLEAN-FALLBACK - A POSITIVE OR NEGATIVE WORD
130000*     ANYWHERE IN THE TEXT SETS WIFI-CONNECTED/ETH-LINK/PC-POWER
130100*     FOR WHICHEVER TOPIC WAS MENTIONED BUT NOT ALREADY DECIDED.
130200******************************************************************
130300 370-GENERAL-BOOLEAN-FALLBACK.
130400     MOVE "370-GENERAL-BOOLEAN-FALLBACK" TO PARA-NAME.
130500     MOVE "N" TO WS-POS-WORD-SW.
130600     MOVE "N" TO WS-NEG-WORD-SW.
130700     MOVE "N" TO WS-SCAN-FOUND-SW.
130800     PERFORM 927-TRY-GENBOOL-POS THRU 927-EXIT
130900         VARYING WS-KW-SUB FROM 1 BY 1
131000         UNTIL WS-KW-SUB > 7 OR SCAN-KEYWORD-FOUND.
131100     IF SCAN-KEYWORD-FOUND
131200         MOVE "Y" TO WS-POS-WORD-SW.
131300
131400     MOVE "N" TO WS-SCAN-FOUND-SW.
131500     PERFORM 928-TRY-GENBOOL-NEG THRU 928-EXIT
131600         VARYING WS-KW-SUB FROM 1 BY 1
131700         UNTIL WS-KW-SUB > 7 OR SCAN-KEYWORD-FOUND.
131800     IF SCAN-KEYWORD-FOUND
131900         MOVE "Y" TO WS-NEG-WORD-SW.
132000
132100     IF NOT POS-WORD-FOUND AND NOT NEG-WORD-FOUND
132200         GO TO 370-EXIT.
132300
132400     IF WIFI-MENTIONED
132500         MOVE "wifi_connected" TO WS-FIND-FACT-NAME
132600         PERFORM 500-FIND-FACT THRU 500-EXIT
132700         IF NOT FACT-ALREADY-SET
132800             MOVE "wifi_connected" TO WS-NEW-FACT-NAME
132900             MOVE "B" TO WS-NEW-FACT-KIND                           TV0919
133000             PERFORM 305-ADD-FACT THRU 305-EXIT
133100             IF FACT-IDX NOT > CASE-FACT-COUNT
133200                 IF POS-WORD-FOUND
133300                     MOVE "T" TO CF-FACT-BOOL (FACT-IDX)            TV0919
133400                 ELSE
133500                     MOVE "F" TO CF-FACT-BOOL (FACT-IDX).           TV0919
133600
133700     IF ETH-MENTIONED
133800         MOVE "eth_link" TO WS-FIND-FACT-NAME
133900         PERFORM 500-FIND-FACT THRU 500-EXIT
134000         IF NOT FACT-ALREADY-SET
134100             MOVE "eth_link" TO WS-NEW-FACT-NAME
134200             MOVE "S" TO WS-NEW-FACT-KIND
134300             PERFORM 305-ADD-FACT THRU 305-EXIT
134400             IF FACT-IDX NOT > CASE-FACT-COUNT
134500                 IF POS-WORD-FOUND
134600                     MOVE "up" TO CF-FACT-STR (FACT-IDX)
134700                 ELSE
134800                     MOVE "down" TO CF-FACT-STR (FACT-IDX).
134900
135000     IF PWR-MENTIONED
135100         MOVE "pc_power" TO WS-FIND-FACT-NAME
135200         PERFORM 500-FIND-FACT THRU 500-EXIT
135300         IF NOT FACT-ALREADY-SET
135400             MOVE "pc_power" TO WS-NEW-FACT-NAME
135500             MOVE "B" TO WS-NEW-FACT-KIND
135600             PERFORM 305-ADD-FACT THRU 305-EXIT
135700             IF FACT-IDX NOT > CASE-FACT-COUNT
135800                 IF POS-WORD-FOUND
135900                     MOVE "T" TO CF-FACT-BOOL (FACT-IDX)
136000                 ELSE
136100                     MOVE "F" TO CF-FACT-BOOL (FACT-IDX).
136200 370-EXIT.
136300     EXIT.
136400
136500 927-TRY-GENBOOL-POS.
136600     MOVE WS-GENBOOL-POS-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
136700     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
136800 927-EXIT.
136900     EXIT.
137000
137100 928-TRY-GENBOOL-NEG.
137200     MOVE WS-GENBOOL-NEG-ENTRY (WS-KW-SUB) TO WS-SCAN-KEYWORD.
137300     PERFORM 900-SCAN-FOR-KEYWORD THRU 900-EXIT.
137400 928-EXIT.
137500     EXIT.
137600
137700******************************************************************
137800*     390-RANGE-VALIDATE-ALL - U5 RANGE VALIDATION FOR THE THREE
137900*     NUMERIC FACTS THAT CARRY A RANGE IN WS-KEYWORD-TABLE.  OUT
138000*     OF RANGE DROPS THE FACT - PROBABLY A BAD SCRAPE, NOT A REAL
138100*     READING.
138200******************************************************************
138300 390-RANGE-VALIDATE-ALL.
138400     MOVE "390-RANGE-VALIDATE-ALL" TO PARA-NAME.
138500     PERFORM 395-RANGE-VALIDATE-ONE THRU 395-EXIT
138600         VARYING KW-IDX FROM 1 BY 1 UNTIL KW-IDX > 3.
138700 390-EXIT.
138800     EXIT.
138900
139000 395-RANGE-VALIDATE-ONE.
139100     MOVE KW-FACT-NAME (KW-IDX) TO WS-FIND-FACT-NAME.
139200     PERFORM 500-FIND-FACT THRU 500-EXIT.
139300     IF NOT FACT-ALREADY-SET
139400         GO TO 395-EXIT.
139500     IF CF-FACT-NUM (FACT-IDX) < KW-RANGE-LOW (KW-IDX) OR
139600        CF-FACT-NUM (FACT-IDX) > KW-RANGE-HIGH (KW-IDX)
139700         MOVE FD-SYMPTOM-CASE-ID TO WS-ISSUE-CASE-TEXT
139800         MOVE "SCRAPED VALUE OUT OF RANGE - FACT DROPPED" TO
139900              WS-ISSUE-MSG
140000         PERFORM 480-WRITE-ISSUE THRU 480-EXIT
140100         PERFORM 510-DELETE-FACT-AT THRU 510-EXIT.
140200 395-EXIT.
140300     EXIT.
140400
140500******************************************************************
140600*     400-APPLY-COMPLETENESS - CALL COMPCHK (U6) AND LOG A CASE
140700*     THAT STILL NEEDS MORE INFORMATION AFTER THE SCAN.
140800******************************************************************
140900 400-APPLY-COMPLETENESS.
141000     MOVE "400-APPLY-COMPLETENESS" TO PARA-NAME.
141100     CALL "COMPCHK" USING CASE-FACT-CONTROL, CASE-FACT-TABLE,
141200          WS-COMPLETE-FLAG.
141300     IF WS-CASE-NEEDS-MORE-INFO
141400         ADD 1 TO CASES-NEED-MORE-INFO
141500         MOVE FD-SYMPTOM-CASE-ID TO WS-ISSUE-CASE-TEXT
141600         MOVE "CASE NEEDS MORE INFO TO DIAGNOSE RELIABLY" TO
141700              WS-ISSUE-MSG
141800         PERFORM 480-WRITE-ISSUE THRU 480-EXIT.
141900 400-EXIT.
142000     EXIT.
142100
142200******************************************************************
142300*     470-WRITE-FACT-RECS - ONE FACTS-FILE RECORD PER ENTRY IN
142400*     THE CASE'S FACT TABLE.
142500******************************************************************
142600 470-WRITE-FACT-RECS.
142700     MOVE "470-WRITE-FACT-RECS" TO PARA-NAME.
142800     MOVE FD-SYMPTOM-CASE-ID TO FD-FACT-CASE-ID.
142900     MOVE CF-FACT-NAME (FACT-IDX) TO FD-FACT-NAME.
143000     MOVE CF-FACT-KIND (FACT-IDX) TO FD-FACT-KIND.
143100     MOVE CF-FACT-NUM (FACT-IDX)  TO FD-FACT-NUM.
143200     MOVE CF-FACT-STR (FACT-IDX)  TO FD-FACT-STR.
143300     MOVE CF-FACT-BOOL (FACT-IDX) TO FD-FACT-BOOL.
143400     WRITE FACT-REC-DATA FROM FD-FACT-REC.
143500     ADD 1 TO FACTS-WRITTEN.
143600 470-EXIT.
143700     EXIT.
143800
143900******************************************************************
144000*     480-WRITE-ISSUE - ONE ISSUES-FILE RECORD PER EXTRACTION
144100*     PROBLEM FOUND FOR THE CURRENT CASE.
144200******************************************************************
144300 480-WRITE-ISSUE.
144400     MOVE WS-ISSUE-CASE-TEXT TO FD-ISSUE-RULE-ID.
144500     MOVE WS-ISSUE-MSG TO FD-ISSUE-TEXT.
144600     WRITE ISSUE-REC-DATA FROM FD-ISSUE-REC.
144700     ADD 1 TO ISSUES-WRITTEN.
144800 480-EXIT.
144900     EXIT.
145000
145100******************************************************************
145200*     500-FIND-FACT - IS WS-FIND-FACT-NAME ALREADY IN THE CASE'S
145300*     FACT TABLE?  SETS FACT-IDX TO THE MATCHING ROW IF SO.
145400******************************************************************
145500 500-FIND-FACT.
145600     MOVE "N" TO WS-FACT-FOUND-SW.
145700     SET FACT-IDX TO 1.
145800     SEARCH CASE-FACT-ENTRY
145900         AT END
146000             CONTINUE
146100         WHEN CF-FACT-NAME (FACT-IDX) = WS-FIND-FACT-NAME
146200             MOVE "Y" TO WS-FACT-FOUND-SW
146300     END-SEARCH.
146400 500-EXIT.
146500     EXIT.
146600
146700******************************************************************
146800*     510-DELETE-FACT-AT - DROP THE FACT AT FACT-IDX.  THE TABLE
146900*     IS UNORDERED (RULEVAL SEARCHES IT BY NAME, NOT POSITION), SO
147000*     THE LAST ROW IS MOVED DOWN INTO THE GAP AND THE COUNT SHRUNK.
147100******************************************************************
147200 510-DELETE-FACT-AT.
147300     IF FACT-IDX < CASE-FACT-COUNT
147400         MOVE CASE-FACT-ENTRY (CASE-FACT-COUNT) TO
147500              CASE-FACT-ENTRY (FACT-IDX).
147600     SUBTRACT 1 FROM CASE-FACT-COUNT.
147700 510-EXIT.
147800     EXIT.
147900
148000******************************************************************
148100*     900-SCAN-FOR-KEYWORD - MANUAL SUBSTRING SEARCH OF THE
148200*     SYMPTOM TEXT FOR WS-SCAN-KEYWORD.  NO INTRINSIC FUNCTION IS
148300*     USED - THE KEYWORD LENGTH COMES FROM COUNTING TRAILING
148400*     SPACES AND THE SEARCH IS A REFERENCE-MODIFICATION SCAN,
148500*     POSITION BY POSITION.
148600******************************************************************
148700 900-SCAN-FOR-KEYWORD.
148800     MOVE "900-SCAN-FOR-KEYWORD" TO PARA-NAME.
148900     MOVE "N" TO WS-SCAN-FOUND-SW.
149000     MOVE ZERO TO WS-SCAN-KEY-LEN.
149100     INSPECT WS-SCAN-KEYWORD TALLYING WS-SCAN-KEY-LEN
149200         FOR CHARACTERS BEFORE INITIAL SPACE.
149300
149400     IF WS-SCAN-KEY-LEN = 0
149500         GO TO 900-EXIT.
149600
149700     PERFORM 920-SCAN-ONE-POS THRU 920-EXIT
149800         VARYING WS-SCAN-POS FROM 1 BY 1
149900         UNTIL SCAN-KEYWORD-FOUND OR
150000         WS-SCAN-POS > 120 - WS-SCAN-KEY-LEN + 1.
150100 900-EXIT.
150200     EXIT.
150300
150400 920-SCAN-ONE-POS.
150500     IF FD-SYMPTOM-TEXT (WS-SCAN-POS : WS-SCAN-KEY-LEN) =
150600        WS-SCAN-KEYWORD (1 : WS-SCAN-KEY-LEN)
150700         MOVE "Y" TO WS-SCAN-FOUND-SW
150800         COMPUTE WS-KW-END-POS = WS-SCAN-POS + WS-SCAN-KEY-LEN.
150900 920-EXIT.
151000     EXIT.
151100
151200******************************************************************
151300*     930-FIND-NEXT-NUMBER - FIRST DIGIT RUN AT OR AFTER
151400*     WS-SCAN-FROM-POS.  WS-DIGIT-COUNT = 0 MEANS NONE FOUND.
151500******************************************************************
151600 930-FIND-NEXT-NUMBER.
151700     MOVE ZERO TO WS-DIGIT-ACCUM, WS-DIGIT-COUNT,
151800                  WS-DIGIT-START-POS, WS-DIGIT-RUN-END-POS.
151900     MOVE "N" TO WS-DIGIT-DONE-SW.
152000     PERFORM 935-SCAN-ONE-NUM-POS THRU 935-EXIT
152100         VARYING WS-SCAN-POS3 FROM WS-SCAN-FROM-POS BY 1
152200         UNTIL WS-SCAN-POS3 > 120 OR DIGIT-RUN-ENDED.
152300 930-EXIT.
152400     EXIT.
152500
152600 935-SCAN-ONE-NUM-POS.
152700     MOVE FD-SYMPTOM-TEXT (WS-SCAN-POS3 : 1) TO WS-DIGIT-CHAR.
152800     IF WS-DIGIT-CHAR IS NUMERIC
152900         IF WS-DIGIT-COUNT = 0
153000             MOVE WS-SCAN-POS3 TO WS-DIGIT-START-POS
153100         END-IF
153200         COMPUTE WS-DIGIT-ACCUM =
153300                 WS-DIGIT-ACCUM * 10 + WS-DIGIT-VALUE
153400         ADD 1 TO WS-DIGIT-COUNT
153500         COMPUTE WS-DIGIT-RUN-END-POS = WS-SCAN-POS3 + 1
153600     ELSE
153700         IF WS-DIGIT-COUNT > 0
153800             MOVE "Y" TO WS-DIGIT-DONE-SW.
153900 935-EXIT.
154000     EXIT.
154100
154200 800-OPEN-FILES.
154300     MOVE "800-OPEN-FILES" TO PARA-NAME.
154400     OPEN INPUT SYMPTOM-FILE.
154500     OPEN OUTPUT FACTS-FILE, ISSUES-FILE, SYSOUT.
154600 800-EXIT.
154700     EXIT.
154800
154900 850-CLOSE-FILES.
155000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
155100     CLOSE SYMPTOM-FILE, FACTS-FILE, ISSUES-FILE, SYSOUT.
155200 850-EXIT.
155300     EXIT.
155400
155500 910-READ-SYMPTOM.
155600     READ SYMPTOM-FILE INTO FD-SYMPTOM-REC
155700         AT END MOVE "N" TO MORE-DATA-SW
155800         GO TO 910-EXIT
155900     END-READ.
156000 910-EXIT.
156100     EXIT.
156200
156300 999-CLEANUP.
156400     MOVE "999-CLEANUP" TO PARA-NAME.
156500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
156600     DISPLAY "** CASES READ **".
156700     DISPLAY CASES-READ.
156800     DISPLAY "** CASES SKIPPED (TEXT TOO SHORT) **".
156900     DISPLAY CASES-SKIPPED.
157000     DISPLAY "** CASES NEEDING MORE INFO **".
157100     DISPLAY CASES-NEED-MORE-INFO.
157200     DISPLAY "** FACT RECORDS WRITTEN **".
157300     DISPLAY FACTS-WRITTEN.
157400     DISPLAY "** ISSUE RECORDS WRITTEN **".
157500     DISPLAY ISSUES-WRITTEN.
157600     DISPLAY "******** NORMAL END OF JOB FACTXTR ********".
157700 999-EXIT.
157800     EXIT.
157900
158000 1000-ABEND-RTN.
158100     WRITE SYSOUT-REC FROM ABEND-REC.
158200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
158300     DISPLAY "*** ABNORMAL END OF JOB - FACTXTR ***" UPON
158400         CONSOLE.
158500     DIVIDE ZERO-VAL INTO ONE-VAL.
