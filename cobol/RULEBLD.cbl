000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULEBLD.
000300 AUTHOR. D. FEIN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/24/89.
000600 DATE-COMPILED. 04/24/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM WRITES THE FAULT-DIAGNOSIS KNOWLEDGE BASE
001300*          (U3) TO RULES-FILE - ONE HEADER RECORD FOLLOWED BY ITS
001400*          CONDITION RECORDS, FOR EVERY RULE IN THE SHOP'S MASTER
001500*          RULE TABLE BELOW.  THIS IS THE ONLY PLACE THE RULE SET
001600*          ITSELF IS KEPT - RULECHK AND DIAGRUN ONLY EVER READ
001700*          THE RULES-FILE THIS PROGRAM PRODUCES.
001800*
001900*          RUN THIS JOB, THEN RULECHK, BEFORE ANY DIAGRUN JOB THAT
002000*          IS SUPPOSED TO PICK UP A KNOWLEDGE-BASE CHANGE.
002100*
002200******************************************************************
002300
002400         OUTPUT FILE PRODUCED    -   RULES-FILE
002500
002600         DUMP FILE               -   SYSOUT
002700
002800******************************************************************
002900*CHANGE LOG.
003000*
003100*  04/24/89  DF    ORIGINAL CODING - TICKET HD-0448.  FIRST CUT OF
003200*                  THE KNOWLEDGE BASE, 47 RULES COVERING THE
003300*                  NETWORK FAULT CATEGORY.
003400*  11/19/90  RO    ADDED THE HARDWARE/BIOS DIAGNOSTIC CATEGORY,
003500*                  RULES 48-61, TO MATCH THE CT/TR/FA OPERATORS
003600*                  ADDED TO RULEVAL THIS SAME RELEASE, HD-0483.
003700*  06/30/92  DF    ADDED THE OS/APPLICATION FAULT CATEGORY, RULES
003800*                  62-75, HD-0559.
003900*  04/11/94  TV    ADDED RULES 76-88 FOR THE EXPANDING HARDWARE
004000*                  CATALOG, HD-0612.
004100*  09/02/96  TV    ADDED RULES 89-99 AND THE CATCH-ALL FALLBACK
004200*                  RULE 100 USED WHEN NO OTHER RULE SCORES ABOVE
004300*                  ZERO, HD-0678.
004400*  01/08/99  ML    Y2K REVIEW - NO DATE FIELDS HANDLED BY THIS
004500*                  PROGRAM, NO CHANGES REQUIRED, SIGNED OFF ML.
004600*  08/14/01  ML    RULE 12 (TOO MANY CONNECTED CLIENTS) THRESHOLD
004700*                  RAISED FROM 30 TO 50 PER FIELD FEEDBACK, HD-0746.
004800*  03/19/08  KP    FULL KNOWLEDGE-BASE TABLE RE-KEYED AND CROSS-
004900*                  CHECKED AGAINST RULECHK FOLLOWING THE RULECHK
005000*                  AUDIT, HD-0820 - NO RULE CONTENT CHANGED, THIS
005100*                  ENTRY RECORDS THE VERIFICATION, TICKET HD-0825.
005150*  09/19/19  TV    RULE 11 RSSI THRESHOLD LITERAL HAD A STRAY
005160*                  NON-KEYBOARD MINUS SIGN INSTEAD OF A HYPHEN -
005170*                  COMPILER WOULD HAVE FLAGGED IT AS A BAD NUMERIC
005180*                  LITERAL.  RETYPED WITH A PLAIN HYPHEN, HD-0921.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT RULES-FILE
006700     ASSIGN TO UT-S-RULES
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 130 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(130).
008000
008100****** A RULE HEADER IS FOLLOWED BY FD-RULE-COND-COUNT CONDITION
008200****** RECORDS AND THEN FD-RULE-NOTCOND-COUNT NOT-CONDITION
008300****** RECORDS - THIS PROGRAM WRITES HEADER AND CONDITION RECORDS
008400****** ONLY, NO RULE IN THE CURRENT TABLE CARRYING A NOT-CONDITION
008500 FD  RULES-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 200 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS FD-RULE-HDR-REC.
009100 COPY RULETAB.
009200
009300 WORKING-STORAGE SECTION.
009400
009500 01  FILE-STATUS-CODES.
009600     05  OFCODE                  PIC X(2).
009700         88 CODE-WRITE    VALUE SPACES.
009800     05  FILLER                  PIC X(4).
009900
010000 01  FLAGS-AND-SWITCHES.
010100     05 MORE-RULES-SW             PIC X(01) VALUE "Y".
010200         88 NO-MORE-RULES VALUE "N".
010300     05 FILLER                   PIC X(07).
010400
010500 01  COUNTERS-AND-ACCUMULATORS.
010600     05 WS-RULE-NUM               PIC 9(3) COMP.
010700     05 RULES-WRITTEN             PIC 9(5) COMP.
010800     05 CONDS-WRITTEN             PIC 9(5) COMP.
010900     05 WS-BLD-COND-IDX           PIC 9(1) COMP.
011000     05 WS-BLD-NOTCOND-IDX        PIC 9(1) COMP.
011100     05 FILLER                    PIC X(04).
011200
011300 01  WS-RULE-NUM-DISPLAY          PIC 9(3).
011400 01  WS-RULE-NUM-EDIT REDEFINES WS-RULE-NUM-DISPLAY
011500                                  PIC X(3).
011600
011700*  WS-RULE-BUILD-AREA IS FILLED ONE RULE AT A TIME BY
011800*  200-LOAD-RULE'S EVALUATE, THEN UNLOADED TO THE RULES-FILE FD
011900*  BY 300-WRITE-RULE - THE TABLE ITSELF NEVER TOUCHES THE FD.
012000 01  WS-RULE-BUILD-AREA.
012100     05  WS-BLD-RULE-ID          PIC 9(3).
012200     05  WS-BLD-RULE-ID-EDIT REDEFINES WS-BLD-RULE-ID
012300                                PIC X(3).
012400     05  WS-BLD-RULE-NAME        PIC X(50).
012500     05  WS-BLD-RULE-CONF        PIC 9(3)V9(4).
012600     05  WS-BLD-RULE-EVID        PIC X(60).
012700     05  WS-BLD-RULE-REMEDY      PIC X(70).
012800     05  WS-BLD-COND-COUNT       PIC 9(1).
012900     05  WS-BLD-NOTCOND-COUNT    PIC 9(1).
013000     05  WS-BLD-COND-ENTRY OCCURS 5 TIMES
013100                     INDEXED BY WS-BLD-CX.
013200         10  WS-BLD-COND-FACT    PIC X(24).
013300         10  WS-BLD-COND-OP      PIC X(2).
013400         10  WS-BLD-COND-KIND    PIC X(1).
013500         10  WS-BLD-COND-NUM     PIC S9(7)V9(2).
013600         10  WS-BLD-COND-STR     PIC X(20).
013700         10  WS-BLD-COND-BOOL    PIC X(1).
013800         10  WS-BLD-COND-WEIGHT  PIC 9V9(2).
013900     05  WS-BLD-NOTCOND-ENTRY OCCURS 3 TIMES
014000                     INDEXED BY WS-BLD-NX.
014100         10  WS-BLD-NOTCOND-FACT    PIC X(24).
014200         10  WS-BLD-NOTCOND-OP      PIC X(2).
014300         10  WS-BLD-NOTCOND-KIND    PIC X(1).
014400         10  WS-BLD-NOTCOND-NUM     PIC S9(7)V9(2).
014500         10  WS-BLD-NOTCOND-STR     PIC X(20).
014600         10  WS-BLD-NOTCOND-BOOL    PIC X(1).
014700         10  WS-BLD-NOTCOND-WEIGHT  PIC 9V9(2).
014800     05  FILLER                  PIC X(8).
014900
015000 01  WS-BLD-RULE-CONF-EDIT REDEFINES WS-BLD-RULE-CONF
015100                                  PIC X(7).
015200
015300 COPY ABENDREC.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     PERFORM 100-MAINLINE THRU 100-EXIT
015800         VARYING WS-RULE-NUM FROM 1 BY 1 UNTIL WS-RULE-NUM > 100.
015900     PERFORM 900-CLEANUP THRU 900-EXIT.
016000     MOVE +0 TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB RULEBLD ********".
016600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016800 000-EXIT.
016900     EXIT.
017000
017100******************************************************************
017200*     100-MAINLINE - ONE KNOWLEDGE-BASE RULE PER PASS, RULE-ID 1
017300*     THROUGH 100.
017400******************************************************************
017500 100-MAINLINE.
017600     MOVE "100-MAINLINE" TO PARA-NAME.
017700     PERFORM 200-LOAD-RULE THRU 200-EXIT.
017800     PERFORM 300-WRITE-RULE THRU 300-EXIT.
017900 100-EXIT.
018000     EXIT.
018100
018200******************************************************************
018300*     200-LOAD-RULE - ONE WHEN PER KNOWLEDGE-BASE RULE.  THE SHOP
018400*     HAS ALWAYS CARRIED THIS TABLE AS STRAIGHT MOVE STATEMENTS -
018500*     SEE 050-LOAD-KEYWDS IN FACTXTR FOR THE SAME IDIOM - RATHER
018600*     THAN A VALUE-CLAUSE TABLE, SINCE A RULE'S CONDITION COUNT
018700*     VARIES ROW TO ROW.
018800******************************************************************
018900 200-LOAD-RULE.
019000     MOVE "200-LOAD-RULE" TO PARA-NAME.
019100     INITIALIZE WS-RULE-BUILD-AREA.
019200     EVALUATE WS-RULE-NUM
019300         WHEN 1
019400             MOVE "Slow Network - High Latency" TO
019500                  WS-BLD-RULE-NAME
019600             MOVE .65 TO WS-BLD-RULE-CONF
019700             MOVE "PING_LATENCY AT LEAST 200" TO
019800                  WS-BLD-RULE-EVID
019900             MOVE "CORRECT - SLOW NETWORK - HIGH LATENCY" TO
020000                  WS-BLD-RULE-REMEDY
020100             MOVE 1 TO WS-BLD-COND-COUNT
020200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
020300             MOVE "ping_latency" TO
020400                  WS-BLD-COND-FACT (1)
020500             MOVE "GE" TO WS-BLD-COND-OP (1)
020600             MOVE "N" TO WS-BLD-COND-KIND (1)
020700             MOVE 200 TO WS-BLD-COND-NUM (1)
020800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
020900         WHEN 2
021000             MOVE "Slow Network - Low Throughput" TO
021100                  WS-BLD-RULE-NAME
021200             MOVE .70 TO WS-BLD-RULE-CONF
021300             MOVE "SPEED_MBPS BELOW 1.0" TO
021400                  WS-BLD-RULE-EVID
021500             MOVE "CORRECT - SLOW NETWORK - LOW THROUGHPUT" TO
021600                  WS-BLD-RULE-REMEDY
021700             MOVE 1 TO WS-BLD-COND-COUNT
021800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
021900             MOVE "speed_mbps" TO
022000                  WS-BLD-COND-FACT (1)
022100             MOVE "LT" TO WS-BLD-COND-OP (1)
022200             MOVE "N" TO WS-BLD-COND-KIND (1)
022300             MOVE 1.0 TO WS-BLD-COND-NUM (1)
022400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
022500         WHEN 3
022600             MOVE "Router/Gateway Failure" TO
022700                  WS-BLD-RULE-NAME
022800             MOVE .95 TO WS-BLD-RULE-CONF
022900             MOVE "GATEWAY_PING EQUALS FAIL AND WIFI_CONNECTED IS TRUE" TO
023000                  WS-BLD-RULE-EVID
023100             MOVE "CORRECT - ROUTER/GATEWAY FAILURE" TO
023200                  WS-BLD-RULE-REMEDY
023300             MOVE 2 TO WS-BLD-COND-COUNT
023400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
023500             MOVE "gateway_ping" TO
023600                  WS-BLD-COND-FACT (1)
023700             MOVE "EQ" TO WS-BLD-COND-OP (1)
023800             MOVE "S" TO WS-BLD-COND-KIND (1)
023900             MOVE "fail" TO
024000                  WS-BLD-COND-STR (1)
024100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
024200             MOVE "wifi_connected" TO
024300                  WS-BLD-COND-FACT (2)
024400             MOVE "TR" TO WS-BLD-COND-OP (2)
024500             MOVE "B" TO WS-BLD-COND-KIND (2)
024600             MOVE "T" TO WS-BLD-COND-BOOL (2)
024700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
024800         WHEN 4
024900             MOVE "DNS Resolution Failure" TO
025000                  WS-BLD-RULE-NAME
025100             MOVE .95 TO WS-BLD-RULE-CONF
025200             MOVE "PING_IP EQUALS SUCCESS AND PING_DOMAIN EQUALS FAIL" TO
025300                  WS-BLD-RULE-EVID
025400             MOVE "CORRECT - DNS RESOLUTION FAILURE" TO
025500                  WS-BLD-RULE-REMEDY
025600             MOVE 2 TO WS-BLD-COND-COUNT
025700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
025800             MOVE "ping_ip" TO
025900                  WS-BLD-COND-FACT (1)
026000             MOVE "EQ" TO WS-BLD-COND-OP (1)
026100             MOVE "S" TO WS-BLD-COND-KIND (1)
026200             MOVE "success" TO
026300                  WS-BLD-COND-STR (1)
026400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
026500             MOVE "ping_domain" TO
026600                  WS-BLD-COND-FACT (2)
026700             MOVE "EQ" TO WS-BLD-COND-OP (2)
026800             MOVE "S" TO WS-BLD-COND-KIND (2)
026900             MOVE "fail" TO
027000                  WS-BLD-COND-STR (2)
027100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
027200         WHEN 5
027300             MOVE "IP Address Conflict" TO
027400                  WS-BLD-RULE-NAME
027500             MOVE .95 TO WS-BLD-RULE-CONF
027600             MOVE "IP_CONFLICT_MSG IS TRUE" TO
027700                  WS-BLD-RULE-EVID
027800             MOVE "CORRECT - IP ADDRESS CONFLICT" TO
027900                  WS-BLD-RULE-REMEDY
028000             MOVE 1 TO WS-BLD-COND-COUNT
028100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
028200             MOVE "ip_conflict_msg" TO
028300                  WS-BLD-COND-FACT (1)
028400             MOVE "TR" TO WS-BLD-COND-OP (1)
028500             MOVE "B" TO WS-BLD-COND-KIND (1)
028600             MOVE "T" TO WS-BLD-COND-BOOL (1)
028700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
028800         WHEN 6
028900             MOVE "Wi-Fi Authentication Failure" TO
029000                  WS-BLD-RULE-NAME
029100             MOVE .90 TO WS-BLD-RULE-CONF
029200             MOVE "WIFI_AUTH_FAIL IS TRUE" TO
029300                  WS-BLD-RULE-EVID
029400             MOVE "CORRECT - WI-FI AUTHENTICATION FAILURE" TO
029500                  WS-BLD-RULE-REMEDY
029600             MOVE 1 TO WS-BLD-COND-COUNT
029700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
029800             MOVE "wifi_auth_fail" TO
029900                  WS-BLD-COND-FACT (1)
030000             MOVE "TR" TO WS-BLD-COND-OP (1)
030100             MOVE "B" TO WS-BLD-COND-KIND (1)
030200             MOVE "T" TO WS-BLD-COND-BOOL (1)
030300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
030400         WHEN 7
030500             MOVE "DHCP Server Issue" TO
030600                  WS-BLD-RULE-NAME
030700             MOVE .90 TO WS-BLD-RULE-CONF
030800             MOVE "IP_ADDRESS CONTAINS 169.254" TO
030900                  WS-BLD-RULE-EVID
031000             MOVE "CORRECT - DHCP SERVER ISSUE" TO
031100                  WS-BLD-RULE-REMEDY
031200             MOVE 1 TO WS-BLD-COND-COUNT
031300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
031400             MOVE "ip_address" TO
031500                  WS-BLD-COND-FACT (1)
031600             MOVE "CT" TO WS-BLD-COND-OP (1)
031700             MOVE "S" TO WS-BLD-COND-KIND (1)
031800             MOVE "169.254" TO
031900                  WS-BLD-COND-STR (1)
032000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
032100         WHEN 8
032200             MOVE "Cable/Link Fault" TO
032300                  WS-BLD-RULE-NAME
032400             MOVE .90 TO WS-BLD-RULE-CONF
032500             MOVE "ETH_LINK EQUALS DOWN" TO
032600                  WS-BLD-RULE-EVID
032700             MOVE "CORRECT - CABLE/LINK FAULT" TO
032800                  WS-BLD-RULE-REMEDY
032900             MOVE 1 TO WS-BLD-COND-COUNT
033000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
033100             MOVE "eth_link" TO
033200                  WS-BLD-COND-FACT (1)
033300             MOVE "EQ" TO WS-BLD-COND-OP (1)
033400             MOVE "S" TO WS-BLD-COND-KIND (1)
033500             MOVE "down" TO
033600                  WS-BLD-COND-STR (1)
033700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
033800         WHEN 9
033900             MOVE "High Packet Loss" TO
034000                  WS-BLD-RULE-NAME
034100             MOVE .85 TO WS-BLD-RULE-CONF
034200             MOVE "PACKET_LOSS ABOVE 5" TO
034300                  WS-BLD-RULE-EVID
034400             MOVE "CORRECT - HIGH PACKET LOSS" TO
034500                  WS-BLD-RULE-REMEDY
034600             MOVE 1 TO WS-BLD-COND-COUNT
034700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
034800             MOVE "packet_loss" TO
034900                  WS-BLD-COND-FACT (1)
035000             MOVE "GT" TO WS-BLD-COND-OP (1)
035100             MOVE "N" TO WS-BLD-COND-KIND (1)
035200             MOVE 5 TO WS-BLD-COND-NUM (1)
035300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
035400         WHEN 10
035500             MOVE "ISP Outage" TO
035600                  WS-BLD-RULE-NAME
035700             MOVE .90 TO WS-BLD-RULE-CONF
035800             MOVE "MULTIPLE_USERS_DOWN IS TRUE AND INTERNET_STATUS_EXT" TO
035900                  WS-BLD-RULE-EVID
036000             MOVE "CORRECT - ISP OUTAGE" TO
036100                  WS-BLD-RULE-REMEDY
036200             MOVE 2 TO WS-BLD-COND-COUNT
036300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
036400             MOVE "multiple_users_down" TO
036500                  WS-BLD-COND-FACT (1)
036600             MOVE "TR" TO WS-BLD-COND-OP (1)
036700             MOVE "B" TO WS-BLD-COND-KIND (1)
036800             MOVE "T" TO WS-BLD-COND-BOOL (1)
036900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
037000             MOVE "internet_status_external" TO
037100                  WS-BLD-COND-FACT (2)
037200             MOVE "EQ" TO WS-BLD-COND-OP (2)
037300             MOVE "S" TO WS-BLD-COND-KIND (2)
037400             MOVE "down" TO
037500                  WS-BLD-COND-STR (2)
037600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
037700         WHEN 11
037800             MOVE "Wi-Fi Interference (Low RSSI)" TO
037900                  WS-BLD-RULE-NAME
038000             MOVE .80 TO WS-BLD-RULE-CONF
038100             MOVE "RSSI BELOW -75" TO
038200                  WS-BLD-RULE-EVID
038300             MOVE "CORRECT - WI-FI INTERFERENCE (LOW RSSI)" TO
038400                  WS-BLD-RULE-REMEDY
038500             MOVE 1 TO WS-BLD-COND-COUNT
038600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
038700             MOVE "rssi" TO
038800                  WS-BLD-COND-FACT (1)
038900             MOVE "LT" TO WS-BLD-COND-OP (1)
039000             MOVE "N" TO WS-BLD-COND-KIND (1)
039100             MOVE -75 TO WS-BLD-COND-NUM (1)
039200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
039300         WHEN 12
039400             MOVE "Too Many Connected Clients" TO
039500                  WS-BLD-RULE-NAME
039600             MOVE .70 TO WS-BLD-RULE-CONF
039700             MOVE "AP_CLIENT_COUNT ABOVE 50" TO
039800                  WS-BLD-RULE-EVID
039900             MOVE "CORRECT - TOO MANY CONNECTED CLIENTS" TO
040000                  WS-BLD-RULE-REMEDY
040100             MOVE 1 TO WS-BLD-COND-COUNT
040200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
040300             MOVE "ap_client_count" TO
040400                  WS-BLD-COND-FACT (1)
040500             MOVE "GT" TO WS-BLD-COND-OP (1)
040600             MOVE "N" TO WS-BLD-COND-KIND (1)
040700             MOVE 50 TO WS-BLD-COND-NUM (1)
040800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
040900         WHEN 13
041000             MOVE "NAT or Port Forwarding Problem" TO
041100                  WS-BLD-RULE-NAME
041200             MOVE .75 TO WS-BLD-RULE-CONF
041300             MOVE "INBOUND_UNREACHABLE IS TRUE" TO
041400                  WS-BLD-RULE-EVID
041500             MOVE "CORRECT - NAT OR PORT FORWARDING PROBLEM" TO
041600                  WS-BLD-RULE-REMEDY
041700             MOVE 1 TO WS-BLD-COND-COUNT
041800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
041900             MOVE "inbound_unreachable" TO
042000                  WS-BLD-COND-FACT (1)
042100             MOVE "TR" TO WS-BLD-COND-OP (1)
042200             MOVE "B" TO WS-BLD-COND-KIND (1)
042300             MOVE "T" TO WS-BLD-COND-BOOL (1)
042400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
042500         WHEN 14
042600             MOVE "Proxy Misconfiguration" TO
042700                  WS-BLD-RULE-NAME
042800             MOVE .70 TO WS-BLD-RULE-CONF
042900             MOVE "BROWSER_ERR EQUALS PROXY_REQUIRED AND PING_DOMAIN E" TO
043000                  WS-BLD-RULE-EVID
043100             MOVE "CORRECT - PROXY MISCONFIGURATION" TO
043200                  WS-BLD-RULE-REMEDY
043300             MOVE 2 TO WS-BLD-COND-COUNT
043400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
043500             MOVE "browser_err" TO
043600                  WS-BLD-COND-FACT (1)
043700             MOVE "EQ" TO WS-BLD-COND-OP (1)
043800             MOVE "S" TO WS-BLD-COND-KIND (1)
043900             MOVE "proxy_required" TO
044000                  WS-BLD-COND-STR (1)
044100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
044200             MOVE "ping_domain" TO
044300                  WS-BLD-COND-FACT (2)
044400             MOVE "EQ" TO WS-BLD-COND-OP (2)
044500             MOVE "S" TO WS-BLD-COND-KIND (2)
044600             MOVE "success" TO
044700                  WS-BLD-COND-STR (2)
044800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
044900         WHEN 15
045000             MOVE "Switch Port Disabled" TO
045100                  WS-BLD-RULE-NAME
045200             MOVE .90 TO WS-BLD-RULE-CONF
045300             MOVE "SWITCH_PORT_STATUS EQUALS DISABLED" TO
045400                  WS-BLD-RULE-EVID
045500             MOVE "CORRECT - SWITCH PORT DISABLED" TO
045600                  WS-BLD-RULE-REMEDY
045700             MOVE 1 TO WS-BLD-COND-COUNT
045800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
045900             MOVE "switch_port_status" TO
046000                  WS-BLD-COND-FACT (1)
046100             MOVE "EQ" TO WS-BLD-COND-OP (1)
046200             MOVE "S" TO WS-BLD-COND-KIND (1)
046300             MOVE "disabled" TO
046400                  WS-BLD-COND-STR (1)
046500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
046600         WHEN 16
046700             MOVE "Misconfigured VLAN" TO
046800                  WS-BLD-RULE-NAME
046900             MOVE .85 TO WS-BLD-RULE-CONF
047000             MOVE "VLAN_MISMATCH IS TRUE" TO
047100                  WS-BLD-RULE-EVID
047200             MOVE "CORRECT - MISCONFIGURED VLAN" TO
047300                  WS-BLD-RULE-REMEDY
047400             MOVE 1 TO WS-BLD-COND-COUNT
047500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
047600             MOVE "vlan_mismatch" TO
047700                  WS-BLD-COND-FACT (1)
047800             MOVE "TR" TO WS-BLD-COND-OP (1)
047900             MOVE "B" TO WS-BLD-COND-KIND (1)
048000             MOVE "T" TO WS-BLD-COND-BOOL (1)
048100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
048200         WHEN 17
048300             MOVE "DNS Cache Poisoning Suspected" TO
048400                  WS-BLD-RULE-NAME
048500             MOVE .65 TO WS-BLD-RULE-CONF
048600             MOVE "UNEXPECTED_DNS_IP IS TRUE" TO
048700                  WS-BLD-RULE-EVID
048800             MOVE "CORRECT - DNS CACHE POISONING SUSPECTED" TO
048900                  WS-BLD-RULE-REMEDY
049000             MOVE 1 TO WS-BLD-COND-COUNT
049100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
049200             MOVE "unexpected_dns_ip" TO
049300                  WS-BLD-COND-FACT (1)
049400             MOVE "TR" TO WS-BLD-COND-OP (1)
049500             MOVE "B" TO WS-BLD-COND-KIND (1)
049600             MOVE "T" TO WS-BLD-COND-BOOL (1)
049700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
049800         WHEN 18
049900             MOVE "MTU Mismatch" TO
050000                  WS-BLD-RULE-NAME
050100             MOVE .60 TO WS-BLD-RULE-CONF
050200             MOVE "MTU_FAIL IS TRUE" TO
050300                  WS-BLD-RULE-EVID
050400             MOVE "CORRECT - MTU MISMATCH" TO
050500                  WS-BLD-RULE-REMEDY
050600             MOVE 1 TO WS-BLD-COND-COUNT
050700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
050800             MOVE "mtu_fail" TO
050900                  WS-BLD-COND-FACT (1)
051000             MOVE "TR" TO WS-BLD-COND-OP (1)
051100             MOVE "B" TO WS-BLD-COND-KIND (1)
051200             MOVE "T" TO WS-BLD-COND-BOOL (1)
051300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
051400         WHEN 19
051500             MOVE "VPN Tunnel Down" TO
051600                  WS-BLD-RULE-NAME
051700             MOVE .90 TO WS-BLD-RULE-CONF
051800             MOVE "VPN_STATUS EQUALS DOWN" TO
051900                  WS-BLD-RULE-EVID
052000             MOVE "CORRECT - VPN TUNNEL DOWN" TO
052100                  WS-BLD-RULE-REMEDY
052200             MOVE 1 TO WS-BLD-COND-COUNT
052300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
052400             MOVE "vpn_status" TO
052500                  WS-BLD-COND-FACT (1)
052600             MOVE "EQ" TO WS-BLD-COND-OP (1)
052700             MOVE "S" TO WS-BLD-COND-KIND (1)
052800             MOVE "down" TO
052900                  WS-BLD-COND-STR (1)
053000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
053100         WHEN 20
053200             MOVE "Slow DNS Response (High Latency)" TO
053300                  WS-BLD-RULE-NAME
053400             MOVE .70 TO WS-BLD-RULE-CONF
053500             MOVE "DNS_LATENCY_MS ABOVE 200" TO
053600                  WS-BLD-RULE-EVID
053700             MOVE "CORRECT - SLOW DNS RESPONSE (HIGH LATENCY)" TO
053800                  WS-BLD-RULE-REMEDY
053900             MOVE 1 TO WS-BLD-COND-COUNT
054000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
054100             MOVE "dns_latency_ms" TO
054200                  WS-BLD-COND-FACT (1)
054300             MOVE "GT" TO WS-BLD-COND-OP (1)
054400             MOVE "N" TO WS-BLD-COND-KIND (1)
054500             MOVE 200 TO WS-BLD-COND-NUM (1)
054600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
054700         WHEN 21
054800             MOVE "Router CPU High Load" TO
054900                  WS-BLD-RULE-NAME
055000             MOVE .70 TO WS-BLD-RULE-CONF
055100             MOVE "ROUTER_CPU ABOVE 90" TO
055200                  WS-BLD-RULE-EVID
055300             MOVE "CORRECT - ROUTER CPU HIGH LOAD" TO
055400                  WS-BLD-RULE-REMEDY
055500             MOVE 1 TO WS-BLD-COND-COUNT
055600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
055700             MOVE "router_cpu" TO
055800                  WS-BLD-COND-FACT (1)
055900             MOVE "GT" TO WS-BLD-COND-OP (1)
056000             MOVE "N" TO WS-BLD-COND-KIND (1)
056100             MOVE 90 TO WS-BLD-COND-NUM (1)
056200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
056300         WHEN 22
056400             MOVE "ISP Throttling Detected" TO
056500                  WS-BLD-RULE-NAME
056600             MOVE .60 TO WS-BLD-RULE-CONF
056700             MOVE "SPEED_VARIANCE IS TRUE AND SPEED_MBPS BELOW 5" TO
056800                  WS-BLD-RULE-EVID
056900             MOVE "CORRECT - ISP THROTTLING DETECTED" TO
057000                  WS-BLD-RULE-REMEDY
057100             MOVE 2 TO WS-BLD-COND-COUNT
057200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
057300             MOVE "speed_variance" TO
057400                  WS-BLD-COND-FACT (1)
057500             MOVE "TR" TO WS-BLD-COND-OP (1)
057600             MOVE "B" TO WS-BLD-COND-KIND (1)
057700             MOVE "T" TO WS-BLD-COND-BOOL (1)
057800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
057900             MOVE "speed_mbps" TO
058000                  WS-BLD-COND-FACT (2)
058100             MOVE "LT" TO WS-BLD-COND-OP (2)
058200             MOVE "N" TO WS-BLD-COND-KIND (2)
058300             MOVE 5 TO WS-BLD-COND-NUM (2)
058400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
058500         WHEN 23
058600             MOVE "IPv6 Misconfiguration" TO
058700                  WS-BLD-RULE-NAME
058800             MOVE .60 TO WS-BLD-RULE-CONF
058900             MOVE "IPV6_ERROR IS TRUE" TO
059000                  WS-BLD-RULE-EVID
059100             MOVE "CORRECT - IPV6 MISCONFIGURATION" TO
059200                  WS-BLD-RULE-REMEDY
059300             MOVE 1 TO WS-BLD-COND-COUNT
059400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
059500             MOVE "ipv6_error" TO
059600                  WS-BLD-COND-FACT (1)
059700             MOVE "TR" TO WS-BLD-COND-OP (1)
059800             MOVE "B" TO WS-BLD-COND-KIND (1)
059900             MOVE "T" TO WS-BLD-COND-BOOL (1)
060000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
060100         WHEN 24
060200             MOVE "Broken ARP Cache" TO
060300                  WS-BLD-RULE-NAME
060400             MOVE .60 TO WS-BLD-RULE-CONF
060500             MOVE "ARP_CONFLICT IS TRUE" TO
060600                  WS-BLD-RULE-EVID
060700             MOVE "CORRECT - BROKEN ARP CACHE" TO
060800                  WS-BLD-RULE-REMEDY
060900             MOVE 1 TO WS-BLD-COND-COUNT
061000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
061100             MOVE "arp_conflict" TO
061200                  WS-BLD-COND-FACT (1)
061300             MOVE "TR" TO WS-BLD-COND-OP (1)
061400             MOVE "B" TO WS-BLD-COND-KIND (1)
061500             MOVE "T" TO WS-BLD-COND-BOOL (1)
061600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
061700         WHEN 25
061800             MOVE "Captive Portal Blocking" TO
061900                  WS-BLD-RULE-NAME
062000             MOVE .85 TO WS-BLD-RULE-CONF
062100             MOVE "CAPTIVE_PORTAL IS TRUE" TO
062200                  WS-BLD-RULE-EVID
062300             MOVE "CORRECT - CAPTIVE PORTAL BLOCKING" TO
062400                  WS-BLD-RULE-REMEDY
062500             MOVE 1 TO WS-BLD-COND-COUNT
062600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
062700             MOVE "captive_portal" TO
062800                  WS-BLD-COND-FACT (1)
062900             MOVE "TR" TO WS-BLD-COND-OP (1)
063000             MOVE "B" TO WS-BLD-COND-KIND (1)
063100             MOVE "T" TO WS-BLD-COND-BOOL (1)
063200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
063300         WHEN 26
063400             MOVE "Misconfigured Firewall Blocking" TO
063500                  WS-BLD-RULE-NAME
063600             MOVE .90 TO WS-BLD-RULE-CONF
063700             MOVE "FIREWALL_BLOCK IS TRUE" TO
063800                  WS-BLD-RULE-EVID
063900             MOVE "CORRECT - MISCONFIGURED FIREWALL BLOCKING" TO
064000                  WS-BLD-RULE-REMEDY
064100             MOVE 1 TO WS-BLD-COND-COUNT
064200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
064300             MOVE "firewall_block" TO
064400                  WS-BLD-COND-FACT (1)
064500             MOVE "TR" TO WS-BLD-COND-OP (1)
064600             MOVE "B" TO WS-BLD-COND-KIND (1)
064700             MOVE "T" TO WS-BLD-COND-BOOL (1)
064800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
064900         WHEN 27
065000             MOVE "Proxy Authentication Required" TO
065100                  WS-BLD-RULE-NAME
065200             MOVE .80 TO WS-BLD-RULE-CONF
065300             MOVE "BROWSER_ERR EQUALS PROXY_AUTH" TO
065400                  WS-BLD-RULE-EVID
065500             MOVE "CORRECT - PROXY AUTHENTICATION REQUIRED" TO
065600                  WS-BLD-RULE-REMEDY
065700             MOVE 1 TO WS-BLD-COND-COUNT
065800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
065900             MOVE "browser_err" TO
066000                  WS-BLD-COND-FACT (1)
066100             MOVE "EQ" TO WS-BLD-COND-OP (1)
066200             MOVE "S" TO WS-BLD-COND-KIND (1)
066300             MOVE "proxy_auth" TO
066400                  WS-BLD-COND-STR (1)
066500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
066600         WHEN 28
066700             MOVE "Slow Wireless Roaming" TO
066800                  WS-BLD-RULE-NAME
066900             MOVE .60 TO WS-BLD-RULE-CONF
067000             MOVE "ROAM_COUNT ABOVE 10" TO
067100                  WS-BLD-RULE-EVID
067200             MOVE "CORRECT - SLOW WIRELESS ROAMING" TO
067300                  WS-BLD-RULE-REMEDY
067400             MOVE 1 TO WS-BLD-COND-COUNT
067500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
067600             MOVE "roam_count" TO
067700                  WS-BLD-COND-FACT (1)
067800             MOVE "GT" TO WS-BLD-COND-OP (1)
067900             MOVE "N" TO WS-BLD-COND-KIND (1)
068000             MOVE 10 TO WS-BLD-COND-NUM (1)
068100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
068200         WHEN 29
068300             MOVE "Switch Overloaded (High Errors)" TO
068400                  WS-BLD-RULE-NAME
068500             MOVE .70 TO WS-BLD-RULE-CONF
068600             MOVE "SWITCH_ERRORS ABOVE 1000" TO
068700                  WS-BLD-RULE-EVID
068800             MOVE "CORRECT - SWITCH OVERLOADED (HIGH ERRORS)" TO
068900                  WS-BLD-RULE-REMEDY
069000             MOVE 1 TO WS-BLD-COND-COUNT
069100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
069200             MOVE "switch_errors" TO
069300                  WS-BLD-COND-FACT (1)
069400             MOVE "GT" TO WS-BLD-COND-OP (1)
069500             MOVE "N" TO WS-BLD-COND-KIND (1)
069600             MOVE 1000 TO WS-BLD-COND-NUM (1)
069700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
069800         WHEN 30
069900             MOVE "Mis-set Default Gateway" TO
070000                  WS-BLD-RULE-NAME
070100             MOVE .80 TO WS-BLD-RULE-CONF
070200             MOVE "GATEWAY_CORRECT IS FALSE" TO
070300                  WS-BLD-RULE-EVID
070400             MOVE "CORRECT - MIS-SET DEFAULT GATEWAY" TO
070500                  WS-BLD-RULE-REMEDY
070600             MOVE 1 TO WS-BLD-COND-COUNT
070700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
070800             MOVE "gateway_correct" TO
070900                  WS-BLD-COND-FACT (1)
071000             MOVE "FA" TO WS-BLD-COND-OP (1)
071100             MOVE "B" TO WS-BLD-COND-KIND (1)
071200             MOVE "F" TO WS-BLD-COND-BOOL (1)
071300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
071400         WHEN 31
071500             MOVE "External Backhaul Congestion" TO
071600                  WS-BLD-RULE-NAME
071700             MOVE .60 TO WS-BLD-RULE-CONF
071800             MOVE "LATENCY_INTERNET ABOVE 200 AND LATENCY_INTRANET BEL" TO
071900                  WS-BLD-RULE-EVID
072000             MOVE "CORRECT - EXTERNAL BACKHAUL CONGESTION" TO
072100                  WS-BLD-RULE-REMEDY
072200             MOVE 2 TO WS-BLD-COND-COUNT
072300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
072400             MOVE "latency_internet" TO
072500                  WS-BLD-COND-FACT (1)
072600             MOVE "GT" TO WS-BLD-COND-OP (1)
072700             MOVE "N" TO WS-BLD-COND-KIND (1)
072800             MOVE 200 TO WS-BLD-COND-NUM (1)
072900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
073000             MOVE "latency_intranet" TO
073100                  WS-BLD-COND-FACT (2)
073200             MOVE "LT" TO WS-BLD-COND-OP (2)
073300             MOVE "N" TO WS-BLD-COND-KIND (2)
073400             MOVE 50 TO WS-BLD-COND-NUM (2)
073500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
073600         WHEN 32
073700             MOVE "DNS TTL Too Low/High" TO
073800                  WS-BLD-RULE-NAME
073900             MOVE .50 TO WS-BLD-RULE-CONF
074000             MOVE "DNS_TTL ABOVE 86400" TO
074100                  WS-BLD-RULE-EVID
074200             MOVE "CORRECT - DNS TTL TOO LOW/HIGH" TO
074300                  WS-BLD-RULE-REMEDY
074400             MOVE 1 TO WS-BLD-COND-COUNT
074500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
074600             MOVE "dns_ttl" TO
074700                  WS-BLD-COND-FACT (1)
074800             MOVE "GT" TO WS-BLD-COND-OP (1)
074900             MOVE "N" TO WS-BLD-COND-KIND (1)
075000             MOVE 86400 TO WS-BLD-COND-NUM (1)
075100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
075200         WHEN 33
075300             MOVE "Routing Loop Detected" TO
075400                  WS-BLD-RULE-NAME
075500             MOVE .90 TO WS-BLD-RULE-CONF
075600             MOVE "TRACEROUTE_LOOP IS TRUE" TO
075700                  WS-BLD-RULE-EVID
075800             MOVE "CORRECT - ROUTING LOOP DETECTED" TO
075900                  WS-BLD-RULE-REMEDY
076000             MOVE 1 TO WS-BLD-COND-COUNT
076100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
076200             MOVE "traceroute_loop" TO
076300                  WS-BLD-COND-FACT (1)
076400             MOVE "TR" TO WS-BLD-COND-OP (1)
076500             MOVE "B" TO WS-BLD-COND-KIND (1)
076600             MOVE "T" TO WS-BLD-COND-BOOL (1)
076700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
076800         WHEN 34
076900             MOVE "ARP Flood / DDoS Suspected" TO
077000                  WS-BLD-RULE-NAME
077100             MOVE .80 TO WS-BLD-RULE-CONF
077200             MOVE "ARP_FLOOD IS TRUE" TO
077300                  WS-BLD-RULE-EVID
077400             MOVE "CORRECT - ARP FLOOD / DDOS SUSPECTED" TO
077500                  WS-BLD-RULE-REMEDY
077600             MOVE 1 TO WS-BLD-COND-COUNT
077700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
077800             MOVE "arp_flood" TO
077900                  WS-BLD-COND-FACT (1)
078000             MOVE "TR" TO WS-BLD-COND-OP (1)
078100             MOVE "B" TO WS-BLD-COND-KIND (1)
078200             MOVE "T" TO WS-BLD-COND-BOOL (1)
078300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
078400         WHEN 35
078500             MOVE "Poor Wi-Fi Security (Open SSID)" TO
078600                  WS-BLD-RULE-NAME
078700             MOVE .50 TO WS-BLD-RULE-CONF
078800             MOVE "SSID_SECURE IS FALSE" TO
078900                  WS-BLD-RULE-EVID
079000             MOVE "CORRECT - POOR WI-FI SECURITY (OPEN SSID)" TO
079100                  WS-BLD-RULE-REMEDY
079200             MOVE 1 TO WS-BLD-COND-COUNT
079300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
079400             MOVE "ssid_secure" TO
079500                  WS-BLD-COND-FACT (1)
079600             MOVE "FA" TO WS-BLD-COND-OP (1)
079700             MOVE "B" TO WS-BLD-COND-KIND (1)
079800             MOVE "F" TO WS-BLD-COND-BOOL (1)
079900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
080000         WHEN 36
080100             MOVE "Corrupted Network Adapter Driver" TO
080200                  WS-BLD-RULE-NAME
080300             MOVE .80 TO WS-BLD-RULE-CONF
080400             MOVE "DRIVER_ERROR_COUNT ABOVE 3" TO
080500                  WS-BLD-RULE-EVID
080600             MOVE "CORRECT - CORRUPTED NETWORK ADAPTER DRIVER" TO
080700                  WS-BLD-RULE-REMEDY
080800             MOVE 1 TO WS-BLD-COND-COUNT
080900             MOVE 0 TO WS-BLD-NOTCOND-COUNT
081000             MOVE "driver_error_count" TO
081100                  WS-BLD-COND-FACT (1)
081200             MOVE "GT" TO WS-BLD-COND-OP (1)
081300             MOVE "N" TO WS-BLD-COND-KIND (1)
081400             MOVE 3 TO WS-BLD-COND-NUM (1)
081500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
081600         WHEN 37
081700             MOVE "IPv4 Routing Missing" TO
081800                  WS-BLD-RULE-NAME
081900             MOVE .80 TO WS-BLD-RULE-CONF
082000             MOVE "ROUTE_MISSING IS TRUE" TO
082100                  WS-BLD-RULE-EVID
082200             MOVE "CORRECT - IPV4 ROUTING MISSING" TO
082300                  WS-BLD-RULE-REMEDY
082400             MOVE 1 TO WS-BLD-COND-COUNT
082500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
082600             MOVE "route_missing" TO
082700                  WS-BLD-COND-FACT (1)
082800             MOVE "TR" TO WS-BLD-COND-OP (1)
082900             MOVE "B" TO WS-BLD-COND-KIND (1)
083000             MOVE "T" TO WS-BLD-COND-BOOL (1)
083100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
083200         WHEN 38
083300             MOVE "AP Power Issue" TO
083400                  WS-BLD-RULE-NAME
083500             MOVE .85 TO WS-BLD-RULE-CONF
083600             MOVE "AP_REBOOT IS TRUE" TO
083700                  WS-BLD-RULE-EVID
083800             MOVE "CORRECT - AP POWER ISSUE" TO
083900                  WS-BLD-RULE-REMEDY
084000             MOVE 1 TO WS-BLD-COND-COUNT
084100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
084200             MOVE "ap_reboot" TO
084300                  WS-BLD-COND-FACT (1)
084400             MOVE "TR" TO WS-BLD-COND-OP (1)
084500             MOVE "B" TO WS-BLD-COND-KIND (1)
084600             MOVE "T" TO WS-BLD-COND-BOOL (1)
084700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
084800         WHEN 39
084900             MOVE "Misconfigured NAT Translation" TO
085000                  WS-BLD-RULE-NAME
085100             MOVE .70 TO WS-BLD-RULE-CONF
085200             MOVE "NAT_MISMATCH IS TRUE" TO
085300                  WS-BLD-RULE-EVID
085400             MOVE "CORRECT - MISCONFIGURED NAT TRANSLATION" TO
085500                  WS-BLD-RULE-REMEDY
085600             MOVE 1 TO WS-BLD-COND-COUNT
085700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
085800             MOVE "nat_mismatch" TO
085900                  WS-BLD-COND-FACT (1)
086000             MOVE "TR" TO WS-BLD-COND-OP (1)
086100             MOVE "B" TO WS-BLD-COND-KIND (1)
086200             MOVE "T" TO WS-BLD-COND-BOOL (1)
086300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
086400         WHEN 40
086500             MOVE "Windows Network Profile Blocked" TO
086600                  WS-BLD-RULE-NAME
086700             MOVE .60 TO WS-BLD-RULE-CONF
086800             MOVE "WINDOWS_PROFILE EQUALS PUBLIC" TO
086900                  WS-BLD-RULE-EVID
087000             MOVE "CORRECT - WINDOWS NETWORK PROFILE BLOCKED" TO
087100                  WS-BLD-RULE-REMEDY
087200             MOVE 1 TO WS-BLD-COND-COUNT
087300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
087400             MOVE "windows_profile" TO
087500                  WS-BLD-COND-FACT (1)
087600             MOVE "EQ" TO WS-BLD-COND-OP (1)
087700             MOVE "S" TO WS-BLD-COND-KIND (1)
087800             MOVE "Public" TO
087900                  WS-BLD-COND-STR (1)
088000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
088100         WHEN 41
088200             MOVE "SSL Interception/Proxy Issue" TO
088300                  WS-BLD-RULE-NAME
088400             MOVE .70 TO WS-BLD-RULE-CONF
088500             MOVE "HTTPS_CERT_ERR IS TRUE" TO
088600                  WS-BLD-RULE-EVID
088700             MOVE "CORRECT - SSL INTERCEPTION/PROXY ISSUE" TO
088800                  WS-BLD-RULE-REMEDY
088900             MOVE 1 TO WS-BLD-COND-COUNT
089000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
089100             MOVE "https_cert_err" TO
089200                  WS-BLD-COND-FACT (1)
089300             MOVE "TR" TO WS-BLD-COND-OP (1)
089400             MOVE "B" TO WS-BLD-COND-KIND (1)
089500             MOVE "T" TO WS-BLD-COND-BOOL (1)
089600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
089700         WHEN 42
089800             MOVE "ISP DNS Hijack" TO
089900                  WS-BLD-RULE-NAME
090000             MOVE .60 TO WS-BLD-RULE-CONF
090100             MOVE "DNS_HIJACK IS TRUE" TO
090200                  WS-BLD-RULE-EVID
090300             MOVE "CORRECT - ISP DNS HIJACK" TO
090400                  WS-BLD-RULE-REMEDY
090500             MOVE 1 TO WS-BLD-COND-COUNT
090600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
090700             MOVE "dns_hijack" TO
090800                  WS-BLD-COND-FACT (1)
090900             MOVE "TR" TO WS-BLD-COND-OP (1)
091000             MOVE "B" TO WS-BLD-COND-KIND (1)
091100             MOVE "T" TO WS-BLD-COND-BOOL (1)
091200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
091300         WHEN 43
091400             MOVE "QoS Misconfiguration" TO
091500                  WS-BLD-RULE-NAME
091600             MOVE .60 TO WS-BLD-RULE-CONF
091700             MOVE "QOS_ISSUES IS TRUE" TO
091800                  WS-BLD-RULE-EVID
091900             MOVE "CORRECT - QOS MISCONFIGURATION" TO
092000                  WS-BLD-RULE-REMEDY
092100             MOVE 1 TO WS-BLD-COND-COUNT
092200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
092300             MOVE "qos_issues" TO
092400                  WS-BLD-COND-FACT (1)
092500             MOVE "TR" TO WS-BLD-COND-OP (1)
092600             MOVE "B" TO WS-BLD-COND-KIND (1)
092700             MOVE "T" TO WS-BLD-COND-BOOL (1)
092800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
092900         WHEN 44
093000             MOVE "Cable Duplex Mismatch" TO
093100                  WS-BLD-RULE-NAME
093200             MOVE .70 TO WS-BLD-RULE-CONF
093300             MOVE "DUPLEX_MISMATCH IS TRUE" TO
093400                  WS-BLD-RULE-EVID
093500             MOVE "CORRECT - CABLE DUPLEX MISMATCH" TO
093600                  WS-BLD-RULE-REMEDY
093700             MOVE 1 TO WS-BLD-COND-COUNT
093800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
093900             MOVE "duplex_mismatch" TO
094000                  WS-BLD-COND-FACT (1)
094100             MOVE "TR" TO WS-BLD-COND-OP (1)
094200             MOVE "B" TO WS-BLD-COND-KIND (1)
094300             MOVE "T" TO WS-BLD-COND-BOOL (1)
094400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
094500         WHEN 45
094600             MOVE "Network MTU Black Hole" TO
094700                  WS-BLD-RULE-NAME
094800             MOVE .70 TO WS-BLD-RULE-CONF
094900             MOVE "MTU_BLACKHOLE IS TRUE" TO
095000                  WS-BLD-RULE-EVID
095100             MOVE "CORRECT - NETWORK MTU BLACK HOLE" TO
095200                  WS-BLD-RULE-REMEDY
095300             MOVE 1 TO WS-BLD-COND-COUNT
095400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
095500             MOVE "mtu_blackhole" TO
095600                  WS-BLD-COND-FACT (1)
095700             MOVE "TR" TO WS-BLD-COND-OP (1)
095800             MOVE "B" TO WS-BLD-COND-KIND (1)
095900             MOVE "T" TO WS-BLD-COND-BOOL (1)
096000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
096100         WHEN 46
096200             MOVE "ARP Spoofing Attempt" TO
096300                  WS-BLD-RULE-NAME
096400             MOVE .80 TO WS-BLD-RULE-CONF
096500             MOVE "ARP_SPOOF_DETECTED IS TRUE" TO
096600                  WS-BLD-RULE-EVID
096700             MOVE "CORRECT - ARP SPOOFING ATTEMPT" TO
096800                  WS-BLD-RULE-REMEDY
096900             MOVE 1 TO WS-BLD-COND-COUNT
097000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
097100             MOVE "arp_spoof_detected" TO
097200                  WS-BLD-COND-FACT (1)
097300             MOVE "TR" TO WS-BLD-COND-OP (1)
097400             MOVE "B" TO WS-BLD-COND-KIND (1)
097500             MOVE "T" TO WS-BLD-COND-BOOL (1)
097600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
097700         WHEN 47
097800             MOVE "Time Synchronization Error" TO
097900                  WS-BLD-RULE-NAME
098000             MOVE .50 TO WS-BLD-RULE-CONF
098100             MOVE "NTP_OK IS FALSE" TO
098200                  WS-BLD-RULE-EVID
098300             MOVE "CORRECT - TIME SYNCHRONIZATION ERROR" TO
098400                  WS-BLD-RULE-REMEDY
098500             MOVE 1 TO WS-BLD-COND-COUNT
098600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
098700             MOVE "ntp_ok" TO
098800                  WS-BLD-COND-FACT (1)
098900             MOVE "FA" TO WS-BLD-COND-OP (1)
099000             MOVE "B" TO WS-BLD-COND-KIND (1)
099100             MOVE "F" TO WS-BLD-COND-BOOL (1)
099200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
099300         WHEN 48
099400             MOVE "SSDP/UPnP Flood" TO
099500                  WS-BLD-RULE-NAME
099600             MOVE .55 TO WS-BLD-RULE-CONF
099700             MOVE "SSDP_FLOOD IS TRUE" TO
099800                  WS-BLD-RULE-EVID
099900             MOVE "CORRECT - SSDP/UPNP FLOOD" TO
100000                  WS-BLD-RULE-REMEDY
100100             MOVE 1 TO WS-BLD-COND-COUNT
100200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
100300             MOVE "ssdp_flood" TO
100400                  WS-BLD-COND-FACT (1)
100500             MOVE "TR" TO WS-BLD-COND-OP (1)
100600             MOVE "B" TO WS-BLD-COND-KIND (1)
100700             MOVE "T" TO WS-BLD-COND-BOOL (1)
100800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
100900         WHEN 49
101000             MOVE "Port Scan Detected" TO
101100                  WS-BLD-RULE-NAME
101200             MOVE .85 TO WS-BLD-RULE-CONF
101300             MOVE "PORT_SCAN IS TRUE" TO
101400                  WS-BLD-RULE-EVID
101500             MOVE "CORRECT - PORT SCAN DETECTED" TO
101600                  WS-BLD-RULE-REMEDY
101700             MOVE 1 TO WS-BLD-COND-COUNT
101800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
101900             MOVE "port_scan" TO
102000                  WS-BLD-COND-FACT (1)
102100             MOVE "TR" TO WS-BLD-COND-OP (1)
102200             MOVE "B" TO WS-BLD-COND-KIND (1)
102300             MOVE "T" TO WS-BLD-COND-BOOL (1)
102400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
102500         WHEN 50
102600             MOVE "Router Configuration Corruption" TO
102700                  WS-BLD-RULE-NAME
102800             MOVE .90 TO WS-BLD-RULE-CONF
102900             MOVE "ROUTER_CONFIG_GOOD IS FALSE" TO
103000                  WS-BLD-RULE-EVID
103100             MOVE "CORRECT - ROUTER CONFIGURATION CORRUPTION" TO
103200                  WS-BLD-RULE-REMEDY
103300             MOVE 1 TO WS-BLD-COND-COUNT
103400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
103500             MOVE "router_config_good" TO
103600                  WS-BLD-COND-FACT (1)
103700             MOVE "FA" TO WS-BLD-COND-OP (1)
103800             MOVE "B" TO WS-BLD-COND-KIND (1)
103900             MOVE "F" TO WS-BLD-COND-BOOL (1)
104000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
104100         WHEN 51
104200             MOVE "Slow Wireless Encryption Overhead" TO
104300                  WS-BLD-RULE-NAME
104400             MOVE .50 TO WS-BLD-RULE-CONF
104500             MOVE "OLD_AP_HW IS TRUE" TO
104600                  WS-BLD-RULE-EVID
104700             MOVE "CORRECT - SLOW WIRELESS ENCRYPTION OVERHEAD" TO
104800                  WS-BLD-RULE-REMEDY
104900             MOVE 1 TO WS-BLD-COND-COUNT
105000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
105100             MOVE "old_ap_hw" TO
105200                  WS-BLD-COND-FACT (1)
105300             MOVE "TR" TO WS-BLD-COND-OP (1)
105400             MOVE "B" TO WS-BLD-COND-KIND (1)
105500             MOVE "T" TO WS-BLD-COND-BOOL (1)
105600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
105700         WHEN 52
105800             MOVE "Mobile Carrier Data Fallback" TO
105900                  WS-BLD-RULE-NAME
106000             MOVE .60 TO WS-BLD-RULE-CONF
106100             MOVE "CLIENT_ONLINE_VIA EQUALS MOBILE" TO
106200                  WS-BLD-RULE-EVID
106300             MOVE "CORRECT - MOBILE CARRIER DATA FALLBACK" TO
106400                  WS-BLD-RULE-REMEDY
106500             MOVE 1 TO WS-BLD-COND-COUNT
106600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
106700             MOVE "client_online_via" TO
106800                  WS-BLD-COND-FACT (1)
106900             MOVE "EQ" TO WS-BLD-COND-OP (1)
107000             MOVE "S" TO WS-BLD-COND-KIND (1)
107100             MOVE "mobile" TO
107200                  WS-BLD-COND-STR (1)
107300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
107400         WHEN 53
107500             MOVE "Blocked by Content Filter" TO
107600                  WS-BLD-RULE-NAME
107700             MOVE .70 TO WS-BLD-RULE-CONF
107800             MOVE "CONTENT_FILTER_BLOCK IS TRUE" TO
107900                  WS-BLD-RULE-EVID
108000             MOVE "CORRECT - BLOCKED BY CONTENT FILTER" TO
108100                  WS-BLD-RULE-REMEDY
108200             MOVE 1 TO WS-BLD-COND-COUNT
108300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
108400             MOVE "content_filter_block" TO
108500                  WS-BLD-COND-FACT (1)
108600             MOVE "TR" TO WS-BLD-COND-OP (1)
108700             MOVE "B" TO WS-BLD-COND-KIND (1)
108800             MOVE "T" TO WS-BLD-COND-BOOL (1)
108900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
109000         WHEN 54
109100             MOVE "ISP Peering Problem" TO
109200                  WS-BLD-RULE-NAME
109300             MOVE .60 TO WS-BLD-RULE-CONF
109400             MOVE "AS_PATH_LATENCY ABOVE 200" TO
109500                  WS-BLD-RULE-EVID
109600             MOVE "CORRECT - ISP PEERING PROBLEM" TO
109700                  WS-BLD-RULE-REMEDY
109800             MOVE 1 TO WS-BLD-COND-COUNT
109900             MOVE 0 TO WS-BLD-NOTCOND-COUNT
110000             MOVE "as_path_latency" TO
110100                  WS-BLD-COND-FACT (1)
110200             MOVE "GT" TO WS-BLD-COND-OP (1)
110300             MOVE "N" TO WS-BLD-COND-KIND (1)
110400             MOVE 200 TO WS-BLD-COND-NUM (1)
110500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
110600         WHEN 55
110700             MOVE "Low Wi-Fi Channel Width / Legacy Rates" TO
110800                  WS-BLD-RULE-NAME
110900             MOVE .60 TO WS-BLD-RULE-CONF
111000             MOVE "LEGACY_RATE_ENABLED IS TRUE" TO
111100                  WS-BLD-RULE-EVID
111200             MOVE "CORRECT - LOW WI-FI CHANNEL WIDTH / LEGACY RATES" TO
111300                  WS-BLD-RULE-REMEDY
111400             MOVE 1 TO WS-BLD-COND-COUNT
111500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
111600             MOVE "legacy_rate_enabled" TO
111700                  WS-BLD-COND-FACT (1)
111800             MOVE "TR" TO WS-BLD-COND-OP (1)
111900             MOVE "B" TO WS-BLD-COND-KIND (1)
112000             MOVE "T" TO WS-BLD-COND-BOOL (1)
112100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
112200         WHEN 56
112300             MOVE "No Power - PSU Fault" TO
112400                  WS-BLD-RULE-NAME
112500             MOVE .98 TO WS-BLD-RULE-CONF
112600             MOVE "PC_POWER IS FALSE" TO
112700                  WS-BLD-RULE-EVID
112800             MOVE "CORRECT - NO POWER - PSU FAULT" TO
112900                  WS-BLD-RULE-REMEDY
113000             MOVE 1 TO WS-BLD-COND-COUNT
113100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
113200             MOVE "pc_power" TO
113300                  WS-BLD-COND-FACT (1)
113400             MOVE "FA" TO WS-BLD-COND-OP (1)
113500             MOVE "B" TO WS-BLD-COND-KIND (1)
113600             MOVE "F" TO WS-BLD-COND-BOOL (1)
113700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
113800         WHEN 57
113900             MOVE "No Display - GPU/Monitor Issue" TO
114000                  WS-BLD-RULE-NAME
114100             MOVE .90 TO WS-BLD-RULE-CONF
114200             MOVE "PC_POWER IS TRUE AND DISPLAY EQUALS NO" TO
114300                  WS-BLD-RULE-EVID
114400             MOVE "CORRECT - NO DISPLAY - GPU/MONITOR ISSUE" TO
114500                  WS-BLD-RULE-REMEDY
114600             MOVE 2 TO WS-BLD-COND-COUNT
114700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
114800             MOVE "pc_power" TO
114900                  WS-BLD-COND-FACT (1)
115000             MOVE "TR" TO WS-BLD-COND-OP (1)
115100             MOVE "B" TO WS-BLD-COND-KIND (1)
115200             MOVE "T" TO WS-BLD-COND-BOOL (1)
115300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
115400             MOVE "display" TO
115500                  WS-BLD-COND-FACT (2)
115600             MOVE "EQ" TO WS-BLD-COND-OP (2)
115700             MOVE "S" TO WS-BLD-COND-KIND (2)
115800             MOVE "no" TO
115900                  WS-BLD-COND-STR (2)
116000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
116100         WHEN 58
116200             MOVE "BIOS Beep Memory Error" TO
116300                  WS-BLD-RULE-NAME
116400             MOVE .95 TO WS-BLD-RULE-CONF
116500             MOVE "BEEP_CODES CONTAINS MEM" TO
116600                  WS-BLD-RULE-EVID
116700             MOVE "CORRECT - BIOS BEEP MEMORY ERROR" TO
116800                  WS-BLD-RULE-REMEDY
116900             MOVE 1 TO WS-BLD-COND-COUNT
117000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
117100             MOVE "beep_codes" TO
117200                  WS-BLD-COND-FACT (1)
117300             MOVE "CT" TO WS-BLD-COND-OP (1)
117400             MOVE "S" TO WS-BLD-COND-KIND (1)
117500             MOVE "mem" TO
117600                  WS-BLD-COND-STR (1)
117700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
117800         WHEN 59
117900             MOVE "BIOS Beep GPU Error" TO
118000                  WS-BLD-RULE-NAME
118100             MOVE .95 TO WS-BLD-RULE-CONF
118200             MOVE "BEEP_CODES CONTAINS GPU" TO
118300                  WS-BLD-RULE-EVID
118400             MOVE "CORRECT - BIOS BEEP GPU ERROR" TO
118500                  WS-BLD-RULE-REMEDY
118600             MOVE 1 TO WS-BLD-COND-COUNT
118700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
118800             MOVE "beep_codes" TO
118900                  WS-BLD-COND-FACT (1)
119000             MOVE "CT" TO WS-BLD-COND-OP (1)
119100             MOVE "S" TO WS-BLD-COND-KIND (1)
119200             MOVE "gpu" TO
119300                  WS-BLD-COND-STR (1)
119400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
119500         WHEN 60
119600             MOVE "Overheating - Fan/Heatsink Fault" TO
119700                  WS-BLD-RULE-NAME
119800             MOVE .92 TO WS-BLD-RULE-CONF
119900             MOVE "CPU_TEMP ABOVE 80" TO
120000                  WS-BLD-RULE-EVID
120100             MOVE "CORRECT - OVERHEATING - FAN/HEATSINK FAULT" TO
120200                  WS-BLD-RULE-REMEDY
120300             MOVE 1 TO WS-BLD-COND-COUNT
120400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
120500             MOVE "cpu_temp" TO
120600                  WS-BLD-COND-FACT (1)
120700             MOVE "GT" TO WS-BLD-COND-OP (1)
120800             MOVE "N" TO WS-BLD-COND-KIND (1)
120900             MOVE 80 TO WS-BLD-COND-NUM (1)
121000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
121100         WHEN 61
121200             MOVE "Thermal Throttling" TO
121300                  WS-BLD-RULE-NAME
121400             MOVE .85 TO WS-BLD-RULE-CONF
121500             MOVE "CPU_TEMP ABOVE 70 AND SLOW_PERFORMANCE IS TRUE" TO
121600                  WS-BLD-RULE-EVID
121700             MOVE "CORRECT - THERMAL THROTTLING" TO
121800                  WS-BLD-RULE-REMEDY
121900             MOVE 2 TO WS-BLD-COND-COUNT
122000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
122100             MOVE "cpu_temp" TO
122200                  WS-BLD-COND-FACT (1)
122300             MOVE "GT" TO WS-BLD-COND-OP (1)
122400             MOVE "N" TO WS-BLD-COND-KIND (1)
122500             MOVE 70 TO WS-BLD-COND-NUM (1)
122600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
122700             MOVE "slow_performance" TO
122800                  WS-BLD-COND-FACT (2)
122900             MOVE "TR" TO WS-BLD-COND-OP (2)
123000             MOVE "B" TO WS-BLD-COND-KIND (2)
123100             MOVE "T" TO WS-BLD-COND-BOOL (2)
123200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
123300         WHEN 62
123400             MOVE "Failing HDD/SSD" TO
123500                  WS-BLD-RULE-NAME
123600             MOVE .95 TO WS-BLD-RULE-CONF
123700             MOVE "DISK_HEALTH BELOW 50" TO
123800                  WS-BLD-RULE-EVID
123900             MOVE "CORRECT - FAILING HDD/SSD" TO
124000                  WS-BLD-RULE-REMEDY
124100             MOVE 1 TO WS-BLD-COND-COUNT
124200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
124300             MOVE "disk_health" TO
124400                  WS-BLD-COND-FACT (1)
124500             MOVE "LT" TO WS-BLD-COND-OP (1)
124600             MOVE "N" TO WS-BLD-COND-KIND (1)
124700             MOVE 50 TO WS-BLD-COND-NUM (1)
124800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
124900         WHEN 63
125000             MOVE "Corrupted OS Bootloader" TO
125100                  WS-BLD-RULE-NAME
125200             MOVE .90 TO WS-BLD-RULE-CONF
125300             MOVE "BOOT_ERROR CONTAINS NTLDR AND OS_PRESENT IS TRUE" TO
125400                  WS-BLD-RULE-EVID
125500             MOVE "CORRECT - CORRUPTED OS BOOTLOADER" TO
125600                  WS-BLD-RULE-REMEDY
125700             MOVE 2 TO WS-BLD-COND-COUNT
125800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
125900             MOVE "boot_error" TO
126000                  WS-BLD-COND-FACT (1)
126100             MOVE "CT" TO WS-BLD-COND-OP (1)
126200             MOVE "S" TO WS-BLD-COND-KIND (1)
126300             MOVE "NTLDR" TO
126400                  WS-BLD-COND-STR (1)
126500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
126600             MOVE "os_present" TO
126700                  WS-BLD-COND-FACT (2)
126800             MOVE "TR" TO WS-BLD-COND-OP (2)
126900             MOVE "B" TO WS-BLD-COND-KIND (2)
127000             MOVE "T" TO WS-BLD-COND-BOOL (2)
127100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
127200         WHEN 64
127300             MOVE "Slow Boot - Disk or Startup Bloat" TO
127400                  WS-BLD-RULE-NAME
127500             MOVE .80 TO WS-BLD-RULE-CONF
127600             MOVE "SLOW_BOOT IS TRUE AND DISK_USAGE_STARTUP ABOVE 90" TO
127700                  WS-BLD-RULE-EVID
127800             MOVE "CORRECT - SLOW BOOT - DISK OR STARTUP BLOAT" TO
127900                  WS-BLD-RULE-REMEDY
128000             MOVE 2 TO WS-BLD-COND-COUNT
128100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
128200             MOVE "slow_boot" TO
128300                  WS-BLD-COND-FACT (1)
128400             MOVE "TR" TO WS-BLD-COND-OP (1)
128500             MOVE "B" TO WS-BLD-COND-KIND (1)
128600             MOVE "T" TO WS-BLD-COND-BOOL (1)
128700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
128800             MOVE "disk_usage_startup" TO
128900                  WS-BLD-COND-FACT (2)
129000             MOVE "GT" TO WS-BLD-COND-OP (2)
129100             MOVE "N" TO WS-BLD-COND-KIND (2)
129200             MOVE 90 TO WS-BLD-COND-NUM (2)
129300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
129400         WHEN 65
129500             MOVE "Application Crash - Memory Leak" TO
129600                  WS-BLD-RULE-NAME
129700             MOVE .85 TO WS-BLD-RULE-CONF
129800             MOVE "APP_CRASH IS TRUE AND RAM_USAGE ABOVE 90" TO
129900                  WS-BLD-RULE-EVID
130000             MOVE "CORRECT - APPLICATION CRASH - MEMORY LEAK" TO
130100                  WS-BLD-RULE-REMEDY
130200             MOVE 2 TO WS-BLD-COND-COUNT
130300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
130400             MOVE "app_crash" TO
130500                  WS-BLD-COND-FACT (1)
130600             MOVE "TR" TO WS-BLD-COND-OP (1)
130700             MOVE "B" TO WS-BLD-COND-KIND (1)
130800             MOVE "T" TO WS-BLD-COND-BOOL (1)
130900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
131000             MOVE "ram_usage" TO
131100                  WS-BLD-COND-FACT (2)
131200             MOVE "GT" TO WS-BLD-COND-OP (2)
131300             MOVE "N" TO WS-BLD-COND-KIND (2)
131400             MOVE 90 TO WS-BLD-COND-NUM (2)
131500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
131600         WHEN 66
131700             MOVE "Application Crash - Corrupted Install" TO
131800                  WS-BLD-RULE-NAME
131900             MOVE .80 TO WS-BLD-RULE-CONF
132000             MOVE "APP_CRASH IS TRUE AND APP_REINSTALL_ATTEMPTED IS FA" TO
132100                  WS-BLD-RULE-EVID
132200             MOVE "CORRECT - APPLICATION CRASH - CORRUPTED INSTALL" TO
132300                  WS-BLD-RULE-REMEDY
132400             MOVE 2 TO WS-BLD-COND-COUNT
132500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
132600             MOVE "app_crash" TO
132700                  WS-BLD-COND-FACT (1)
132800             MOVE "TR" TO WS-BLD-COND-OP (1)
132900             MOVE "B" TO WS-BLD-COND-KIND (1)
133000             MOVE "T" TO WS-BLD-COND-BOOL (1)
133100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
133200             MOVE "app_reinstall_attempted" TO
133300                  WS-BLD-COND-FACT (2)
133400             MOVE "FA" TO WS-BLD-COND-OP (2)
133500             MOVE "B" TO WS-BLD-COND-KIND (2)
133600             MOVE "F" TO WS-BLD-COND-BOOL (2)
133700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
133800         WHEN 67
133900             MOVE "Possible Malware - Suspicious Popups & Idle CPU" TO
134000                  WS-BLD-RULE-NAME
134100             MOVE .90 TO WS-BLD-RULE-CONF
134200             MOVE "POPUPS IS TRUE AND IDLE_CPU ABOVE 80" TO
134300                  WS-BLD-RULE-EVID
134400             MOVE "CORRECT - POSSIBLE MALWARE - SUSPICIOUS POPUPS & ID" TO
134500                  WS-BLD-RULE-REMEDY
134600             MOVE 2 TO WS-BLD-COND-COUNT
134700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
134800             MOVE "popups" TO
134900                  WS-BLD-COND-FACT (1)
135000             MOVE "TR" TO WS-BLD-COND-OP (1)
135100             MOVE "B" TO WS-BLD-COND-KIND (1)
135200             MOVE "T" TO WS-BLD-COND-BOOL (1)
135300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
135400             MOVE "idle_cpu" TO
135500                  WS-BLD-COND-FACT (2)
135600             MOVE "GT" TO WS-BLD-COND-OP (2)
135700             MOVE "N" TO WS-BLD-COND-KIND (2)
135800             MOVE 80 TO WS-BLD-COND-NUM (2)
135900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
136000         WHEN 68
136100             MOVE "Ransomware Suspected" TO
136200                  WS-BLD-RULE-NAME
136300             MOVE .95 TO WS-BLD-RULE-CONF
136400             MOVE "FILES_ENCRYPTED IS TRUE" TO
136500                  WS-BLD-RULE-EVID
136600             MOVE "CORRECT - RANSOMWARE SUSPECTED" TO
136700                  WS-BLD-RULE-REMEDY
136800             MOVE 1 TO WS-BLD-COND-COUNT
136900             MOVE 0 TO WS-BLD-NOTCOND-COUNT
137000             MOVE "files_encrypted" TO
137100                  WS-BLD-COND-FACT (1)
137200             MOVE "TR" TO WS-BLD-COND-OP (1)
137300             MOVE "B" TO WS-BLD-COND-KIND (1)
137400             MOVE "T" TO WS-BLD-COND-BOOL (1)
137500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
137600         WHEN 69
137700             MOVE "Driver Conflict" TO
137800                  WS-BLD-RULE-NAME
137900             MOVE .85 TO WS-BLD-RULE-CONF
138000             MOVE "DRIVER_CONFLICT IS TRUE" TO
138100                  WS-BLD-RULE-EVID
138200             MOVE "CORRECT - DRIVER CONFLICT" TO
138300                  WS-BLD-RULE-REMEDY
138400             MOVE 1 TO WS-BLD-COND-COUNT
138500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
138600             MOVE "driver_conflict" TO
138700                  WS-BLD-COND-FACT (1)
138800             MOVE "TR" TO WS-BLD-COND-OP (1)
138900             MOVE "B" TO WS-BLD-COND-KIND (1)
139000             MOVE "T" TO WS-BLD-COND-BOOL (1)
139100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
139200         WHEN 70
139300             MOVE "GPU Driver Crash/Black Screen" TO
139400                  WS-BLD-RULE-NAME
139500             MOVE .90 TO WS-BLD-RULE-CONF
139600             MOVE "GPU_RESET IS TRUE" TO
139700                  WS-BLD-RULE-EVID
139800             MOVE "CORRECT - GPU DRIVER CRASH/BLACK SCREEN" TO
139900                  WS-BLD-RULE-REMEDY
140000             MOVE 1 TO WS-BLD-COND-COUNT
140100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
140200             MOVE "gpu_reset" TO
140300                  WS-BLD-COND-FACT (1)
140400             MOVE "TR" TO WS-BLD-COND-OP (1)
140500             MOVE "B" TO WS-BLD-COND-KIND (1)
140600             MOVE "T" TO WS-BLD-COND-BOOL (1)
140700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
140800         WHEN 71
140900             MOVE "Battery Failure (Laptop)" TO
141000                  WS-BLD-RULE-NAME
141100             MOVE .90 TO WS-BLD-RULE-CONF
141200             MOVE "BATTERY_HEALTH BELOW 20" TO
141300                  WS-BLD-RULE-EVID
141400             MOVE "CORRECT - BATTERY FAILURE (LAPTOP)" TO
141500                  WS-BLD-RULE-REMEDY
141600             MOVE 1 TO WS-BLD-COND-COUNT
141700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
141800             MOVE "battery_health" TO
141900                  WS-BLD-COND-FACT (1)
142000             MOVE "LT" TO WS-BLD-COND-OP (1)
142100             MOVE "N" TO WS-BLD-COND-KIND (1)
142200             MOVE 20 TO WS-BLD-COND-NUM (1)
142300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
142400         WHEN 72
142500             MOVE "Thermal Paste Degraded" TO
142600                  WS-BLD-RULE-NAME
142700             MOVE .60 TO WS-BLD-RULE-CONF
142800             MOVE "FAN_SPEED_OK IS TRUE AND CPU_TEMP ABOVE 85" TO
142900                  WS-BLD-RULE-EVID
143000             MOVE "CORRECT - THERMAL PASTE DEGRADED" TO
143100                  WS-BLD-RULE-REMEDY
143200             MOVE 2 TO WS-BLD-COND-COUNT
143300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
143400             MOVE "fan_speed_ok" TO
143500                  WS-BLD-COND-FACT (1)
143600             MOVE "TR" TO WS-BLD-COND-OP (1)
143700             MOVE "B" TO WS-BLD-COND-KIND (1)
143800             MOVE "T" TO WS-BLD-COND-BOOL (1)
143900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
144000             MOVE "cpu_temp" TO
144100                  WS-BLD-COND-FACT (2)
144200             MOVE "GT" TO WS-BLD-COND-OP (2)
144300             MOVE "N" TO WS-BLD-COND-KIND (2)
144400             MOVE 85 TO WS-BLD-COND-NUM (2)
144500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
144600         WHEN 73
144700             MOVE "Loose Power Connector" TO
144800                  WS-BLD-RULE-NAME
144900             MOVE .85 TO WS-BLD-RULE-CONF
145000             MOVE "SUDDEN_SHUTDOWN IS TRUE AND POWER_BAD_REPORT IS TRU" TO
145100                  WS-BLD-RULE-EVID
145200             MOVE "CORRECT - LOOSE POWER CONNECTOR" TO
145300                  WS-BLD-RULE-REMEDY
145400             MOVE 2 TO WS-BLD-COND-COUNT
145500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
145600             MOVE "sudden_shutdown" TO
145700                  WS-BLD-COND-FACT (1)
145800             MOVE "TR" TO WS-BLD-COND-OP (1)
145900             MOVE "B" TO WS-BLD-COND-KIND (1)
146000             MOVE "T" TO WS-BLD-COND-BOOL (1)
146100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
146200             MOVE "power_bad_report" TO
146300                  WS-BLD-COND-FACT (2)
146400             MOVE "TR" TO WS-BLD-COND-OP (2)
146500             MOVE "B" TO WS-BLD-COND-KIND (2)
146600             MOVE "T" TO WS-BLD-COND-BOOL (2)
146700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
146800         WHEN 74
146900             MOVE "Corrupted System Files" TO
147000                  WS-BLD-RULE-NAME
147100             MOVE .80 TO WS-BLD-RULE-CONF
147200             MOVE "SFC_ERRORS ABOVE 0" TO
147300                  WS-BLD-RULE-EVID
147400             MOVE "CORRECT - CORRUPTED SYSTEM FILES" TO
147500                  WS-BLD-RULE-REMEDY
147600             MOVE 1 TO WS-BLD-COND-COUNT
147700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
147800             MOVE "sfc_errors" TO
147900                  WS-BLD-COND-FACT (1)
148000             MOVE "GT" TO WS-BLD-COND-OP (1)
148100             MOVE "N" TO WS-BLD-COND-KIND (1)
148200             MOVE 0 TO WS-BLD-COND-NUM (1)
148300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
148400         WHEN 75
148500             MOVE "Windows Update Caused Regression" TO
148600                  WS-BLD-RULE-NAME
148700             MOVE .60 TO WS-BLD-RULE-CONF
148800             MOVE "RECENT_UPDATE IS TRUE AND ISSUE_STARTED_AFTER_UPDAT" TO
148900                  WS-BLD-RULE-EVID
149000             MOVE "CORRECT - WINDOWS UPDATE CAUSED REGRESSION" TO
149100                  WS-BLD-RULE-REMEDY
149200             MOVE 2 TO WS-BLD-COND-COUNT
149300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
149400             MOVE "recent_update" TO
149500                  WS-BLD-COND-FACT (1)
149600             MOVE "TR" TO WS-BLD-COND-OP (1)
149700             MOVE "B" TO WS-BLD-COND-KIND (1)
149800             MOVE "T" TO WS-BLD-COND-BOOL (1)
149900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
150000             MOVE "issue_started_after_upda" TO
150100                  WS-BLD-COND-FACT (2)
150200             MOVE "TR" TO WS-BLD-COND-OP (2)
150300             MOVE "B" TO WS-BLD-COND-KIND (2)
150400             MOVE "T" TO WS-BLD-COND-BOOL (2)
150500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
150600         WHEN 76
150700             MOVE "File System Corruption" TO
150800                  WS-BLD-RULE-NAME
150900             MOVE .90 TO WS-BLD-RULE-CONF
151000             MOVE "CHKDSK_ERRORS ABOVE 0" TO
151100                  WS-BLD-RULE-EVID
151200             MOVE "CORRECT - FILE SYSTEM CORRUPTION" TO
151300                  WS-BLD-RULE-REMEDY
151400             MOVE 1 TO WS-BLD-COND-COUNT
151500             MOVE 0 TO WS-BLD-NOTCOND-COUNT
151600             MOVE "chkdsk_errors" TO
151700                  WS-BLD-COND-FACT (1)
151800             MOVE "GT" TO WS-BLD-COND-OP (1)
151900             MOVE "N" TO WS-BLD-COND-KIND (1)
152000             MOVE 0 TO WS-BLD-COND-NUM (1)
152100             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
152200         WHEN 77
152300             MOVE "Malfunctioning Peripheral (USB)" TO
152400                  WS-BLD-RULE-NAME
152500             MOVE .80 TO WS-BLD-RULE-CONF
152600             MOVE "USB_ERROR IS TRUE" TO
152700                  WS-BLD-RULE-EVID
152800             MOVE "CORRECT - MALFUNCTIONING PERIPHERAL (USB)" TO
152900                  WS-BLD-RULE-REMEDY
153000             MOVE 1 TO WS-BLD-COND-COUNT
153100             MOVE 0 TO WS-BLD-NOTCOND-COUNT
153200             MOVE "usb_error" TO
153300                  WS-BLD-COND-FACT (1)
153400             MOVE "TR" TO WS-BLD-COND-OP (1)
153500             MOVE "B" TO WS-BLD-COND-KIND (1)
153600             MOVE "T" TO WS-BLD-COND-BOOL (1)
153700             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
153800         WHEN 78
153900             MOVE "BIOS Settings Corrupt" TO
154000                  WS-BLD-RULE-NAME
154100             MOVE .85 TO WS-BLD-RULE-CONF
154200             MOVE "BIOS_RESET_DETECTED IS TRUE" TO
154300                  WS-BLD-RULE-EVID
154400             MOVE "CORRECT - BIOS SETTINGS CORRUPT" TO
154500                  WS-BLD-RULE-REMEDY
154600             MOVE 1 TO WS-BLD-COND-COUNT
154700             MOVE 0 TO WS-BLD-NOTCOND-COUNT
154800             MOVE "bios_reset_detected" TO
154900                  WS-BLD-COND-FACT (1)
155000             MOVE "TR" TO WS-BLD-COND-OP (1)
155100             MOVE "B" TO WS-BLD-COND-KIND (1)
155200             MOVE "T" TO WS-BLD-COND-BOOL (1)
155300             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
155400         WHEN 79
155500             MOVE "Windows Activation/License Problem" TO
155600                  WS-BLD-RULE-NAME
155700             MOVE .60 TO WS-BLD-RULE-CONF
155800             MOVE "WIN_ACTIVATE_ERR IS TRUE" TO
155900                  WS-BLD-RULE-EVID
156000             MOVE "CORRECT - WINDOWS ACTIVATION/LICENSE PROBLEM" TO
156100                  WS-BLD-RULE-REMEDY
156200             MOVE 1 TO WS-BLD-COND-COUNT
156300             MOVE 0 TO WS-BLD-NOTCOND-COUNT
156400             MOVE "win_activate_err" TO
156500                  WS-BLD-COND-FACT (1)
156600             MOVE "TR" TO WS-BLD-COND-OP (1)
156700             MOVE "B" TO WS-BLD-COND-KIND (1)
156800             MOVE "T" TO WS-BLD-COND-BOOL (1)
156900             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
157000         WHEN 80
157100             MOVE "Insufficient RAM for Workload" TO
157200                  WS-BLD-RULE-NAME
157300             MOVE .85 TO WS-BLD-RULE-CONF
157400             MOVE "RAM_USAGE ABOVE 85 AND EXPECTED_WORKLOAD EQUALS NOR" TO
157500                  WS-BLD-RULE-EVID
157600             MOVE "CORRECT - INSUFFICIENT RAM FOR WORKLOAD" TO
157700                  WS-BLD-RULE-REMEDY
157800             MOVE 2 TO WS-BLD-COND-COUNT
157900             MOVE 0 TO WS-BLD-NOTCOND-COUNT
158000             MOVE "ram_usage" TO
158100                  WS-BLD-COND-FACT (1)
158200             MOVE "GT" TO WS-BLD-COND-OP (1)
158300             MOVE "N" TO WS-BLD-COND-KIND (1)
158400             MOVE 85 TO WS-BLD-COND-NUM (1)
158500             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
158600             MOVE "expected_workload" TO
158700                  WS-BLD-COND-FACT (2)
158800             MOVE "EQ" TO WS-BLD-COND-OP (2)
158900             MOVE "S" TO WS-BLD-COND-KIND (2)
159000             MOVE "normal" TO
159100                  WS-BLD-COND-STR (2)
159200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
159300         WHEN 81
159400             MOVE "Corrupted Browser Profile" TO
159500                  WS-BLD-RULE-NAME
159600             MOVE .70 TO WS-BLD-RULE-CONF
159700             MOVE "BROWSER_CRASH IS TRUE AND BROWSER_PROFILE_OLD IS TR" TO
159800                  WS-BLD-RULE-EVID
159900             MOVE "CORRECT - CORRUPTED BROWSER PROFILE" TO
160000                  WS-BLD-RULE-REMEDY
160100             MOVE 2 TO WS-BLD-COND-COUNT
160200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
160300             MOVE "browser_crash" TO
160400                  WS-BLD-COND-FACT (1)
160500             MOVE "TR" TO WS-BLD-COND-OP (1)
160600             MOVE "B" TO WS-BLD-COND-KIND (1)
160700             MOVE "T" TO WS-BLD-COND-BOOL (1)
160800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
160900             MOVE "browser_profile_old" TO
161000                  WS-BLD-COND-FACT (2)
161100             MOVE "TR" TO WS-BLD-COND-OP (2)
161200             MOVE "B" TO WS-BLD-COND-KIND (2)
161300             MOVE "T" TO WS-BLD-COND-BOOL (2)
161400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (2)
161500         WHEN 82
161600             MOVE "System Overloaded by Background Tasks" TO
161700                  WS-BLD-RULE-NAME
161800             MOVE .75 TO WS-BLD-RULE-CONF
161900             MOVE "BACKGROUND_CPU ABOVE 60" TO
162000                  WS-BLD-RULE-EVID
162100             MOVE "CORRECT - SYSTEM OVERLOADED BY BACKGROUND TASKS" TO
162200                  WS-BLD-RULE-REMEDY
162300             MOVE 1 TO WS-BLD-COND-COUNT
162400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
162500             MOVE "background_cpu" TO
162600                  WS-BLD-COND-FACT (1)
162700             MOVE "GT" TO WS-BLD-COND-OP (1)
162800             MOVE "N" TO WS-BLD-COND-KIND (1)
162900             MOVE 60 TO WS-BLD-COND-NUM (1)
163000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
163100         WHEN 83
163200             MOVE "Heat Sink Not Properly Mounted" TO
163300                  WS-BLD-RULE-NAME
163400             MOVE .90 TO WS-BLD-RULE-CONF
163500             MOVE "CORE_TEMP_DELTA ABOVE 20" TO
163600                  WS-BLD-RULE-EVID
163700             MOVE "CORRECT - HEAT SINK NOT PROPERLY MOUNTED" TO
163800                  WS-BLD-RULE-REMEDY
163900             MOVE 1 TO WS-BLD-COND-COUNT
164000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
164100             MOVE "core_temp_delta" TO
164200                  WS-BLD-COND-FACT (1)
164300             MOVE "GT" TO WS-BLD-COND-OP (1)
164400             MOVE "N" TO WS-BLD-COND-KIND (1)
164500             MOVE 20 TO WS-BLD-COND-NUM (1)
164600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
164700         WHEN 84
164800             MOVE "SSD TRIM Disabled" TO
164900                  WS-BLD-RULE-NAME
165000             MOVE .60 TO WS-BLD-RULE-CONF
165100             MOVE "SSD_TRIM_ENABLED IS FALSE" TO
165200                  WS-BLD-RULE-EVID
165300             MOVE "CORRECT - SSD TRIM DISABLED" TO
165400                  WS-BLD-RULE-REMEDY
165500             MOVE 1 TO WS-BLD-COND-COUNT
165600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
165700             MOVE "ssd_trim_enabled" TO
165800                  WS-BLD-COND-FACT (1)
165900             MOVE "FA" TO WS-BLD-COND-OP (1)
166000             MOVE "B" TO WS-BLD-COND-KIND (1)
166100             MOVE "F" TO WS-BLD-COND-BOOL (1)
166200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
166300         WHEN 85
166400             MOVE "Corrupted User Profile" TO
166500                  WS-BLD-RULE-NAME
166600             MOVE .70 TO WS-BLD-RULE-CONF
166700             MOVE "PROFILE_CORRUPT IS TRUE" TO
166800                  WS-BLD-RULE-EVID
166900             MOVE "CORRECT - CORRUPTED USER PROFILE" TO
167000                  WS-BLD-RULE-REMEDY
167100             MOVE 1 TO WS-BLD-COND-COUNT
167200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
167300             MOVE "profile_corrupt" TO
167400                  WS-BLD-COND-FACT (1)
167500             MOVE "TR" TO WS-BLD-COND-OP (1)
167600             MOVE "B" TO WS-BLD-COND-KIND (1)
167700             MOVE "T" TO WS-BLD-COND-BOOL (1)
167800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
167900         WHEN 86
168000             MOVE "Power Management Bug" TO
168100                  WS-BLD-RULE-NAME
168200             MOVE .60 TO WS-BLD-RULE-CONF
168300             MOVE "SLEEP_WAKE_FAIL IS TRUE" TO
168400                  WS-BLD-RULE-EVID
168500             MOVE "CORRECT - POWER MANAGEMENT BUG" TO
168600                  WS-BLD-RULE-REMEDY
168700             MOVE 1 TO WS-BLD-COND-COUNT
168800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
168900             MOVE "sleep_wake_fail" TO
169000                  WS-BLD-COND-FACT (1)
169100             MOVE "TR" TO WS-BLD-COND-OP (1)
169200             MOVE "B" TO WS-BLD-COND-KIND (1)
169300             MOVE "T" TO WS-BLD-COND-BOOL (1)
169400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
169500         WHEN 87
169600             MOVE "Thermal Sensor Fault" TO
169700                  WS-BLD-RULE-NAME
169800             MOVE .50 TO WS-BLD-RULE-CONF
169900             MOVE "TEMP_SENSOR_ERR IS TRUE" TO
170000                  WS-BLD-RULE-EVID
170100             MOVE "CORRECT - THERMAL SENSOR FAULT" TO
170200                  WS-BLD-RULE-REMEDY
170300             MOVE 1 TO WS-BLD-COND-COUNT
170400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
170500             MOVE "temp_sensor_err" TO
170600                  WS-BLD-COND-FACT (1)
170700             MOVE "TR" TO WS-BLD-COND-OP (1)
170800             MOVE "B" TO WS-BLD-COND-KIND (1)
170900             MOVE "T" TO WS-BLD-COND-BOOL (1)
171000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
171100         WHEN 88
171200             MOVE "Firmware Bug (Device)" TO
171300                  WS-BLD-RULE-NAME
171400             MOVE .70 TO WS-BLD-RULE-CONF
171500             MOVE "FIRMWARE_OLD IS TRUE" TO
171600                  WS-BLD-RULE-EVID
171700             MOVE "CORRECT - FIRMWARE BUG (DEVICE)" TO
171800                  WS-BLD-RULE-REMEDY
171900             MOVE 1 TO WS-BLD-COND-COUNT
172000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
172100             MOVE "firmware_old" TO
172200                  WS-BLD-COND-FACT (1)
172300             MOVE "TR" TO WS-BLD-COND-OP (1)
172400             MOVE "B" TO WS-BLD-COND-KIND (1)
172500             MOVE "T" TO WS-BLD-COND-BOOL (1)
172600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
172700         WHEN 89
172800             MOVE "Corrupted Application Cache" TO
172900                  WS-BLD-RULE-NAME
173000             MOVE .60 TO WS-BLD-RULE-CONF
173100             MOVE "APP_CACHE_CORRUPT IS TRUE" TO
173200                  WS-BLD-RULE-EVID
173300             MOVE "CORRECT - CORRUPTED APPLICATION CACHE" TO
173400                  WS-BLD-RULE-REMEDY
173500             MOVE 1 TO WS-BLD-COND-COUNT
173600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
173700             MOVE "app_cache_corrupt" TO
173800                  WS-BLD-COND-FACT (1)
173900             MOVE "TR" TO WS-BLD-COND-OP (1)
174000             MOVE "B" TO WS-BLD-COND-KIND (1)
174100             MOVE "T" TO WS-BLD-COND-BOOL (1)
174200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
174300         WHEN 90
174400             MOVE "Incompatible Peripheral Driver" TO
174500                  WS-BLD-RULE-NAME
174600             MOVE .85 TO WS-BLD-RULE-CONF
174700             MOVE "KERNEL_PANIC_DEVICE IS TRUE" TO
174800                  WS-BLD-RULE-EVID
174900             MOVE "CORRECT - INCOMPATIBLE PERIPHERAL DRIVER" TO
175000                  WS-BLD-RULE-REMEDY
175100             MOVE 1 TO WS-BLD-COND-COUNT
175200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
175300             MOVE "kernel_panic_device" TO
175400                  WS-BLD-COND-FACT (1)
175500             MOVE "TR" TO WS-BLD-COND-OP (1)
175600             MOVE "B" TO WS-BLD-COND-KIND (1)
175700             MOVE "T" TO WS-BLD-COND-BOOL (1)
175800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
175900         WHEN 91
176000             MOVE "Slow System Due to Fragmented Disk" TO
176100                  WS-BLD-RULE-NAME
176200             MOVE .55 TO WS-BLD-RULE-CONF
176300             MOVE "HDD_FRAGMENTATION ABOVE 30" TO
176400                  WS-BLD-RULE-EVID
176500             MOVE "CORRECT - SLOW SYSTEM DUE TO FRAGMENTED DISK" TO
176600                  WS-BLD-RULE-REMEDY
176700             MOVE 1 TO WS-BLD-COND-COUNT
176800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
176900             MOVE "hdd_fragmentation" TO
177000                  WS-BLD-COND-FACT (1)
177100             MOVE "GT" TO WS-BLD-COND-OP (1)
177200             MOVE "N" TO WS-BLD-COND-KIND (1)
177300             MOVE 30 TO WS-BLD-COND-NUM (1)
177400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
177500         WHEN 92
177600             MOVE "Corrupted Boot Sector" TO
177700                  WS-BLD-RULE-NAME
177800             MOVE .90 TO WS-BLD-RULE-CONF
177900             MOVE "BOOT_SECTOR_OK IS FALSE" TO
178000                  WS-BLD-RULE-EVID
178100             MOVE "CORRECT - CORRUPTED BOOT SECTOR" TO
178200                  WS-BLD-RULE-REMEDY
178300             MOVE 1 TO WS-BLD-COND-COUNT
178400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
178500             MOVE "boot_sector_ok" TO
178600                  WS-BLD-COND-FACT (1)
178700             MOVE "FA" TO WS-BLD-COND-OP (1)
178800             MOVE "B" TO WS-BLD-COND-KIND (1)
178900             MOVE "F" TO WS-BLD-COND-BOOL (1)
179000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
179100         WHEN 93
179200             MOVE "Security Policy Blocking Action" TO
179300                  WS-BLD-RULE-NAME
179400             MOVE .70 TO WS-BLD-RULE-CONF
179500             MOVE "GPO_BLOCK IS TRUE" TO
179600                  WS-BLD-RULE-EVID
179700             MOVE "CORRECT - SECURITY POLICY BLOCKING ACTION" TO
179800                  WS-BLD-RULE-REMEDY
179900             MOVE 1 TO WS-BLD-COND-COUNT
180000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
180100             MOVE "gpo_block" TO
180200                  WS-BLD-COND-FACT (1)
180300             MOVE "TR" TO WS-BLD-COND-OP (1)
180400             MOVE "B" TO WS-BLD-COND-KIND (1)
180500             MOVE "T" TO WS-BLD-COND-BOOL (1)
180600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
180700         WHEN 94
180800             MOVE "Unpatched Vulnerability Detected" TO
180900                  WS-BLD-RULE-NAME
181000             MOVE .80 TO WS-BLD-RULE-CONF
181100             MOVE "VULN_FOUND IS TRUE" TO
181200                  WS-BLD-RULE-EVID
181300             MOVE "CORRECT - UNPATCHED VULNERABILITY DETECTED" TO
181400                  WS-BLD-RULE-REMEDY
181500             MOVE 1 TO WS-BLD-COND-COUNT
181600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
181700             MOVE "vuln_found" TO
181800                  WS-BLD-COND-FACT (1)
181900             MOVE "TR" TO WS-BLD-COND-OP (1)
182000             MOVE "B" TO WS-BLD-COND-KIND (1)
182100             MOVE "T" TO WS-BLD-COND-BOOL (1)
182200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
182300         WHEN 95
182400             MOVE "Corrupted Network Stack (OS)" TO
182500                  WS-BLD-RULE-NAME
182600             MOVE .80 TO WS-BLD-RULE-CONF
182700             MOVE "NETWORK_STACK_CORRUPT IS TRUE" TO
182800                  WS-BLD-RULE-EVID
182900             MOVE "CORRECT - CORRUPTED NETWORK STACK (OS)" TO
183000                  WS-BLD-RULE-REMEDY
183100             MOVE 1 TO WS-BLD-COND-COUNT
183200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
183300             MOVE "network_stack_corrupt" TO
183400                  WS-BLD-COND-FACT (1)
183500             MOVE "TR" TO WS-BLD-COND-OP (1)
183600             MOVE "B" TO WS-BLD-COND-KIND (1)
183700             MOVE "T" TO WS-BLD-COND-BOOL (1)
183800             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
183900         WHEN 96
184000             MOVE "Background Update Causing Slowdown" TO
184100                  WS-BLD-RULE-NAME
184200             MOVE .60 TO WS-BLD-RULE-CONF
184300             MOVE "AUTO_UPDATE_RUNNING IS TRUE" TO
184400                  WS-BLD-RULE-EVID
184500             MOVE "CORRECT - BACKGROUND UPDATE CAUSING SLOWDOWN" TO
184600                  WS-BLD-RULE-REMEDY
184700             MOVE 1 TO WS-BLD-COND-COUNT
184800             MOVE 0 TO WS-BLD-NOTCOND-COUNT
184900             MOVE "auto_update_running" TO
185000                  WS-BLD-COND-FACT (1)
185100             MOVE "TR" TO WS-BLD-COND-OP (1)
185200             MOVE "B" TO WS-BLD-COND-KIND (1)
185300             MOVE "T" TO WS-BLD-COND-BOOL (1)
185400             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
185500         WHEN 97
185600             MOVE "Insufficient Disk Space" TO
185700                  WS-BLD-RULE-NAME
185800             MOVE .90 TO WS-BLD-RULE-CONF
185900             MOVE "DISK_FREE_PERCENT BELOW 5" TO
186000                  WS-BLD-RULE-EVID
186100             MOVE "CORRECT - INSUFFICIENT DISK SPACE" TO
186200                  WS-BLD-RULE-REMEDY
186300             MOVE 1 TO WS-BLD-COND-COUNT
186400             MOVE 0 TO WS-BLD-NOTCOND-COUNT
186500             MOVE "disk_free_percent" TO
186600                  WS-BLD-COND-FACT (1)
186700             MOVE "LT" TO WS-BLD-COND-OP (1)
186800             MOVE "N" TO WS-BLD-COND-KIND (1)
186900             MOVE 5 TO WS-BLD-COND-NUM (1)
187000             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
187100         WHEN 98
187200             MOVE "Corrupted Registry (Windows)" TO
187300                  WS-BLD-RULE-NAME
187400             MOVE .75 TO WS-BLD-RULE-CONF
187500             MOVE "REGISTRY_ERRORS ABOVE 0" TO
187600                  WS-BLD-RULE-EVID
187700             MOVE "CORRECT - CORRUPTED REGISTRY (WINDOWS)" TO
187800                  WS-BLD-RULE-REMEDY
187900             MOVE 1 TO WS-BLD-COND-COUNT
188000             MOVE 0 TO WS-BLD-NOTCOND-COUNT
188100             MOVE "registry_errors" TO
188200                  WS-BLD-COND-FACT (1)
188300             MOVE "GT" TO WS-BLD-COND-OP (1)
188400             MOVE "N" TO WS-BLD-COND-KIND (1)
188500             MOVE 0 TO WS-BLD-COND-NUM (1)
188600             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
188700         WHEN 99
188800             MOVE "Unresponsive System - Kernel Hang" TO
188900                  WS-BLD-RULE-NAME
189000             MOVE .90 TO WS-BLD-RULE-CONF
189100             MOVE "KERNEL_HANG IS TRUE" TO
189200                  WS-BLD-RULE-EVID
189300             MOVE "CORRECT - UNRESPONSIVE SYSTEM - KERNEL HANG" TO
189400                  WS-BLD-RULE-REMEDY
189500             MOVE 1 TO WS-BLD-COND-COUNT
189600             MOVE 0 TO WS-BLD-NOTCOND-COUNT
189700             MOVE "kernel_hang" TO
189800                  WS-BLD-COND-FACT (1)
189900             MOVE "TR" TO WS-BLD-COND-OP (1)
190000             MOVE "B" TO WS-BLD-COND-KIND (1)
190100             MOVE "T" TO WS-BLD-COND-BOOL (1)
190200             MOVE 1.00 TO WS-BLD-COND-WEIGHT (1)
190300         WHEN 100
190400             MOVE "Insufficient Data to Diagnose" TO
190500                  WS-BLD-RULE-NAME
190600             MOVE .20 TO WS-BLD-RULE-CONF
190700             MOVE "NO SUPPORTING FACTS - FALLBACK DIAGNOSIS ONLY" TO
190800                  WS-BLD-RULE-EVID
190900             MOVE "LOG CASE FOR TECHNICIAN REVIEW - SEE A TECHNICIAN" TO
191000                  WS-BLD-RULE-REMEDY
191100             MOVE 0 TO WS-BLD-COND-COUNT
191200             MOVE 0 TO WS-BLD-NOTCOND-COUNT
191300         WHEN OTHER
191400             MOVE "UNKNOWN KNOWLEDGE-BASE RULE NUMBER" TO
191500                  ABEND-REASON
191600             GO TO 1000-ABEND-RTN
191700     END-EVALUATE.
191800 200-EXIT.
191900     EXIT.
192000
192100******************************************************************
192200*     300-WRITE-RULE - UNLOAD WS-RULE-BUILD-AREA TO RULES-FILE -
192300*     ONE HEADER RECORD, THEN ONE CONDITION RECORD PER ENTRY,
192400*     THEN ONE NOT-CONDITION RECORD PER ENTRY (NEITHER LOOP RUNS
192500*     WHEN ITS COUNT IS ZERO).
192600******************************************************************
192700 300-WRITE-RULE.
192800     MOVE "300-WRITE-RULE" TO PARA-NAME.
192900     MOVE WS-BLD-RULE-ID         TO FD-RULE-ID.
193000     MOVE WS-BLD-RULE-NAME       TO FD-RULE-NAME.
193100     MOVE WS-BLD-RULE-CONF       TO FD-RULE-CONF.
193200     MOVE WS-BLD-RULE-EVID       TO FD-RULE-EVID.
193300     MOVE WS-BLD-RULE-REMEDY     TO FD-RULE-REMEDY.
193400     MOVE WS-BLD-COND-COUNT      TO FD-RULE-COND-COUNT.
193500     MOVE WS-BLD-NOTCOND-COUNT   TO FD-RULE-NOTCOND-COUNT.
193600     WRITE FD-RULE-HDR-REC.
193700     ADD 1 TO RULES-WRITTEN.
193800
193900     PERFORM 320-WRITE-ONE-COND THRU 320-EXIT
194000         VARYING WS-BLD-COND-IDX FROM 1 BY 1
194100         UNTIL WS-BLD-COND-IDX > WS-BLD-COND-COUNT.
194200     PERFORM 330-WRITE-ONE-NOTCOND THRU 330-EXIT
194300         VARYING WS-BLD-NOTCOND-IDX FROM 1 BY 1
194400         UNTIL WS-BLD-NOTCOND-IDX > WS-BLD-NOTCOND-COUNT.
194500 300-EXIT.
194600     EXIT.
194700
194800 320-WRITE-ONE-COND.
194900     MOVE WS-BLD-COND-FACT (WS-BLD-COND-IDX)   TO FD-COND-FACT.
195000     MOVE WS-BLD-COND-OP (WS-BLD-COND-IDX)     TO FD-COND-OP.
195100     MOVE WS-BLD-COND-KIND (WS-BLD-COND-IDX)   TO FD-COND-KIND.
195200     MOVE WS-BLD-COND-NUM (WS-BLD-COND-IDX)    TO FD-COND-NUM.
195300     MOVE WS-BLD-COND-STR (WS-BLD-COND-IDX)    TO FD-COND-STR.
195400     MOVE WS-BLD-COND-BOOL (WS-BLD-COND-IDX)   TO FD-COND-BOOL.
195500     MOVE WS-BLD-COND-WEIGHT (WS-BLD-COND-IDX) TO FD-COND-WEIGHT.
195600     WRITE FD-RULE-COND-REC.
195700     ADD 1 TO CONDS-WRITTEN.
195800 320-EXIT.
195900     EXIT.
196000
196100 330-WRITE-ONE-NOTCOND.
196200     MOVE WS-BLD-NOTCOND-FACT (WS-BLD-NOTCOND-IDX)   TO
196300          FD-COND-FACT.
196400     MOVE WS-BLD-NOTCOND-OP (WS-BLD-NOTCOND-IDX)     TO
196500          FD-COND-OP.
196600     MOVE WS-BLD-NOTCOND-KIND (WS-BLD-NOTCOND-IDX)   TO
196700          FD-COND-KIND.
196800     MOVE WS-BLD-NOTCOND-NUM (WS-BLD-NOTCOND-IDX)    TO
196900          FD-COND-NUM.
197000     MOVE WS-BLD-NOTCOND-STR (WS-BLD-NOTCOND-IDX)    TO
197100          FD-COND-STR.
197200     MOVE WS-BLD-NOTCOND-BOOL (WS-BLD-NOTCOND-IDX)   TO
197300          FD-COND-BOOL.
197400     MOVE WS-BLD-NOTCOND-WEIGHT (WS-BLD-NOTCOND-IDX) TO
197500          FD-COND-WEIGHT.
197600     WRITE FD-RULE-COND-REC.
197700     ADD 1 TO CONDS-WRITTEN.
197800 330-EXIT.
197900     EXIT.
198000
198100 800-OPEN-FILES.
198200     MOVE "800-OPEN-FILES" TO PARA-NAME.
198300     OPEN OUTPUT RULES-FILE, SYSOUT.
198400 800-EXIT.
198500     EXIT.
198600
198700 850-CLOSE-FILES.
198800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
198900     CLOSE RULES-FILE, SYSOUT.
199000 850-EXIT.
199100     EXIT.
199200
199300 900-CLEANUP.
199400     MOVE "900-CLEANUP" TO PARA-NAME.
199500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
199600     DISPLAY "** RULES WRITTEN **".
199700     DISPLAY RULES-WRITTEN.
199800     DISPLAY "** CONDITION RECORDS WRITTEN **".
199900     DISPLAY CONDS-WRITTEN.
200000     DISPLAY "******** NORMAL END OF JOB RULEBLD ********".
200100 900-EXIT.
200200     EXIT.
200300
200400 1000-ABEND-RTN.
200500     WRITE SYSOUT-REC FROM ABEND-REC.
200600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
200700     DISPLAY "*** ABNORMAL END OF JOB - RULEBLD ***" UPON
200800         CONSOLE.
200900     DIVIDE ZERO-VAL INTO ONE-VAL.
