000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  COMPCHK.
000300 AUTHOR. T. VASQUEZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM DECIDES WHETHER A CASE'S FACT TABLE
001300*          CARRIES ENOUGH KEY FACTS TO BE WORTH DIAGNOSING (U6 OF
001400*          THE FAULT DIAGNOSIS RULE ENGINE).  CALLED FROM FACTXTR
001500*          AFTER ALL FACTS FOR A CASE HAVE BEEN EXTRACTED FROM
001600*          THE SYMPTOM TEXT.
001700*
001800******************************************************************
001900*CHANGE LOG.
002000*
002100*  04/02/89  TV    ORIGINAL CODING - TICKET HD-0420.
002200*  08/15/89  TV    UNKNOWN-DOMAIN PATH ADDED (4-FACT MINIMUM),
002300*                  HD-0437.
002400*  02/02/95  RO    KEY-FACT LIST FOR COMPUTER DOMAIN CORRECTED TO
002500*                  MATCH THE EXTRACTION RULES IN FACTXTR, HD-0628.
002600*  01/07/99  ML    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002700*                  NO CHANGES REQUIRED, SIGNED OFF ML.
002800*  03/30/03  RO    NO-FACTS CASE NOW SHORT-CIRCUITS TO "N" BEFORE
002900*                  TOUCHING THE KEY-FACT TABLE, TICKET HD-0788.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200 01  WS-KEY-FACT-HIT-COUNT        PIC 9(1) COMP.
004300 01  WS-KEY-FACT-SUB              PIC 9(1) COMP.
004400
004500 01  WS-NETWORK-KEY-FACTS-WORK.
004600     05  FILLER PIC X(24) VALUE "ping_latency".
004700     05  FILLER PIC X(24) VALUE "speed_mbps".
004800     05  FILLER PIC X(24) VALUE "gateway_ping".
004900     05  FILLER PIC X(24) VALUE "wifi_connected".
005000     05  FILLER PIC X(24) VALUE "eth_link".
005100 01  WS-NETWORK-KEY-FACTS REDEFINES WS-NETWORK-KEY-FACTS-WORK.
005200     05  WS-NET-KEY-ENTRY         PIC X(24) OCCURS 5 TIMES.
005300
005400 01  WS-COMPUTER-KEY-FACTS-WORK.
005500     05  FILLER PIC X(24) VALUE "cpu_temp".
005600     05  FILLER PIC X(24) VALUE "pc_power".
005700     05  FILLER PIC X(24) VALUE "display".
005800     05  FILLER PIC X(24) VALUE "slow_performance".
005900     05  FILLER PIC X(24) VALUE "beep_codes".
006000 01  WS-COMPUTER-KEY-FACTS REDEFINES WS-COMPUTER-KEY-FACTS-WORK.
006100     05  WS-CPU-KEY-ENTRY         PIC X(24) OCCURS 5 TIMES.
006200
006300 01  WS-ACTIVE-KEY-LIST.
006400     05  WS-ACTIVE-KEY-ENTRY      PIC X(24) OCCURS 5 TIMES.
006500
006600 01  WS-RETURN-CODE-WORK          PIC S9(4) COMP VALUE ZERO.
006700 01  WS-RETURN-CODE-TEXT REDEFINES WS-RETURN-CODE-WORK
006800                                  PIC X(4).
006900
007000 LINKAGE SECTION.
007100
007200 COPY FACTTAB.
007300
007400 01  LK-COMPLETE-FLAG             PIC X(1).
007500     88  LK-CASE-IS-COMPLETE           VALUE "Y".
007600     88  LK-CASE-NEEDS-MORE-INFO       VALUE "N".
007700
007800 PROCEDURE DIVISION USING CASE-FACT-CONTROL, CASE-FACT-TABLE,
007900         LK-COMPLETE-FLAG.
008000
008100     PERFORM 100-CHECK-COMPLETE THRU 100-EXIT.
008200     GOBACK.
008300
008400******************************************************************
008500*     100-CHECK-COMPLETE - U6 COMPLETENESS DECISION.             *
008600******************************************************************
008700 100-CHECK-COMPLETE.                                                RO0788
008800     MOVE "N" TO LK-COMPLETE-FLAG.
008900
009000     IF CASE-FACT-COUNT = ZERO
009100         GO TO 100-EXIT.
009200
009300     IF CASE-FACT-COUNT >= 3 AND
009400        (CASE-IS-NETWORK OR CASE-IS-COMPUTER)
009500         MOVE "Y" TO LK-COMPLETE-FLAG
009600         GO TO 100-EXIT.
009700
009800     IF CASE-DOMAIN-UNKNOWN
009900         IF CASE-FACT-COUNT >= 4
010000             MOVE "Y" TO LK-COMPLETE-FLAG
010100         END-IF
010200         GO TO 100-EXIT.
010300
010400     IF CASE-IS-NETWORK
010500         MOVE WS-NETWORK-KEY-FACTS TO WS-ACTIVE-KEY-LIST
010600     ELSE
010700         MOVE WS-COMPUTER-KEY-FACTS TO WS-ACTIVE-KEY-LIST.
010800
010900     MOVE ZERO TO WS-KEY-FACT-HIT-COUNT.
011000     PERFORM 200-COUNT-KEY-FACT-HITS THRU 200-EXIT
011100         VARYING WS-KEY-FACT-SUB FROM 1 BY 1
011200         UNTIL WS-KEY-FACT-SUB > 5.
011300
011400     IF WS-KEY-FACT-HIT-COUNT >= 2
011500         MOVE "Y" TO LK-COMPLETE-FLAG.
011600 100-EXIT.
011700     EXIT.
011800
011900 200-COUNT-KEY-FACT-HITS.
012000     SET FACT-IDX TO 1.
012100     SEARCH CASE-FACT-ENTRY
012200         AT END
012300             CONTINUE
012400         WHEN CF-FACT-NAME (FACT-IDX) =
012500              WS-ACTIVE-KEY-ENTRY (WS-KEY-FACT-SUB)
012600             ADD 1 TO WS-KEY-FACT-HIT-COUNT
012700     END-SEARCH.
012800 200-EXIT.
012900     EXIT.
