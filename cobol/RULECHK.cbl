000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RULECHK.
000300 AUTHOR. R. OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/10/89.
000600 DATE-COMPILED. 04/10/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE FAULT-DIAGNOSIS KNOWLEDGE BASE
001300*          (U3 OF THE FAULT DIAGNOSIS RULE ENGINE) BEFORE A NEW
001400*          COPY OF THE RULE SET IS ALLOWED TO REPLACE THE ONE
001500*          DIAGRUN RUNS AGAINST.
001600*
001700*          IT CONTAINS A RULE HEADER RECORD FOLLOWED BY ITS
001800*          CONDITION AND NOT-CONDITION RECORDS FOR EVERY RULE IN
001900*          THE KNOWLEDGE BASE (UP TO 100 RULES).
002000*
002100*          THE PROGRAM EDITS EACH RULE AGAINST A NUMBER OF
002200*          CRITERIA, BUILDS THE IN-MEMORY RULE TABLE DIRECT-
002300*          INDEXED BY RULE ID (A LATER RULE WITH THE SAME ID
002400*          OVERRIDES AN EARLIER ONE, SO RULES-FILE MAY CARRY AN
002500*          OLD SET FOLLOWED BY A NEW SET AND THE NEW SET WINS -
002600*          THE TABLE COMES OUT SORTED ASCENDING BY ID BECAUSE
002700*          TABLE POSITION IS THE RULE ID), AND WRITES ONE ISSUE
002800*          RECORD FOR EVERY PROBLEM FOUND.
002900*
003000******************************************************************
003100
003200         INPUT FILE              -   RULES-FILE
003300
003400         OUTPUT FILE PRODUCED    -   ISSUES-FILE
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*CHANGE LOG.
004000*
004100*  04/10/89  RO    ORIGINAL CODING - TICKET HD-0440.
004200*  09/03/89  RO    NOT-CONDITION COUNT EDIT ADDED, HD-0455.
004300*  06/14/91  DF    CONDITION OPERATOR MUST MATCH THE CONDITION
004400*                  KIND (NUMERIC/STRING/BOOLEAN), HD-0502.
004500*  11/29/94  TV    DUPLICATE-ID RULE CHANGED TO KEEP-LAST SO A
004600*                  MAINTENANCE RUN CAN OVERRIDE A STALE RULE
004700*                  WITHOUT DELETING IT FIRST, HD-0611.
004800*  01/08/99  ML    Y2K REVIEW - WS-DATE IS 6 DIGITS, CENTURY NOT
004900*                  CARRIED, NO DATE ARITHMETIC DONE, NO CHANGES
005000*                  REQUIRED, SIGNED OFF ML.
005100*  07/21/03  RO    ZERO CONDITION WEIGHT NO LONGER FLAGGED - A
005200*                  ZERO DEFAULTS TO 1.00 AT SCORING TIME IN
005300*                  RULEVAL, TICKET HD-0792.
005400*  03/12/08  KP    AUDIT HD-0820 - FOUR FIXES.  (1) A CONFIDENCE
005500*                  OVER 1.0000 WAS BEING REJECTED AS AN ISSUE
005600*                  INSTEAD OF TREATED AS THE 1-100 RAW PERCENT-
005700*                  AGE IT IS ALLOWED TO BE - IT IS NOW NORMALIZED
005800*                  (DIVIDED BY 100, OR CAPPED AT 1.0000 OVER 100)
005900*                  AND ONLY A NON-NUMERIC VALUE IS STILL FLAGGED,
006000*                  DEFAULTING TO 0.5000.  (2) A CONDITION WITH A
006100*                  BLANK OPERATOR WAS FALLING INTO THE KIND CHECK
006200*                  AND COMING OUT "NOT VALID" WITH NO DEFAULT -
006300*                  IT NOW DEFAULTS TO EQ PER THE U3 RULE.  A BAD
006400*                  WEIGHT NOW DEFAULTS TO 1.00 INSTEAD OF JUST
006500*                  BEING FLAGGED.  (3) 100-MAINLINE AND
006600*                  300-MERGE-RULE-SETS WERE STILL READING THE
006700*                  RULE-ID, NAME, EVIDENCE, REMEDY AND BOTH
006800*                  CONDITION COUNTS OFF FD-RULE-HDR-REC AFTER
006900*                  920-READ-COND HAD ALREADY OVERLAID THE SAME
007000*                  RULES-FILE BUFFER WITH A CONDITION RECORD - A
007100*                  RULE WITH ANY CONDITIONS MERGED GARBAGE.  THE
007200*                  HEADER FIELDS NOW GET COPIED TO WS-HDR-SAVE
007300*                  BEFORE THE CONDITION READS START, AND EVERY
007400*                  PARAGRAPH THAT NEEDS THEM AFTERWARD - THE
007500*                  VARYING LOOPS IN 100-MAINLINE INCLUDED - READS
007600*                  WS-HDR-SAVE, NEVER THE FD AGAIN.  (4) SINCE THE
007700*                  CONDITIONS THEMSELVES WERE NEVER BEING COPIED
007800*                  INTO THE TABLE EITHER - ONLY THE HEADER WAS -
007900*                  NEW PARAGRAPHS 310-COPY-ONE-COND AND
008000*                  320-COPY-ONE-NOTCOND STAGE EACH CONDITION AS
008100*                  280 EDITS IT AND COPY THE STAGED (DEFAULTED)
008200*                  ENTRY INTO THE TABLE AT MERGE TIME.
008300*                  RETURN-CODE NOW COMES BACK 4 WHEN ANY ISSUE WAS
008400*                  WRITTEN, PER THE GATEKEEPING JOB THIS PROGRAM
008500*                  DOES.
008550*  09/19/19  KP    ERROR-FOUND-SW AND BAD-ID-SW PUT BACK OUT TO
008560*                  STANDALONE 77-LEVEL SWITCHES PER SHOP STANDARD,
008570*                  TICKET HD-0918.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-390.
009000 OBJECT-COMPUTER. IBM-390.
009100 SPECIAL-NAMES.
009200     C01 IS NEXT-PAGE.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT SYSOUT
009700     ASSIGN TO UT-S-SYSOUT
009800       ORGANIZATION IS SEQUENTIAL.
009900
010000     SELECT RULES-FILE
010100     ASSIGN TO UT-S-RULES
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT ISSUES-FILE
010600     ASSIGN TO UT-S-ISSUES
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS OFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900
012000****** A RULE HEADER IS FOLLOWED BY FD-RULE-COND-COUNT CONDITION
012100****** RECORDS AND THEN FD-RULE-NOTCOND-COUNT NOT-CONDITION
012200****** RECORDS - NO RECORD-TYPE BYTE, THE HEADER TELLS US HOW
012300****** MANY OF EACH FOLLOW IT
012400 FD  RULES-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 200 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-RULE-HDR-REC.
013000 COPY RULETAB.
013100
013200 FD  ISSUES-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 80 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FD-ISSUE-REC.
013800 01  FD-ISSUE-REC.
013900     05  FD-ISSUE-RULE-ID        PIC X(6).
014000     05  FD-ISSUE-TEXT           PIC X(60).
014100     05  FILLER                  PIC X(14).
014200
014300 WORKING-STORAGE SECTION.
014400
014500 COPY RULETBL.
014600
014700 01  FILE-STATUS-CODES.
014800     05  OFCODE                  PIC X(2).
014900         88 CODE-WRITE    VALUE SPACES.
015000     05  FILLER                  PIC X(4).
015100
015200 01  FLAGS-AND-SWITCHES.
015300     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
015400         88 NO-MORE-DATA VALUE "N".
015450     05 FILLER                   PIC X(07).

015500 77  ERROR-FOUND-SW              PIC X(01) VALUE "N".               KP0919
015600     88 RULE-ERROR-FOUND VALUE "Y".
015700     88 RULE-IS-CLEAN    VALUE "N".
015800 77  BAD-ID-SW                   PIC X(01) VALUE "N".               KP0919
015900     88 RULE-ID-IS-BAD   VALUE "Y".
016100
016200 01  COUNTERS-AND-ACCUMULATORS.
016300     05 RULES-READ               PIC 9(5) COMP.
016400     05 RULES-CLEAN               PIC 9(5) COMP.
016500     05 RULES-WITH-ISSUES         PIC 9(5) COMP.
016600     05 ISSUES-WRITTEN            PIC 9(5) COMP.
016700     05 WS-COND-SUB                PIC 9(2) COMP.
016800     05 WS-NOTCOND-SUB             PIC 9(1) COMP.
016900     05 FILLER                     PIC X(04).
017000
017100 01  WS-MISC-FIELDS.
017200     05  WS-RULE-ID-NUM-WORK     PIC 9(3).
017300     05  WS-RULE-ID-EDIT-TEXT REDEFINES WS-RULE-ID-NUM-WORK
017400                                PIC X(3).
017500     05  FILLER                 PIC X(4).
017600
017700*  WS-RULE-CONF-NORM HOLDS THE HEADER CONFIDENCE AFTER THE U3       KP0820
017800*  IMPORT MAPPING HAS BEEN APPLIED IN 200-VALIDATE-HEADER - THIS    KP0820
017900*  IS WHAT GETS MERGED INTO RT-RULE-CONF, NEVER THE RAW FD-RULE-CONF.
018000 01  WS-CONF-WORK-FIELDS.
018100     05  WS-RULE-CONF-NORM       PIC 9V9(4).
018200     05  WS-RULE-CONF-EDIT REDEFINES WS-RULE-CONF-NORM
018300                                PIC X(5).
018400     05  FILLER                 PIC X(4).
018500
018600*  WS-HDR-SAVE - 920-READ-COND OVERLAYS THE RULES-FILE BUFFER AS    KP0820
018700*  SOON AS THE FIRST CONDITION OR NOT-CONDITION RECORD IS READ, SO  KP0820
018800*  FD-RULE-HDR-REC IS NO LONGER TRUSTWORTHY ONCE 250-VALIDATE-      KP0820
018900*  CONDITIONS STARTS.  200-VALIDATE-HEADER COPIES THE HEADER HERE   KP0820
019000*  FIRST THING, AND EVERY PARAGRAPH FROM THERE ON - INCLUDING THE   KP0820
019100*  VARYING LOOPS BACK IN 100-MAINLINE - READS WS-HDR-SAVE INSTEAD   KP0820
019200*  OF THE FD.                                                       KP0820
019300 01  WS-HDR-SAVE.
019400     05  WS-SAVE-RULE-ID         PIC 9(3).
019500     05  WS-SAVE-RULE-NAME       PIC X(50).
019600     05  WS-SAVE-RULE-EVID       PIC X(60).
019700     05  WS-SAVE-RULE-REMEDY     PIC X(70).
019800     05  WS-SAVE-COND-COUNT      PIC 9(2).
019900     05  WS-SAVE-NOTCOND-COUNT   PIC 9(1).
020000     05  FILLER                  PIC X(8).
020100
020200 01  WS-ID-SEEN-WORK.
020300     05  WS-ID-SEEN-ENTRY        PIC X(1) OCCURS 100 TIMES
020400                                  VALUE "N".
020500     05  FILLER                  PIC X(4).
020600 01  WS-ID-SEEN-TABLE REDEFINES WS-ID-SEEN-WORK.
020700     05  WS-ID-SEEN-FLAG         PIC X(1) OCCURS 100 TIMES
020800                                  INDEXED BY ID-SEEN-IDX.
020900     05  FILLER                  PIC X(4).
021000
021100 01  WS-ISSUE-WORK-REC.
021200     05  WS-ISSUE-ID-TEXT         PIC X(6).
021300     05  WS-ISSUE-MSG             PIC X(60).
021400     05  FILLER                   PIC X(4).
021500
021600*  WS-COND-WORK-ENTRY IS WHERE 280-VALIDATE-ONE-COND LANDS THE      KP0820
021700*  CONDITION OR NOT-CONDITION RECORD JUST READ, WITH OPERATOR AND   KP0820
021800*  WEIGHT DEFAULTED IF NEEDED.  250/260 THEN STAGE IT BELOW AT      KP0820
021900*  ITS OWN SUBSCRIPT SO 300-MERGE-RULE-SETS CAN COPY THE WHOLE      KP0820
022000*  RULE - HEADER, CONDITIONS AND NOT-CONDITIONS TOGETHER - INTO     KP0820
022100*  RULE-TABLE IN ONE PASS.
022200 01  WS-COND-WORK-ENTRY.
022300     05  WS-CW-FACT               PIC X(24).
022400     05  WS-CW-OP                 PIC X(2).
022500     05  WS-CW-KIND               PIC X(1).
022600     05  WS-CW-NUM                PIC S9(7)V9(2).
022700     05  WS-CW-STR                PIC X(20).
022800     05  WS-CW-BOOL               PIC X(1).
022900     05  WS-CW-WEIGHT             PIC 9V9(2).
023000     05  FILLER                   PIC X(8).
023100
023200 01  WS-COND-STAGE-AREA.
023300     05  WS-COND-STAGE OCCURS 5 TIMES
023400                       INDEXED BY STAGE-COND-IDX.
023500         10  SC-FACT              PIC X(24).
023600         10  SC-OP                PIC X(2).
023700         10  SC-KIND              PIC X(1).
023800         10  SC-NUM               PIC S9(7)V9(2).
023900         10  SC-STR               PIC X(20).
024000         10  SC-BOOL              PIC X(1).
024100         10  SC-WEIGHT            PIC 9V9(2).
024200     05  FILLER                   PIC X(8).
024300
024400 01  WS-NOTCOND-STAGE-AREA.
024500     05  WS-NOTCOND-STAGE OCCURS 3 TIMES
024600                       INDEXED BY STAGE-NOTCOND-IDX.
024700         10  SNC-FACT             PIC X(24).
024800         10  SNC-OP               PIC X(2).
024900         10  SNC-KIND             PIC X(1).
025000         10  SNC-NUM              PIC S9(7)V9(2).
025100         10  SNC-STR              PIC X(20).
025200         10  SNC-BOOL             PIC X(1).
025300         10  SNC-WEIGHT           PIC 9V9(2).
025400     05  FILLER                   PIC X(8).
025500
025600 COPY ABENDREC.
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-DATA.
026200     PERFORM 900-CLEANUP THRU 900-EXIT.
026300     IF RULES-WITH-ISSUES > ZERO
026400         MOVE +4 TO RETURN-CODE
026500     ELSE
026600         MOVE +0 TO RETURN-CODE.
026700     GOBACK.
026800
026900 000-HOUSEKEEPING.
027000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027100     DISPLAY "******** BEGIN JOB RULECHK ********".
027200     INITIALIZE COUNTERS-AND-ACCUMULATORS, RULE-TABLE-CONTROL,
027300                RULE-TABLE, WS-ID-SEEN-WORK.
027400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027500     PERFORM 910-READ-HDR THRU 910-EXIT.
027600     IF NO-MORE-DATA
027700         MOVE "EMPTY RULES FILE" TO ABEND-REASON
027800         GO TO 1000-ABEND-RTN.
027900 000-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*     100-MAINLINE - ONE RULE HEADER PLUS ITS CONDITIONS PER PASS.
028400******************************************************************
028500 100-MAINLINE.
028600     MOVE "100-MAINLINE" TO PARA-NAME.
028700     MOVE "N" TO ERROR-FOUND-SW.
028800     MOVE "N" TO BAD-ID-SW.
028900     ADD 1 TO RULES-READ.
029000
029100     PERFORM 200-VALIDATE-HEADER THRU 200-EXIT.
029200     PERFORM 250-VALIDATE-CONDITIONS THRU 250-EXIT
029300         VARYING WS-COND-SUB FROM 1 BY 1
029400         UNTIL WS-COND-SUB > WS-SAVE-COND-COUNT.
029500     PERFORM 260-VALIDATE-NOTCONDITIONS THRU 260-EXIT
029600         VARYING WS-NOTCOND-SUB FROM 1 BY 1
029700         UNTIL WS-NOTCOND-SUB > WS-SAVE-NOTCOND-COUNT.
029800
029900     IF RULE-ERROR-FOUND
030000         ADD 1 TO RULES-WITH-ISSUES
030100     ELSE
030200         ADD 1 TO RULES-CLEAN.
030300
030400     IF NOT RULE-ID-IS-BAD
030500         PERFORM 300-MERGE-RULE-SETS THRU 300-EXIT.
030600
030700     PERFORM 910-READ-HDR THRU 910-EXIT.
030800 100-EXIT.
030900     EXIT.
031000
031100******************************************************************
031200*     200-VALIDATE-HEADER - U3 HEADER-LEVEL EDITS.
031300******************************************************************
031400 200-VALIDATE-HEADER.
031500     MOVE "200-VALIDATE-HEADER" TO PARA-NAME.
031600*    920-READ-COND OVERLAYS THIS SAME BUFFER AS SOON AS THE FIRST   KP0820
031700*    CONDITION RECORD IS READ - SNAPSHOT THE HEADER TO WS-HDR-SAVE  KP0820
031800*    NOW, WHILE IT IS STILL GOOD, FOR EVERYBODY DOWNSTREAM TO USE.  KP0820
031900     MOVE FD-RULE-ID            TO WS-SAVE-RULE-ID.
032000     MOVE FD-RULE-NAME          TO WS-SAVE-RULE-NAME.
032100     MOVE FD-RULE-EVID          TO WS-SAVE-RULE-EVID.
032200     MOVE FD-RULE-REMEDY        TO WS-SAVE-RULE-REMEDY.
032300     MOVE FD-RULE-COND-COUNT    TO WS-SAVE-COND-COUNT.
032400     MOVE FD-RULE-NOTCOND-COUNT TO WS-SAVE-NOTCOND-COUNT.
032500     MOVE FD-RULE-ID TO WS-RULE-ID-EDIT-TEXT.
032600
032700     IF FD-RULE-ID IS NOT NUMERIC OR FD-RULE-ID = ZERO
032800         MOVE "Y" TO ERROR-FOUND-SW
032900         MOVE "Y" TO BAD-ID-SW
033000         MOVE "??????" TO WS-ISSUE-ID-TEXT
033100         MOVE "MISSING OR NON-NUMERIC RULE ID" TO WS-ISSUE-MSG
033200         PERFORM 270-WRITE-ISSUE THRU 270-EXIT
033300         GO TO 200-EXIT.
033400
033500     MOVE WS-RULE-ID-EDIT-TEXT TO WS-ISSUE-ID-TEXT.
033600     SET ID-SEEN-IDX TO FD-RULE-ID.
033700     IF WS-ID-SEEN-FLAG (ID-SEEN-IDX) = "Y"
033800         MOVE "Y" TO ERROR-FOUND-SW
033900         MOVE "DUPLICATE RULE ID - LAST ONE READ KEPT" TO
034000              WS-ISSUE-MSG
034100         PERFORM 270-WRITE-ISSUE THRU 270-EXIT.
034200     MOVE "Y" TO WS-ID-SEEN-FLAG (ID-SEEN-IDX).
034300
034400     IF FD-RULE-NAME = SPACES
034500         MOVE "Y" TO ERROR-FOUND-SW
034600         MOVE "MISSING RULE NAME" TO WS-ISSUE-MSG
034700         PERFORM 270-WRITE-ISSUE THRU 270-EXIT.
034800
034900*    U3 RULE-IMPORT MAPPING - FD-RULE-CONF MAY COME IN AS A RAW
035000*    1-100 PERCENTAGE, NOT JUST A 0-1 FRACTION, SO A VALUE OVER
035100*    1.0000 IS NORMALIZED HERE, NOT REJECTED.  ONLY A NON-NUMERIC
035200*    VALUE IS AN ISSUE - IT DEFAULTS TO 0.5000.
035300     IF FD-RULE-CONF IS NOT NUMERIC
035400         MOVE "Y" TO ERROR-FOUND-SW
035500         MOVE "CONFIDENCE NOT NUMERIC - DEFAULTED TO 0.5000"
035600              TO WS-ISSUE-MSG
035700         PERFORM 270-WRITE-ISSUE THRU 270-EXIT
035800         MOVE .5 TO WS-RULE-CONF-NORM
035900     ELSE
036000         IF FD-RULE-CONF > 100
036100             MOVE 1.0 TO WS-RULE-CONF-NORM
036200         ELSE
036300             IF FD-RULE-CONF > 1
036400                 COMPUTE WS-RULE-CONF-NORM ROUNDED =
036500                         FD-RULE-CONF / 100
036600             ELSE
036700                 MOVE FD-RULE-CONF TO WS-RULE-CONF-NORM
036800             END-IF
036900         END-IF
037000     END-IF.
037100
037200     IF FD-RULE-COND-COUNT IS NOT NUMERIC OR
037300        FD-RULE-COND-COUNT > 5
037400         MOVE "Y" TO ERROR-FOUND-SW
037500         MOVE "CONDITION COUNT MUST BE 0 THRU 5" TO WS-ISSUE-MSG
037600         PERFORM 270-WRITE-ISSUE THRU 270-EXIT.
037700
037800     IF FD-RULE-NOTCOND-COUNT IS NOT NUMERIC OR
037900        FD-RULE-NOTCOND-COUNT > 3
038000         MOVE "Y" TO ERROR-FOUND-SW
038100         MOVE "NOT-CONDITION COUNT MUST BE 0 THRU 3" TO
038200              WS-ISSUE-MSG
038300         PERFORM 270-WRITE-ISSUE THRU 270-EXIT.
038400 200-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800*     250-VALIDATE-CONDITIONS - ONE PASS PER POSITIVE CONDITION.
038900******************************************************************
039000 250-VALIDATE-CONDITIONS.
039100     MOVE "250-VALIDATE-CONDITIONS" TO PARA-NAME.
039200     PERFORM 920-READ-COND THRU 920-EXIT.
039300     PERFORM 280-VALIDATE-ONE-COND THRU 280-EXIT.
039400*    STAGE THE EDITED CONDITION SO 300-MERGE-RULE-SETS CAN COPY     KP0820
039500*    IT INTO RULE-TABLE ONCE THE WHOLE RULE HAS BEEN READ.          KP0820
039600     SET STAGE-COND-IDX TO WS-COND-SUB.
039700     MOVE WS-CW-FACT   TO SC-FACT (STAGE-COND-IDX).
039800     MOVE WS-CW-OP     TO SC-OP (STAGE-COND-IDX).
039900     MOVE WS-CW-KIND   TO SC-KIND (STAGE-COND-IDX).
040000     MOVE WS-CW-NUM    TO SC-NUM (STAGE-COND-IDX).
040100     MOVE WS-CW-STR    TO SC-STR (STAGE-COND-IDX).
040200     MOVE WS-CW-BOOL   TO SC-BOOL (STAGE-COND-IDX).
040300     MOVE WS-CW-WEIGHT TO SC-WEIGHT (STAGE-COND-IDX).
040400 250-EXIT.
040500     EXIT.
040600
040700 260-VALIDATE-NOTCONDITIONS.
040800     MOVE "260-VALIDATE-NOTCONDITIONS" TO PARA-NAME.
040900     PERFORM 920-READ-COND THRU 920-EXIT.
041000     PERFORM 280-VALIDATE-ONE-COND THRU 280-EXIT.
041100     SET STAGE-NOTCOND-IDX TO WS-NOTCOND-SUB.
041200     MOVE WS-CW-FACT   TO SNC-FACT (STAGE-NOTCOND-IDX).
041300     MOVE WS-CW-OP     TO SNC-OP (STAGE-NOTCOND-IDX).
041400     MOVE WS-CW-KIND   TO SNC-KIND (STAGE-NOTCOND-IDX).
041500     MOVE WS-CW-NUM    TO SNC-NUM (STAGE-NOTCOND-IDX).
041600     MOVE WS-CW-STR    TO SNC-STR (STAGE-NOTCOND-IDX).
041700     MOVE WS-CW-BOOL   TO SNC-BOOL (STAGE-NOTCOND-IDX).
041800     MOVE WS-CW-WEIGHT TO SNC-WEIGHT (STAGE-NOTCOND-IDX).
041900 260-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300*     280-VALIDATE-ONE-COND - SHARED EDITS FOR A CONDITION OR A
042400*     NOT-CONDITION RECORD, WHICHEVER JUST CAME IN.
042500******************************************************************
042600 280-VALIDATE-ONE-COND.                                             DF0502
042700     MOVE "280-VALIDATE-ONE-COND" TO PARA-NAME.
042800     MOVE FD-COND-FACT   TO WS-CW-FACT.
042900     MOVE FD-COND-OP     TO WS-CW-OP.
043000     MOVE FD-COND-KIND   TO WS-CW-KIND.
043100     MOVE FD-COND-NUM    TO WS-CW-NUM.
043200     MOVE FD-COND-STR    TO WS-CW-STR.
043300     MOVE FD-COND-BOOL   TO WS-CW-BOOL.
043400     MOVE FD-COND-WEIGHT TO WS-CW-WEIGHT.
043500
043600     IF FD-COND-FACT = SPACES
043700         MOVE "Y" TO ERROR-FOUND-SW
043800         MOVE "CONDITION MISSING FACT NAME" TO WS-ISSUE-MSG
043900         PERFORM 270-WRITE-ISSUE THRU 270-EXIT.
044000
044100*    A BLANK OPERATOR DEFAULTS TO EQ PER THE U3 RULE BEFORE THE     KP0820
044200*    KIND CHECK BELOW EVER SEES IT.                                 KP0820
044300     IF FD-COND-OP = SPACES
044400         MOVE "Y" TO ERROR-FOUND-SW
044500         MOVE "CONDITION MISSING OPERATOR - DEFAULTED TO EQ" TO
044600              WS-ISSUE-MSG
044700         PERFORM 270-WRITE-ISSUE THRU 270-EXIT
044800         MOVE "EQ" TO WS-CW-OP.
044900
045000     EVALUATE TRUE
045100         WHEN FD-COND-KIND = "N"
045200             IF WS-CW-OP NOT = "EQ" AND WS-CW-OP NOT = "NE"
045300                AND WS-CW-OP NOT = "GT" AND
045400                WS-CW-OP NOT = "LT" AND
045500                WS-CW-OP NOT = "GE" AND
045600                WS-CW-OP NOT = "LE"
045700                 MOVE "Y" TO ERROR-FOUND-SW
045800                 MOVE "OPERATOR NOT VALID FOR A NUMERIC COND"
045900                      TO WS-ISSUE-MSG
046000                 PERFORM 270-WRITE-ISSUE THRU 270-EXIT
046100             END-IF
046200         WHEN FD-COND-KIND = "S"
046300             IF WS-CW-OP NOT = "EQ" AND WS-CW-OP NOT = "NE"
046400                AND WS-CW-OP NOT = "CT"
046500                 MOVE "Y" TO ERROR-FOUND-SW
046600                 MOVE "OPERATOR NOT VALID FOR A STRING COND"
046700                      TO WS-ISSUE-MSG
046800                 PERFORM 270-WRITE-ISSUE THRU 270-EXIT
046900             END-IF
047000         WHEN FD-COND-KIND = "B"
047100             IF WS-CW-OP NOT = "TR" AND WS-CW-OP NOT = "FA"
047200                 MOVE "Y" TO ERROR-FOUND-SW
047300                 MOVE "OPERATOR NOT VALID FOR A BOOLEAN COND"
047400                      TO WS-ISSUE-MSG
047500                 PERFORM 270-WRITE-ISSUE THRU 270-EXIT
047600             END-IF
047700         WHEN OTHER
047800             MOVE "Y" TO ERROR-FOUND-SW
047900             MOVE "CONDITION KIND MUST BE N, S OR B" TO
048000                  WS-ISSUE-MSG
048100             PERFORM 270-WRITE-ISSUE THRU 270-EXIT
048200     END-EVALUATE.
048300
048400     IF FD-COND-WEIGHT IS NOT NUMERIC
048500         MOVE "Y" TO ERROR-FOUND-SW
048600         MOVE "CONDITION WEIGHT NOT NUMERIC - DEFAULTED TO 1.00"
048700              TO WS-ISSUE-MSG
048800         PERFORM 270-WRITE-ISSUE THRU 270-EXIT
048900         MOVE 1.00 TO WS-CW-WEIGHT.
049000 280-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400*     270-WRITE-ISSUE - ONE ISSUE-FILE RECORD PER PROBLEM FOUND.
049500******************************************************************
049600 270-WRITE-ISSUE.
049700     MOVE WS-ISSUE-ID-TEXT TO FD-ISSUE-RULE-ID.
049800     MOVE WS-ISSUE-MSG TO FD-ISSUE-TEXT.
049900     WRITE FD-ISSUE-REC.
050000     ADD 1 TO ISSUES-WRITTEN.
050100 270-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500*     300-MERGE-RULE-SETS - DIRECT-INDEX THE VALIDATED RULE INTO
050600*     RULE-TABLE BY ITS OWN ID.  IF RULES-FILE CARRIES AN OLD
050700*     COPY OF A RULE FOLLOWED LATER BY A NEW COPY OF THE SAME ID,
050800*     THE LATER READ WINS - THAT IS THE WHOLE "MERGE" - AND THE
050900*     RESULTING TABLE IS ALWAYS IN ASCENDING ID ORDER BECAUSE
051000*     TABLE POSITION IS THE RULE ID.
051100******************************************************************
051200 300-MERGE-RULE-SETS.                                               TV0611
051300     MOVE "300-MERGE-RULE-SETS" TO PARA-NAME.
051400     SET RULE-IDX TO WS-SAVE-RULE-ID.
051500     MOVE WS-SAVE-RULE-ID       TO RT-RULE-ID (RULE-IDX).
051600     MOVE WS-SAVE-RULE-NAME     TO RT-RULE-NAME (RULE-IDX).
051700     MOVE WS-RULE-CONF-NORM     TO RT-RULE-CONF (RULE-IDX).
051800     MOVE WS-SAVE-RULE-EVID     TO RT-RULE-EVID (RULE-IDX).
051900     MOVE WS-SAVE-RULE-REMEDY   TO RT-RULE-REMEDY (RULE-IDX).
052000     MOVE WS-SAVE-COND-COUNT    TO RT-COND-COUNT (RULE-IDX).
052100     MOVE WS-SAVE-NOTCOND-COUNT TO RT-NOTCOND-COUNT (RULE-IDX).
052200*    COPY THE STAGED, ALREADY-DEFAULTED CONDITIONS AND              KP0820
052300*    NOT-CONDITIONS IN BEHIND THE HEADER - SEE 310/320 BELOW.       KP0820
052400     PERFORM 310-COPY-ONE-COND THRU 310-EXIT
052500         VARYING STAGE-COND-IDX FROM 1 BY 1
052600         UNTIL STAGE-COND-IDX > WS-SAVE-COND-COUNT.
052700     PERFORM 320-COPY-ONE-NOTCOND THRU 320-EXIT
052800         VARYING STAGE-NOTCOND-IDX FROM 1 BY 1
052900         UNTIL STAGE-NOTCOND-IDX > WS-SAVE-NOTCOND-COUNT.
053000 300-EXIT.
053100     EXIT.
053200
053300******************************************************************
053400*     310-COPY-ONE-COND - COPY ONE STAGED, ALREADY-EDITED          *
053500*     CONDITION INTO RULE-TABLE AT THE CURRENT RULE-IDX.           *
053600******************************************************************
053700 310-COPY-ONE-COND.
053800     SET COND-IDX TO STAGE-COND-IDX.
053900     MOVE SC-FACT (STAGE-COND-IDX)
054000                          TO RT-COND-FACT (RULE-IDX COND-IDX).
054100     MOVE SC-OP (STAGE-COND-IDX)
054200                          TO RT-COND-OP (RULE-IDX COND-IDX).
054300     MOVE SC-KIND (STAGE-COND-IDX)
054400                          TO RT-COND-KIND (RULE-IDX COND-IDX).
054500     MOVE SC-NUM (STAGE-COND-IDX)
054600                          TO RT-COND-NUM (RULE-IDX COND-IDX).
054700     MOVE SC-STR (STAGE-COND-IDX)
054800                          TO RT-COND-STR (RULE-IDX COND-IDX).
054900     MOVE SC-BOOL (STAGE-COND-IDX)
055000                          TO RT-COND-BOOL (RULE-IDX COND-IDX).
055100     MOVE SC-WEIGHT (STAGE-COND-IDX)
055200                          TO RT-COND-WEIGHT (RULE-IDX COND-IDX).
055300 310-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700*     320-COPY-ONE-NOTCOND - SAME IDEA AS 310 ABOVE, FOR THE       *
055800*     NOT-CONDITION SIDE OF THE TABLE.                             *
055900******************************************************************
056000 320-COPY-ONE-NOTCOND.
056100     SET NOTCOND-IDX TO STAGE-NOTCOND-IDX.
056200     MOVE SNC-FACT (STAGE-NOTCOND-IDX)
056300                       TO RT-NOTCOND-FACT (RULE-IDX NOTCOND-IDX).
056400     MOVE SNC-OP (STAGE-NOTCOND-IDX)
056500                       TO RT-NOTCOND-OP (RULE-IDX NOTCOND-IDX).
056600     MOVE SNC-KIND (STAGE-NOTCOND-IDX)
056700                       TO RT-NOTCOND-KIND (RULE-IDX NOTCOND-IDX).
056800     MOVE SNC-NUM (STAGE-NOTCOND-IDX)
056900                       TO RT-NOTCOND-NUM (RULE-IDX NOTCOND-IDX).
057000     MOVE SNC-STR (STAGE-NOTCOND-IDX)
057100                       TO RT-NOTCOND-STR (RULE-IDX NOTCOND-IDX).
057200     MOVE SNC-BOOL (STAGE-NOTCOND-IDX)
057300                       TO RT-NOTCOND-BOOL (RULE-IDX NOTCOND-IDX).
057400     MOVE SNC-WEIGHT (STAGE-NOTCOND-IDX)
057500                       TO RT-NOTCOND-WEIGHT (RULE-IDX NOTCOND-IDX).
057600 320-EXIT.
057700     EXIT.
057800
057900 800-OPEN-FILES.
058000     MOVE "800-OPEN-FILES" TO PARA-NAME.
058100     OPEN INPUT RULES-FILE.
058200     OPEN OUTPUT ISSUES-FILE, SYSOUT.
058300 800-EXIT.
058400     EXIT.
058500
058600 850-CLOSE-FILES.
058700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058800     CLOSE RULES-FILE, ISSUES-FILE, SYSOUT.
058900 850-EXIT.
059000     EXIT.
059100
059200*  THE RULES-FILE FD RECORD IS FD-RULE-HDR-REC ITSELF - A PLAIN
059300*  READ FILLS IT, AND FD-RULE-COND-REC (A REDEFINES OF THE SAME
059400*  AREA) IS AUTOMATICALLY GOOD THE MOMENT THE READ COMPLETES.
059500 910-READ-HDR.
059600     READ RULES-FILE
059700         AT END MOVE "N" TO MORE-DATA-SW
059800         GO TO 910-EXIT
059900     END-READ.
060000 910-EXIT.
060100     EXIT.
060200
060300 920-READ-COND.
060400     READ RULES-FILE
060500         AT END
060600             MOVE "ABEND - CONDITION RECORD MISSING" TO
060700                  ABEND-REASON
060800             GO TO 1000-ABEND-RTN
060900     END-READ.
061000 920-EXIT.
061100     EXIT.
061200
061300 900-CLEANUP.
061400     MOVE "900-CLEANUP" TO PARA-NAME.
061500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061600     DISPLAY "** RULES READ **".
061700     DISPLAY RULES-READ.
061800     DISPLAY "** RULES CLEAN **".
061900     DISPLAY RULES-CLEAN.
062000     DISPLAY "** RULES WITH ISSUES **".
062100     DISPLAY RULES-WITH-ISSUES.
062200     DISPLAY "** ISSUE RECORDS WRITTEN **".
062300     DISPLAY ISSUES-WRITTEN.
062400     DISPLAY "******** NORMAL END OF JOB RULECHK ********".
062500 900-EXIT.
062600     EXIT.
062700
062800 1000-ABEND-RTN.
062900     WRITE SYSOUT-REC FROM ABEND-REC.
063000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063100     DISPLAY "*** ABNORMAL END OF JOB - RULECHK ***" UPON
063200         CONSOLE.
063300     DIVIDE ZERO-VAL INTO ONE-VAL.
