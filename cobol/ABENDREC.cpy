000100******************************************************************
000200* ABENDREC  -  SHOP-STANDARD ABEND TRAP RECORD                   *
000300*              COPY'D INTO EVERY BATCH PROGRAM'S WORKING-STORAGE *
000400*              SO A FATAL CONDITION CAN BE SYSOUT-DOCUMENTED AND *
000500*              THEN FORCED TO A 0C7/0CB FOR THE OPERATOR LOG     *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME               PIC X(30).
000900     05  ABEND-REASON            PIC X(60).
001000     05  EXPECTED-VAL             PIC X(10).
001100     05  ACTUAL-VAL               PIC X(10).
001200     05  FILLER                  PIC X(20).
001300
001400 01  FORCE-ABEND-VALUES.
001500     05  ZERO-VAL                 PIC S9(4) COMP VALUE ZERO.
001600     05  ONE-VAL                  PIC S9(4) COMP VALUE +1.
