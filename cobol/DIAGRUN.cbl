000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIAGRUN.
000300 AUTHOR. J. SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/06/89.
000600 DATE-COMPILED. 02/06/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DIAGNOSIS BATCH DRIVER FOR THE FAULT
001300*          DIAGNOSIS RULE ENGINE (U1/U2/U7).  IT LOADS THE 100-
001400*          RULE KNOWLEDGE BASE FROM RULES-FILE INTO THE IN-MEMORY
001500*          RULE-TABLE, THEN READS FACTS-FILE (SORTED ASCENDING BY
001600*          CASE-ID) AND ACCUMULATES EACH CASE'S FACTS ON A
001700*          CONTROL BREAK.
001800*
001900*          AT EVERY CASE BREAK IT CALLS RULEVAL ONCE PER RULE
002000*          (EXCEPT THE FALLBACK RULE, ID 100) TO SCORE THE RULE
002100*          AGAINST THE CASE, APPLIES THE SCORE-THRESHOLD/TOP-3/
002200*          FALLBACK RANKING LOGIC, CALLS SEVCLAS TO CLASSIFY THE
002300*          SEVERITY OF EACH RANKED CANDIDATE, WRITES ONE DIAG-FILE
002400*          RECORD PER CANDIDATE AND ONE REPORT GROUP PER CASE.
002500*
002600*          A GRAND SUMMARY PRINTS AT END OF JOB.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   FACTS-FILE
003100
003200         INPUT FILE              -   RULES-FILE
003300
003400         OUTPUT FILE PRODUCED    -   DIAG-FILE
003500
003600         OUTPUT FILE PRODUCED    -   REPORT-FILE
003700
003800         DUMP FILE               -   SYSOUT
003900
004000******************************************************************
004100*CHANGE LOG.
004200*
004300*  02/06/89  JS    ORIGINAL CODING - TICKET HD-0400.
004400*  03/14/89  JS    RULE SCORING CALLED OUT TO THE RULEVAL
004500*                  SUBPROGRAM ONCE U1 WAS CODED SEPARATELY,
004600*                  TICKET HD-0413.
004700*  03/21/89  JS    SEVERITY LOOKUP CALLED OUT TO SEVCLAS,
004800*                  TICKET HD-0416.
004900*  06/05/89  DF    THRESHOLD/TOP-3/FALLBACK RANKING LOGIC ADDED
005000*                  PER THE U2 SPEC, TICKET HD-0425.
005100*  11/20/90  RO    REPORT LAYOUT WIDENED TO CARRY MATCH-RATIO AS
005200*                  ITS OWN COLUMN SEPARATE FROM SCORE, HD-0482.
005300*  04/12/94  TV    ROUNDING ALIGNED WITH RULEVAL'S FIXED 4-
005400*                  DECIMAL HALF-UP CONVENTION, TICKET HD-0615.
005500*  01/07/99  ML    Y2K REVIEW - WS-CURRENT-DATE-FIELDS IS A
005600*                  2-DIGIT YEAR USED ONLY FOR THE PAGE HEADING,
005700*                  NO DATE ARITHMETIC IS DONE, NO CHANGES
005800*                  REQUIRED, SIGNED OFF ML.
005900*  08/21/02  RO    DEFENSIVE CHECK ADDED FOR A NON-NUMERIC
006000*                  CASE-ID AFTER A SCRAMBLED FACTS-FILE CAUSED A
006100*                  0C7 IN PRODUCTION, TICKET HD-0763.
006200*  05/30/04  RO    GRAND SUMMARY NOW COUNTS FALLBACK CASES
006300*                  SEPARATELY PER A SUPPORT DESK REQUEST,
006400*                  TICKET HD-0805.
006450*  09/19/19  KP    ADDED THE RUN-DATE AND BEST-SCORE EDIT
006460*                  REDEFINES BELOW FOR CONSOLE-DISPLAY/DEBUG
006470*                  USE DURING THE RULE-3 WIFI AUDIT, HD-0919.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS NEXT-PAGE.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT FACTS-FILE
008000     ASSIGN TO UT-S-FACTS
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT RULES-FILE
008500     ASSIGN TO UT-S-RULES
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT DIAG-FILE
009000     ASSIGN TO UT-S-DIAG
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT REPORT-FILE
009500     ASSIGN TO UT-S-RPT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900****** THIS IS THE ONLY FD THAT USES THE RULES-FILE RECORD
011000****** IMAGES, SO THE COPYBOOK GOES STRAIGHT INTO THE FILE
011100****** SECTION - THE IN-MEMORY RULE-TABLE BUILT FROM THESE
011200****** RECORDS IS A SEPARATE WORKING-STORAGE COPYBOOK (RULETBL)
011300 FD  RULES-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 200 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-RULE-HDR-REC.
011900 COPY RULETAB.
012000
012100****** FACTS-FILE AND DIAG-FILE BOTH NEED RECORD IMAGES OUT OF
012200****** THE SAME FACTREC COPYBOOK, SO EACH FD HERE IS A PLAIN
012300****** BUFFER - THE REAL FIELD-LEVEL LAYOUT IS THE COPY FACTREC
012400****** RECORD IN WORKING STORAGE, MOVED IN AND OUT WITH READ
012500****** INTO / WRITE FROM
012600 FD  FACTS-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 77 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS FACT-REC-DATA.
013200 01  FACT-REC-DATA               PIC X(77).
013300
013400 FD  DIAG-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 164 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS DIAG-REC-DATA.
014000 01  DIAG-REC-DATA               PIC X(164).
014100
014200 FD  REPORT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RPT-REC.
014800 01  RPT-REC  PIC X(132).
014900
015000 WORKING-STORAGE SECTION.
015100
015200 COPY FACTREC.
015300
015400 COPY RULETBL.
015500
015600 COPY FACTTAB.
015700
015800 01  FILE-STATUS-CODES.
015900     05  OFCODE                  PIC X(2).
016000         88 CODE-WRITE    VALUE SPACES.
016100     05  FILLER                  PIC X(4).
016200
016300 01  FLAGS-AND-SWITCHES.
016400     05 MORE-FACTS-SW            PIC X(01) VALUE "Y".
016500         88 NO-MORE-FACTS VALUE "N".
016600         88 MORE-FACTS    VALUE "Y".
016700     05 MORE-RULES-SW            PIC X(01) VALUE "Y".
016800         88 NO-MORE-RULES VALUE "N".
016900         88 MORE-RULES    VALUE "Y".
017000     05 WS-FELL-BACK-SW          PIC X(01) VALUE "N".
017100         88 THIS-CASE-FELL-BACK  VALUE "Y".
017200     05 FILLER                   PIC X(05).
017300
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05 CASES-PROCESSED          PIC 9(5) COMP.
017600     05 DIAGNOSES-EMITTED        PIC 9(5) COMP.
017700     05 CASES-FALLBACK           PIC 9(5) COMP.
017800     05 FACTS-READ               PIC 9(5) COMP.
017900     05 RULES-READ               PIC 9(5) COMP.
018000     05 WS-LINES                 PIC 9(2) COMP VALUE 99.
018100     05 WS-PAGES                 PIC 9(3) COMP VALUE 1.
018200     05 FILLER                   PIC X(06).
018300
018400 01  WS-CURRENT-DATE-FIELDS.
018500     05  WS-CURR-YY              PIC 9(2).
018600     05  WS-CURR-MM              PIC 9(2).
018700     05  WS-CURR-DD              PIC 9(2).
018800     05  FILLER                  PIC X(04).
018850 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS           KP0919
018860                                 PIC 9(6).                          KP0919
018900
019000 01  WS-MISC-FIELDS.
019100     05  WS-TOP-DIAG-NAME        PIC X(50).
019200     05  WS-CURRENT-CASE-ID      PIC 9(6).
019300     05  WS-CASE-ID-TEXT REDEFINES WS-CURRENT-CASE-ID
019400                                 PIC X(6).
019500     05  FILLER                  PIC X(10).
019600
019700******************************************************************
019800* CANDIDATE CONTROL COUNTERS AND RANKING WORK FIELDS - U2        *
019900******************************************************************
020000 01  WS-CANDIDATE-CONTROL.
020100     05 WS-CANDIDATE-COUNT       PIC 9(2) COMP.
020200     05 WS-RESULT-COUNT          PIC 9(2) COMP.
020300     05 WS-ABOVE-THRESHOLD-COUNT PIC 9(2) COMP.
020400     05 WS-KEEP-COUNT            PIC 9(2) COMP.
020500     05 WS-PICK-SUB              PIC 9(2) COMP.
020600     05 WS-BEST-SUB              PIC 9(2) COMP.
020700     05 WS-BEST-SCORE            PIC 9V9(4).
020750     05 WS-BEST-SCORE-EDIT REDEFINES WS-BEST-SCORE                  KP0919
020760                                 PIC X(6).                          KP0919
020800     05 WS-RANK-NUM              PIC 9(2) COMP.
020900     05 FILLER                   PIC X(06).
021000
021100******************************************************************
021200* ONE ENTRY PER RULE WITH SCORE > 0 FOR THE CASE NOW UNDER TEST  *
021300******************************************************************
021400 01  WS-CANDIDATE-TABLE.
021500     05  WS-CAND-ENTRY OCCURS 99 TIMES INDEXED BY CAND-IDX.
021600         10  WS-CAND-RULE-IDX    PIC 9(3) COMP.
021700         10  WS-CAND-SCORE       PIC 9V9(4).
021800         10  WS-CAND-RATIO       PIC 9V9(4).
021900         10  WS-CAND-CONF        PIC 9V9(4).
022000         10  WS-CAND-USED        PIC X(1).
022100         10  FILLER              PIC X(5).
022200
022300******************************************************************
022400* RANKED RESULTS FOR THE CASE, BEST FIRST - RES-IDX 1 IS RANK 1  *
022500******************************************************************
022600 01  WS-RESULT-TABLE.
022700     05  WS-RES-ENTRY OCCURS 99 TIMES INDEXED BY RES-IDX.
022800         10  RES-RULE-IDX        PIC 9(3) COMP.
022900         10  RES-SCORE           PIC 9V9(4).
023000         10  RES-RATIO           PIC 9V9(4).
023100         10  RES-CONF            PIC 9V9(4).
023200         10  FILLER              PIC X(5).
023300
023400******************************************************************
023500* RESULT AREA PASSED TO RULEVAL - LAYOUT MUST MATCH ITS LK-      *
023600* RESULT GROUP FIELD FOR FIELD                                  *
023700******************************************************************
023800 01  WS-RULE-RESULT.
023900     05  WS-RULE-CONF            PIC 9V9(4).
024000     05  WS-RULE-RATIO           PIC 9V9(4).
024100     05  WS-RULE-SCORE           PIC 9V9(4).
024200     05  WS-RULE-RETURN-CD       PIC S9(4) COMP.
024300     05  FILLER                  PIC X(8).
024400
024500******************************************************************
024600* PAGE HEADING - TITLE, RUN DATE, PAGE NUMBER                    *
024700******************************************************************
024800 01  WS-HDR-REC.
024900     05  FILLER                  PIC X(1) VALUE " ".
025000     05  FILLER                  PIC X(20) VALUE SPACES.
025100     05  FILLER                  PIC X(22)
025200         VALUE "FAULT DIAGNOSIS REPORT".
025300     05  FILLER                  PIC X(20) VALUE SPACES.
025400     05  HDR-DATE.
025500         10  HDR-YY              PIC 9(2).
025600         10  FILLER              PIC X(1) VALUE "-".
025700         10  HDR-MM              PIC 9(2).
025800         10  FILLER              PIC X(1) VALUE "-".
025900         10  HDR-DD              PIC 9(2).
026000     05  FILLER                  PIC X(12) VALUE SPACES.
026100     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
026200     05  PAGE-NBR-O              PIC ZZ9.
026300     05  FILLER                  PIC X(34) VALUE SPACES.
026400
026500 01  WS-COLM-HDR-REC.
026600     05  FILLER            PIC X(5)  VALUE SPACES.
026700     05  FILLER            PIC X(2)  VALUE "RK".
026800     05  FILLER            PIC X(3)  VALUE SPACES.
026900     05  FILLER            PIC X(3)  VALUE "RID".
027000     05  FILLER            PIC X(3)  VALUE SPACES.
027100     05  FILLER            PIC X(50) VALUE "DIAGNOSIS NAME".
027200     05  FILLER            PIC X(2)  VALUE SPACES.
027300     05  FILLER            PIC X(6)  VALUE "CONF".
027400     05  FILLER            PIC X(2)  VALUE SPACES.
027500     05  FILLER            PIC X(6)  VALUE "RATIO".
027600     05  FILLER            PIC X(2)  VALUE SPACES.
027700     05  FILLER            PIC X(6)  VALUE "SCORE".
027800     05  FILLER            PIC X(2)  VALUE SPACES.
027900     05  FILLER            PIC X(8)  VALUE "SEVERITY".
028000     05  FILLER            PIC X(32) VALUE SPACES.
028100
028200 01  WS-DIAG-DETAIL-REC.
028300     05  FILLER                  PIC X(5) VALUE SPACES.
028400     05  RANK-O                  PIC Z9.
028500     05  FILLER                  PIC X(3) VALUE SPACES.
028600     05  RULE-ID-O               PIC ZZ9.
028700     05  FILLER                  PIC X(3) VALUE SPACES.
028800     05  DIAG-NAME-O             PIC X(50).
028900     05  FILLER                  PIC X(2) VALUE SPACES.
029000     05  CONF-O                  PIC 9.9(4).
029100     05  FILLER                  PIC X(2) VALUE SPACES.
029200     05  RATIO-O                 PIC 9.9(4).
029300     05  FILLER                  PIC X(2) VALUE SPACES.
029400     05  SCORE-O                 PIC 9.9(4).
029500     05  FILLER                  PIC X(2) VALUE SPACES.
029600     05  SEVERITY-O              PIC X(8).
029700     05  FILLER                  PIC X(32) VALUE SPACES.
029800
029900 01  WS-CASE-HDR-REC.
030000     05  FILLER                  PIC X(1) VALUE SPACES.
030100     05  FILLER                  PIC X(5) VALUE "CASE ".
030200     05  CASE-HDR-ID-O           PIC 9(6).
030300     05  FILLER                  PIC X(120) VALUE SPACES.
030400
030500 01  WS-CASE-FOOTER-REC.
030600     05  FILLER                  PIC X(3) VALUE SPACES.
030700     05  FILLER                  PIC X(18) VALUE
030800         "DIAGNOSES LISTED:".
030900     05  CASE-FOOTER-COUNT-O     PIC ZZ9.
031000     05  FILLER                  PIC X(3) VALUE SPACES.
031100     05  FILLER                  PIC X(14) VALUE
031200         "TOP DIAGNOSIS:".
031300     05  CASE-FOOTER-TOPNAME-O   PIC X(50).
031400     05  FILLER                  PIC X(41) VALUE SPACES.
031500
031600 01  WS-SUMMARY-REC.
031700     05  FILLER                  PIC X(5) VALUE SPACES.
031800     05  WS-SUMMARY-LABEL        PIC X(40).
031900     05  WS-SUMMARY-COUNT-O      PIC ZZZ,ZZ9.
032000     05  FILLER                  PIC X(80) VALUE SPACES.
032100
032200 01  WS-BLANK-LINE.
032300     05  FILLER     PIC X(130) VALUE SPACES.
032400
032500 COPY ABENDREC.
032600
032700 PROCEDURE DIVISION.
032800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032900     PERFORM 100-MAINLINE THRU 100-EXIT
033000             UNTIL NO-MORE-FACTS.
033100     PERFORM 999-CLEANUP THRU 999-EXIT.
033200     MOVE +0 TO RETURN-CODE.
033300     GOBACK.
033400
033500 000-HOUSEKEEPING.
033600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033700     DISPLAY "******** BEGIN JOB DIAGRUN ********".
033800     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE.
033900     MOVE WS-CURR-YY TO HDR-YY.
034000     MOVE WS-CURR-MM TO HDR-MM.
034100     MOVE WS-CURR-DD TO HDR-DD.
034200
034300     INITIALIZE COUNTERS-AND-ACCUMULATORS, RULE-TABLE-CONTROL,
034400                RULE-TABLE.
034500     MOVE 99 TO WS-LINES.
034600     MOVE +1 TO WS-PAGES.
034700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034800
034900     PERFORM 050-LOAD-RULE-TABLE THRU 050-EXIT.
035000     IF RULE-TABLE-COUNT = ZERO
035100         MOVE "EMPTY RULES KNOWLEDGE BASE" TO ABEND-REASON
035200         GO TO 1000-ABEND-RTN.
035300
035400     PERFORM 900-READ-FACTS THRU 900-EXIT.
035500     IF NO-MORE-FACTS
035600         MOVE "EMPTY FACTS INPUT FILE" TO ABEND-REASON
035700         GO TO 1000-ABEND-RTN.
035800 000-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*     050-LOAD-RULE-TABLE - READ THE RULE HEADER/CONDITION/      *
036300*     NOT-CONDITION RECORDS OFF RULES-FILE INTO RULE-TABLE.      *
036400*     TABLE POSITION = RULE ID, SAME CONVENTION RULECHK USES.    *
036500******************************************************************
036600 050-LOAD-RULE-TABLE.
036700     MOVE "050-LOAD-RULE-TABLE" TO PARA-NAME.
036800     PERFORM 060-READ-RULE-HDR THRU 060-EXIT.
036900     PERFORM 070-LOAD-ONE-RULE THRU 070-EXIT
037000         UNTIL NO-MORE-RULES.
037100 050-EXIT.
037200     EXIT.
037300
037400 060-READ-RULE-HDR.
037500     READ RULES-FILE
037600         AT END
037700             MOVE "N" TO MORE-RULES-SW
037800             GO TO 060-EXIT
037900     END-READ.
038000     ADD 1 TO RULES-READ.
038100 060-EXIT.
038200     EXIT.
038300
038400 070-LOAD-ONE-RULE.
038500     MOVE "070-LOAD-ONE-RULE" TO PARA-NAME.
038600     SET RULE-IDX TO FD-RULE-ID.
038700     MOVE FD-RULE-ID            TO RT-RULE-ID (RULE-IDX).
038800     MOVE FD-RULE-NAME          TO RT-RULE-NAME (RULE-IDX).
038900     MOVE FD-RULE-CONF          TO RT-RULE-CONF (RULE-IDX).
039000     MOVE FD-RULE-EVID          TO RT-RULE-EVID (RULE-IDX).
039100     MOVE FD-RULE-REMEDY        TO RT-RULE-REMEDY (RULE-IDX).
039200     MOVE FD-RULE-COND-COUNT    TO RT-COND-COUNT (RULE-IDX).
039300     MOVE FD-RULE-NOTCOND-COUNT TO RT-NOTCOND-COUNT (RULE-IDX).
039400     ADD 1 TO RULE-TABLE-COUNT.
039500
039600     PERFORM 080-READ-ONE-COND THRU 080-EXIT
039700         VARYING COND-IDX FROM 1 BY 1
039800         UNTIL COND-IDX > RT-COND-COUNT (RULE-IDX).
039900
040000     PERFORM 090-READ-ONE-NOTCOND THRU 090-EXIT
040100         VARYING NOTCOND-IDX FROM 1 BY 1
040200         UNTIL NOTCOND-IDX > RT-NOTCOND-COUNT (RULE-IDX).
040300
040400     PERFORM 060-READ-RULE-HDR THRU 060-EXIT.
040500 070-EXIT.
040600     EXIT.
040700
040800 080-READ-ONE-COND.
040900     READ RULES-FILE
041000         AT END
041100             MOVE "N" TO MORE-RULES-SW
041200             GO TO 080-EXIT
041300     END-READ.
041400     MOVE FD-COND-FACT   TO RT-COND-FACT (RULE-IDX COND-IDX).
041500     MOVE FD-COND-OP     TO RT-COND-OP (RULE-IDX COND-IDX).
041600     MOVE FD-COND-KIND   TO RT-COND-KIND (RULE-IDX COND-IDX).
041700     MOVE FD-COND-NUM    TO RT-COND-NUM (RULE-IDX COND-IDX).
041800     MOVE FD-COND-STR    TO RT-COND-STR (RULE-IDX COND-IDX).
041900     MOVE FD-COND-BOOL   TO RT-COND-BOOL (RULE-IDX COND-IDX).
042000     MOVE FD-COND-WEIGHT TO RT-COND-WEIGHT (RULE-IDX COND-IDX).
042100 080-EXIT.
042200     EXIT.
042300
042400 090-READ-ONE-NOTCOND.
042500     READ RULES-FILE
042600         AT END
042700             MOVE "N" TO MORE-RULES-SW
042800             GO TO 090-EXIT
042900     END-READ.
043000     MOVE FD-COND-FACT   TO RT-NOTCOND-FACT (RULE-IDX NOTCOND-IDX).
043100     MOVE FD-COND-OP     TO RT-NOTCOND-OP (RULE-IDX NOTCOND-IDX).
043200     MOVE FD-COND-KIND   TO RT-NOTCOND-KIND (RULE-IDX NOTCOND-IDX).
043300     MOVE FD-COND-NUM    TO RT-NOTCOND-NUM (RULE-IDX NOTCOND-IDX).
043400     MOVE FD-COND-STR    TO RT-NOTCOND-STR (RULE-IDX NOTCOND-IDX).
043500     MOVE FD-COND-BOOL   TO RT-NOTCOND-BOOL (RULE-IDX NOTCOND-IDX).
043600     MOVE FD-COND-WEIGHT TO RT-NOTCOND-WEIGHT
043700                             (RULE-IDX NOTCOND-IDX).
043800 090-EXIT.
043900     EXIT.
044000
044100 100-MAINLINE.
044200     MOVE "100-MAINLINE" TO PARA-NAME.
044300     IF MORE-FACTS
044400         PERFORM 150-NEW-CASE THRU 150-EXIT.
044500 100-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900*     150-NEW-CASE - CONTROL BREAK ON CASE-ID.  ACCUMULATE ALL   *
045000*     FACT RECORDS FOR ONE CASE, DIAGNOSE, RANK, WRITE RESULTS.  *
045100******************************************************************
045200 150-NEW-CASE.                                                      RO0763
045300     MOVE "150-NEW-CASE" TO PARA-NAME.
045400     MOVE FD-FACT-CASE-ID TO WS-CURRENT-CASE-ID.
045500     IF WS-CURRENT-CASE-ID NOT NUMERIC
045600         MOVE "BAD CASE-ID ON FACTS-FILE" TO ABEND-REASON
045700         MOVE "NUMERIC"      TO EXPECTED-VAL
045800         MOVE WS-CASE-ID-TEXT TO ACTUAL-VAL
045900         GO TO 1000-ABEND-RTN.
046000
046100     INITIALIZE CASE-FACT-CONTROL, CASE-FACT-TABLE.
046200     PERFORM 160-ACCUM-ONE-FACT THRU 160-EXIT
046300         UNTIL NO-MORE-FACTS OR
046400               FD-FACT-CASE-ID NOT = WS-CURRENT-CASE-ID.
046500
046600     PERFORM 400-EVALUATE-RULES THRU 400-EXIT.
046700     PERFORM 450-RANK-CANDIDATES THRU 450-EXIT.
046800     PERFORM 470-WRITE-DIAG-RECS THRU 470-EXIT.
046900     PERFORM 710-WRITE-CASE-REPORT THRU 710-EXIT.
047000
047100     IF THIS-CASE-FELL-BACK
047200         ADD 1 TO CASES-FALLBACK.
047300     ADD 1 TO CASES-PROCESSED.
047400 150-EXIT.
047500     EXIT.
047600
047700 160-ACCUM-ONE-FACT.
047800     MOVE "160-ACCUM-ONE-FACT" TO PARA-NAME.
047900     IF CASE-FACT-COUNT < 50
048000         ADD 1 TO CASE-FACT-COUNT
048100         SET FACT-IDX TO CASE-FACT-COUNT
048200         MOVE FD-FACT-NAME TO CF-FACT-NAME (FACT-IDX)
048300         MOVE FD-FACT-KIND TO CF-FACT-KIND (FACT-IDX)
048400         MOVE FD-FACT-NUM  TO CF-FACT-NUM (FACT-IDX)
048500         MOVE FD-FACT-STR  TO CF-FACT-STR (FACT-IDX)
048600         MOVE FD-FACT-BOOL TO CF-FACT-BOOL (FACT-IDX).
048700
048800     PERFORM 900-READ-FACTS THRU 900-EXIT.
048900 160-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*     400-EVALUATE-RULES - U1.  CALL RULEVAL ONCE PER RULE,      *
049400*     EXCEPT THE FALLBACK RULE (ID 100), WHICH IS NEVER          *
049500*     EVALUATED.  EVERY RULE WITH SCORE > 0 IS A CANDIDATE.      *
049600******************************************************************
049700 400-EVALUATE-RULES.
049800     MOVE "400-EVALUATE-RULES" TO PARA-NAME.
049900     MOVE ZERO TO WS-CANDIDATE-COUNT.
050000     PERFORM 420-EVALUATE-ONE-RULE THRU 420-EXIT
050100         VARYING RULE-IDX FROM 1 BY 1
050200         UNTIL RULE-IDX > RULE-TABLE-COUNT.
050300 400-EXIT.
050400     EXIT.
050500
050600 420-EVALUATE-ONE-RULE.
050700     IF RT-RULE-ID (RULE-IDX) = 100
050800         GO TO 420-EXIT.
050900
051000     CALL "RULEVAL" USING RULE-TAB-ENTRY (RULE-IDX),
051100          CASE-FACT-CONTROL, CASE-FACT-TABLE, WS-RULE-RESULT.
051200
051300     IF WS-RULE-SCORE > ZERO AND WS-CANDIDATE-COUNT < 99
051400         ADD 1 TO WS-CANDIDATE-COUNT
051500         SET CAND-IDX TO WS-CANDIDATE-COUNT
051600         SET WS-CAND-RULE-IDX (CAND-IDX) TO RULE-IDX
051700         MOVE WS-RULE-SCORE TO WS-CAND-SCORE (CAND-IDX)
051800         MOVE WS-RULE-RATIO TO WS-CAND-RATIO (CAND-IDX)
051900         MOVE WS-RULE-CONF  TO WS-CAND-CONF (CAND-IDX)
052000         MOVE "N" TO WS-CAND-USED (CAND-IDX).
052100 420-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500*     450-RANK-CANDIDATES - U2 THRESHOLD/TOP-3/FALLBACK LOGIC.   *
052600*     WHEN ANY CANDIDATE QUALIFIES AT SCORE-THRESHOLD (.25) THE  *
052700*     QUALIFIERS ALWAYS OUTRANK THE NON-QUALIFIERS, SO "PICK THE *
052800*     BEST N" WORKS FOR BOTH THE THRESHOLD BRANCH AND THE TOP-3  *
052900*     BRANCH WITHOUT SEPARATE CODE PATHS.                        *
053000******************************************************************
053100 450-RANK-CANDIDATES.                                               DF0425
053200     MOVE "450-RANK-CANDIDATES" TO PARA-NAME.
053300     MOVE ZERO TO WS-RESULT-COUNT.
053400     MOVE "N" TO WS-FELL-BACK-SW.
053500
053600     IF WS-CANDIDATE-COUNT = ZERO
053700         PERFORM 460-BUILD-FALLBACK THRU 460-EXIT
053800         GO TO 450-EXIT.
053900
054000     PERFORM 462-COUNT-ABOVE-THRESHOLD THRU 462-EXIT.
054100
054200     IF WS-ABOVE-THRESHOLD-COUNT > ZERO
054300         MOVE WS-ABOVE-THRESHOLD-COUNT TO WS-KEEP-COUNT
054400     ELSE
054500     IF WS-CANDIDATE-COUNT > 3
054600         MOVE 3 TO WS-KEEP-COUNT
054700     ELSE
054800         MOVE WS-CANDIDATE-COUNT TO WS-KEEP-COUNT.
054900
055000     PERFORM 464-PICK-NEXT-BEST THRU 464-EXIT
055100         VARYING WS-PICK-SUB FROM 1 BY 1
055200         UNTIL WS-PICK-SUB > WS-KEEP-COUNT.
055300 450-EXIT.
055400     EXIT.
055500
055600 460-BUILD-FALLBACK.
055700     MOVE "460-BUILD-FALLBACK" TO PARA-NAME.
055800     MOVE 1 TO WS-RESULT-COUNT.
055900     SET RES-IDX TO 1.
056000     MOVE 100  TO RES-RULE-IDX (RES-IDX).
056100     MOVE .20  TO RES-CONF (RES-IDX).
056200     MOVE ZERO TO RES-RATIO (RES-IDX).
056300     MOVE ZERO TO RES-SCORE (RES-IDX).
056400     MOVE "Y"  TO WS-FELL-BACK-SW.
056500 460-EXIT.
056600     EXIT.
056700
056800 462-COUNT-ABOVE-THRESHOLD.
056900     MOVE ZERO TO WS-ABOVE-THRESHOLD-COUNT.
057000     PERFORM 463-CHECK-ONE-CAND THRU 463-EXIT
057100         VARYING CAND-IDX FROM 1 BY 1
057200         UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
057300 462-EXIT.
057400     EXIT.
057500
057600 463-CHECK-ONE-CAND.
057700     IF WS-CAND-SCORE (CAND-IDX) >= .25
057800         ADD 1 TO WS-ABOVE-THRESHOLD-COUNT.
057900 463-EXIT.
058000     EXIT.
058100
058200 464-PICK-NEXT-BEST.
058300     MOVE ZERO TO WS-BEST-SCORE.
058400     MOVE ZERO TO WS-BEST-SUB.
058500     PERFORM 465-SCAN-FOR-BEST THRU 465-EXIT
058600         VARYING CAND-IDX FROM 1 BY 1
058700         UNTIL CAND-IDX > WS-CANDIDATE-COUNT.
058800
058900     IF WS-BEST-SUB = ZERO
059000         GO TO 464-EXIT.
059100
059200     MOVE "Y" TO WS-CAND-USED (WS-BEST-SUB).
059300     ADD 1 TO WS-RESULT-COUNT.
059400     SET RES-IDX TO WS-RESULT-COUNT.
059500     MOVE WS-CAND-RULE-IDX (WS-BEST-SUB) TO RES-RULE-IDX (RES-IDX).
059600     MOVE WS-CAND-SCORE (WS-BEST-SUB)    TO RES-SCORE (RES-IDX).
059700     MOVE WS-CAND-RATIO (WS-BEST-SUB)    TO RES-RATIO (RES-IDX).
059800     MOVE WS-CAND-CONF (WS-BEST-SUB)     TO RES-CONF (RES-IDX).
059900 464-EXIT.
060000     EXIT.
060100
060200******************************************************************
060300*     465-SCAN-FOR-BEST - STRICT ">" SO TIES KEEP THE EARLIEST   *
060400*     (LOWEST RULE-ID) CANDIDATE, PER THE SORT-STABILITY RULE.   *
060500******************************************************************
060600 465-SCAN-FOR-BEST.
060700     IF WS-CAND-USED (CAND-IDX) = "Y"
060800         GO TO 465-EXIT.
060900     IF WS-CAND-SCORE (CAND-IDX) > WS-BEST-SCORE
061000         MOVE WS-CAND-SCORE (CAND-IDX) TO WS-BEST-SCORE
061100         SET WS-BEST-SUB TO CAND-IDX.
061200 465-EXIT.
061300     EXIT.
061400
061500 470-WRITE-DIAG-RECS.
061600     MOVE "470-WRITE-DIAG-RECS" TO PARA-NAME.
061700     PERFORM 480-WRITE-ONE-DIAG THRU 480-EXIT
061800         VARYING RES-IDX FROM 1 BY 1
061900         UNTIL RES-IDX > WS-RESULT-COUNT.
062000 470-EXIT.
062100     EXIT.
062200
062300 480-WRITE-ONE-DIAG.
062400     SET RULE-IDX TO RES-RULE-IDX (RES-IDX).
062500     SET WS-RANK-NUM TO RES-IDX.
062600
062700     MOVE WS-CURRENT-CASE-ID       TO FD-DIAG-CASE-ID.
062800     MOVE WS-RANK-NUM              TO FD-DIAG-RANK.
062900     MOVE RT-RULE-ID (RULE-IDX)    TO FD-DIAG-RULE-ID.
063000     MOVE RT-RULE-NAME (RULE-IDX)  TO FD-DIAG-RULE-NAME.
063100     MOVE RES-CONF (RES-IDX)       TO FD-DIAG-CONFIDENCE.
063200     MOVE RES-RATIO (RES-IDX)      TO FD-DIAG-MATCH-RATIO.
063300     MOVE RES-SCORE (RES-IDX)      TO FD-DIAG-SCORE.
063400     MOVE RT-RULE-REMEDY (RULE-IDX) TO FD-DIAG-REMEDY.
063500     CALL "SEVCLAS" USING RES-CONF (RES-IDX), FD-DIAG-SEVERITY.
063600
063700     WRITE DIAG-FILE FROM FD-DIAG-REC.
063800     ADD 1 TO DIAGNOSES-EMITTED.
063900 480-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300*     710-WRITE-CASE-REPORT - U7.  ONE CASE HEADER, ONE DETAIL   *
064400*     LINE PER RANKED CANDIDATE, ONE CASE FOOTER.                *
064500******************************************************************
064600 710-WRITE-CASE-REPORT.
064700     MOVE "710-WRITE-CASE-REPORT" TO PARA-NAME.
064800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
064900
065000     MOVE WS-CURRENT-CASE-ID TO CASE-HDR-ID-O.
065100     WRITE REPORT-FILE FROM WS-CASE-HDR-REC
065200         AFTER ADVANCING 2.
065300     ADD 2 TO WS-LINES.
065400
065500     MOVE SPACES TO WS-TOP-DIAG-NAME.
065600     PERFORM 740-WRITE-DIAG-DETAIL THRU 740-EXIT
065700         VARYING RES-IDX FROM 1 BY 1
065800         UNTIL RES-IDX > WS-RESULT-COUNT.
065900
066000     PERFORM 760-WRITE-CASE-FOOTER THRU 760-EXIT.
066100 710-EXIT.
066200     EXIT.
066300
066400 720-WRITE-PAGE-HDR.
066500     MOVE "720-WRITE-PAGE-HDR" TO PARA-NAME.
066600     MOVE WS-PAGES TO PAGE-NBR-O.
066700     WRITE REPORT-FILE FROM WS-HDR-REC
066800         AFTER ADVANCING NEXT-PAGE.
066900     MOVE ZERO TO WS-LINES.
067000     ADD 1 TO WS-PAGES.
067100 720-EXIT.
067200     EXIT.
067300
067400 730-WRITE-COLM-HDR.
067500     MOVE "730-WRITE-COLM-HDR" TO PARA-NAME.
067600     WRITE REPORT-FILE FROM WS-COLM-HDR-REC
067700         AFTER ADVANCING 2.
067800     ADD 2 TO WS-LINES.
067900 730-EXIT.
068000     EXIT.
068100
068200 740-WRITE-DIAG-DETAIL.
068300     MOVE "740-WRITE-DIAG-DETAIL" TO PARA-NAME.
068400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
068500
068600     SET RULE-IDX TO RES-RULE-IDX (RES-IDX).
068700     SET WS-RANK-NUM TO RES-IDX.
068800
068900     MOVE WS-RANK-NUM               TO RANK-O.
069000     MOVE RT-RULE-ID (RULE-IDX)     TO RULE-ID-O.
069100     MOVE RT-RULE-NAME (RULE-IDX)   TO DIAG-NAME-O.
069200     MOVE RES-CONF (RES-IDX)        TO CONF-O.
069300     MOVE RES-RATIO (RES-IDX)       TO RATIO-O.
069400     MOVE RES-SCORE (RES-IDX)       TO SCORE-O.
069500     CALL "SEVCLAS" USING RES-CONF (RES-IDX), SEVERITY-O.
069600
069700     WRITE REPORT-FILE FROM WS-DIAG-DETAIL-REC
069800         AFTER ADVANCING 1.
069900     ADD 1 TO WS-LINES.
070000
070100     IF RES-IDX = 1
070200         MOVE RT-RULE-NAME (RULE-IDX) TO WS-TOP-DIAG-NAME.
070300 740-EXIT.
070400     EXIT.
070500
070600 760-WRITE-CASE-FOOTER.
070700     MOVE "760-WRITE-CASE-FOOTER" TO PARA-NAME.
070800     MOVE WS-RESULT-COUNT    TO CASE-FOOTER-COUNT-O.
070900     MOVE WS-TOP-DIAG-NAME   TO CASE-FOOTER-TOPNAME-O.
071000     WRITE REPORT-FILE FROM WS-CASE-FOOTER-REC
071100         AFTER ADVANCING 1.
071200     ADD 1 TO WS-LINES.
071300 760-EXIT.
071400     EXIT.
071500
071600 790-CHECK-PAGINATION.
071700     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
071800     IF WS-LINES > 50
071900         PERFORM 720-WRITE-PAGE-HDR THRU 720-EXIT
072000         PERFORM 730-WRITE-COLM-HDR THRU 730-EXIT.
072100 790-EXIT.
072200     EXIT.
072300
072400 800-OPEN-FILES.
072500     MOVE "800-OPEN-FILES" TO PARA-NAME.
072600     OPEN INPUT FACTS-FILE, RULES-FILE.
072700     OPEN OUTPUT DIAG-FILE, REPORT-FILE, SYSOUT.
072800     DISPLAY OFCODE.
072900 800-EXIT.
073000     EXIT.
073100
073200 850-CLOSE-FILES.
073300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
073400     CLOSE FACTS-FILE, RULES-FILE, DIAG-FILE, REPORT-FILE, SYSOUT.
073500     DISPLAY OFCODE.
073600 850-EXIT.
073700     EXIT.
073800
073900 900-READ-FACTS.
074000     READ FACTS-FILE INTO FD-FACT-REC
074100         AT END MOVE "N" TO MORE-FACTS-SW
074200         GO TO 900-EXIT
074300     END-READ.
074400     ADD 1 TO FACTS-READ.
074500 900-EXIT.
074600     EXIT.
074700
074800******************************************************************
074900*     920-WRITE-GRAND-SUMMARY - U1/U2 BATCH FLOW STEP 5.         *
075000******************************************************************
075100 920-WRITE-GRAND-SUMMARY.                                           RO0805
075200     MOVE "920-WRITE-GRAND-SUMMARY" TO PARA-NAME.
075300     WRITE REPORT-FILE FROM WS-BLANK-LINE
075400         AFTER ADVANCING 2.
075500
075600     MOVE "CASES PROCESSED:" TO WS-SUMMARY-LABEL.
075700     MOVE CASES-PROCESSED TO WS-SUMMARY-COUNT-O.
075800     WRITE REPORT-FILE FROM WS-SUMMARY-REC
075900         AFTER ADVANCING 1.
076000
076100     MOVE "TOTAL DIAGNOSES EMITTED:" TO WS-SUMMARY-LABEL.
076200     MOVE DIAGNOSES-EMITTED TO WS-SUMMARY-COUNT-O.
076300     WRITE REPORT-FILE FROM WS-SUMMARY-REC
076400         AFTER ADVANCING 1.
076500
076600     MOVE "CASES FALLBACK - INSUFFICIENT DATA:" TO
076700          WS-SUMMARY-LABEL.
076800     MOVE CASES-FALLBACK TO WS-SUMMARY-COUNT-O.
076900     WRITE REPORT-FILE FROM WS-SUMMARY-REC
077000         AFTER ADVANCING 1.
077100 920-EXIT.
077200     EXIT.
077300
077400 999-CLEANUP.
077500     MOVE "999-CLEANUP" TO PARA-NAME.
077600     PERFORM 920-WRITE-GRAND-SUMMARY THRU 920-EXIT.
077700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
077800
077900     DISPLAY "** CASES PROCESSED **".
078000     DISPLAY CASES-PROCESSED.
078100     DISPLAY "** DIAGNOSES EMITTED **".
078200     DISPLAY DIAGNOSES-EMITTED.
078300     DISPLAY "** CASES FALLBACK - INSUFFICIENT DATA **".
078400     DISPLAY CASES-FALLBACK.
078500     DISPLAY "******** NORMAL END OF JOB DIAGRUN ********".
078600 999-EXIT.
078700     EXIT.
078800
078900 1000-ABEND-RTN.
079000     WRITE SYSOUT-REC FROM ABEND-REC.
079100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079200     DISPLAY "*** ABNORMAL END OF JOB-DIAGRUN ***" UPON CONSOLE.
079300     DIVIDE ZERO-VAL INTO ONE-VAL.
