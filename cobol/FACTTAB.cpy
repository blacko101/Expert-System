000100******************************************************************
000200* FACTTAB  -  IN-MEMORY FACT TABLE FOR ONE CASE.  DIAGRUN LOADS  *
000300*             THIS AT THE CASE-ID CONTROL BREAK AND SEARCHES IT  *
000400*             BY FACT NAME WHEN A RULE CONDITION NEEDS A VALUE;  *
000500*             RULEVAL AND COMPCHK RECEIVE THE SAME TABLE ON THE  *
000600*             LINKAGE SECTION.                                  *
000700******************************************************************
000800 01  CASE-FACT-CONTROL.
000900     05  CASE-FACT-COUNT          PIC 9(3) COMP.
001000     05  CASE-FACT-DOMAIN         PIC X(8).
001100         88  CASE-IS-NETWORK           VALUE "NETWORK".
001200         88  CASE-IS-COMPUTER          VALUE "COMPUTER".
001300         88  CASE-DOMAIN-UNKNOWN       VALUE SPACES.
001400     05  FILLER                   PIC X(5).
001500
001600 01  CASE-FACT-TABLE.
001700     05  CASE-FACT-ENTRY OCCURS 50 TIMES INDEXED BY FACT-IDX.
001800         10  CF-FACT-NAME         PIC X(24).
001900         10  CF-FACT-KIND         PIC X(1).
002000         10  CF-FACT-NUM          PIC S9(7)V9(2).
002100         10  CF-FACT-STR          PIC X(20).
002200         10  CF-FACT-BOOL         PIC X(1).
002300         10  FILLER               PIC X(10).
