000100******************************************************************
000200* RULETAB  -  KNOWLEDGE-BASE SEQUENTIAL RECORD IMAGES FOR THE    *
000300*             RULES-FILE FD SLOT ONLY.  COPY THIS ONE INTO THE   *
000400*             FILE SECTION RIGHT AFTER THE RULES-FILE FD.  THE   *
000500*             IN-MEMORY TABLE BUILT FROM THESE RECORDS IS A      *
000600*             SEPARATE COPYBOOK (RULETBL) - IT MUST NOT SHARE    *
000700*             STORAGE WITH THE FD READ BUFFER, SO IT IS NEVER    *
000800*             COPIED INTO THE FILE SECTION.                     *
000900******************************************************************
001000 01  FD-RULE-HDR-REC.
001100     05  FD-RULE-ID              PIC 9(3).
001200     05  FD-RULE-NAME            PIC X(50).
001300*    FD-RULE-CONF CARRIES 3 WHOLE DIGITS SO A RAW RULES-FILE       RO0818
001400*    VALUE OF 1-100 (A PERCENTAGE AWAITING NORMALIZATION) FITS.    RO0818
001500*    RT-RULE-CONF IN RULETBL IS LOADED STRAIGHT FROM THIS FIELD -  RO0818
001600*    STILL RAW.  RULEVAL NORMALIZES IT PER CALL INTO ITS OWN       RO0818
001700*    LK-NORM-CONF; RULECHK NORMALIZES ITS OWN COPY FOR VALIDATION. RO0818
001800*    NEITHER TOUCHES RT-RULE-CONF ITSELF.                         RO0818
001900     05  FD-RULE-CONF            PIC 9(3)V9(4).
002000     05  FD-RULE-EVID            PIC X(60).
002100     05  FD-RULE-REMEDY          PIC X(70).
002200     05  FD-RULE-COND-COUNT      PIC 9(2).
002300     05  FD-RULE-NOTCOND-COUNT   PIC 9(1).
002400     05  FILLER                  PIC X(7).

002500
002600*  A RULE HEADER IS FOLLOWED ON RULES-FILE BY FD-RULE-COND-COUNT
002700*  CONDITION RECORDS AND THEN FD-RULE-NOTCOND-COUNT NOT-CONDITION
002800*  RECORDS, ALL READ WITH THE SAME FD SLOT - THE COND VIEW BELOW
002900*  REDEFINES THE HEADER VIEW SO ONE READ STATEMENT SERVES BOTH.
003000 01  FD-RULE-COND-REC REDEFINES FD-RULE-HDR-REC.
003100     05  FD-COND-FACT            PIC X(24).
003200     05  FD-COND-OP              PIC X(2).
003300     05  FD-COND-KIND            PIC X(1).
003400     05  FD-COND-NUM             PIC S9(7)V9(2).
003500     05  FD-COND-STR             PIC X(20).
003600     05  FD-COND-BOOL            PIC X(1).
003700     05  FD-COND-WEIGHT          PIC 9V9(2).
003800     05  FILLER                  PIC X(79).
