000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEVCLAS.
000300 AUTHOR. D. FEIN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/20/89.
000600 DATE-COMPILED. 03/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM MAPS A NORMALIZED RULE CONFIDENCE TO
001300*          ITS SEVERITY CLASS FOR THE DIAGNOSIS REPORT AND THE
001400*          DIAGNOSIS DETAIL RECORD (U4 OF THE FAULT DIAGNOSIS
001500*          RULE ENGINE).  CALLED FROM DIAGRUN ONCE PER RANKED
001600*          CANDIDATE.
001700*
001800******************************************************************
001900*CHANGE LOG.
002000*
002100*  03/20/89  DF    ORIGINAL CODING - TICKET HD-0415.
002200*  07/02/89  DF    BOUNDARY VALUES CONFIRMED AGAINST THE RULE
002300*                  KNOWLEDGE BASE SAMPLE CASES, HD-0431.
002400*  05/11/93  TV    SEVERITY TEXT WIDENED FROM 6 TO 8 BYTES TO
002500*                  CARRY "CRITICAL" WITHOUT TRUNCATION, HD-0579.
002600*  01/06/99  ML    Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002700*                  NO CHANGES REQUIRED, SIGNED OFF ML.
002800*  08/19/02  RO    DEFAULT-TO-LOW PATH ADDED FOR A CONFIDENCE
002900*                  THAT ARRIVES NEGATIVE FROM AN UPSTREAM BUG,
003000*                  TICKET HD-0761.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300 01  WS-CONF-WORK                 PIC 9V9(4).
004400 01  WS-CONF-TEXT REDEFINES WS-CONF-WORK
004500                                  PIC X(5).
004600
004700 01  WS-MISC-FIELDS.
004800     05  WS-CLASS-SUB             PIC 9(1) COMP.
004900     05  FILLER                   PIC X(7).
005000
005100 01  WS-THRESHOLD-WORK.
005200     05  WS-THRESH-CRITICAL       PIC 9V9(4) VALUE .8.
005300     05  WS-THRESH-HIGH           PIC 9V9(4) VALUE .6.
005400     05  WS-THRESH-MEDIUM         PIC 9V9(4) VALUE .4.
005500 01  WS-THRESHOLD-TABLE REDEFINES WS-THRESHOLD-WORK.
005600     05  WS-THRESH-ENTRY          PIC 9V9(4) OCCURS 3 TIMES.
005700
005800 01  WS-RETURN-CODE-WORK          PIC S9(4) COMP VALUE ZERO.
005900 01  WS-RETURN-CODE-TEXT REDEFINES WS-RETURN-CODE-WORK
006000                                  PIC X(4).
006100
006200 LINKAGE SECTION.
006300
006400 01  LK-CONFIDENCE                PIC 9V9(4).
006500 01  LK-SEVERITY                  PIC X(8).
006600
006700 PROCEDURE DIVISION USING LK-CONFIDENCE, LK-SEVERITY.
006800
006900     MOVE LK-CONFIDENCE TO WS-CONF-WORK.
007000     PERFORM 100-CLASSIFY THRU 100-EXIT.
007100     GOBACK.
007200
007300******************************************************************
007400*     100-CLASSIFY - U4 SEVERITY MAPPING.                       *
007500*     >= .8000 CRITICAL, >= .6000 HIGH, >= .4000 MEDIUM, ELSE LOW *
007600******************************************************************
007700 100-CLASSIFY.                                                      RO0761
007800     IF LK-CONFIDENCE >= .8
007900         MOVE "CRITICAL" TO LK-SEVERITY
008000     ELSE
008100     IF LK-CONFIDENCE >= .6
008200         MOVE "HIGH    " TO LK-SEVERITY
008300     ELSE
008400     IF LK-CONFIDENCE >= .4
008500         MOVE "MEDIUM  " TO LK-SEVERITY
008600     ELSE
008700         MOVE "LOW     " TO LK-SEVERITY.
008800 100-EXIT.
008900     EXIT.
